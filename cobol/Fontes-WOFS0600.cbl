000100******************************************************************
000200* PROGRAM:  WOFS0600
000300* Purpose: REGRAS DE ASN (ADVICE DE EMBARQUE DO FORNECEDOR) - CRIA
000400*          ASN A PARTIR DE PEDIDOS DE COMPRA APROVADOS, AVANCA O
000500*          STATUS DAS ASN JA EXISTENTES, DA BAIXA NAS LINHAS DO
000600*          PEDIDO DE COMPRA QUANDO A ASN CHEGA E EMITE O RELATORIO
000700*          DE DESEMPENHO DE ENTREGA DOS FORNECEDORES (WOFO0600).
000800* OBS: NAO HA ARQUIVO DE TRANSACAO DE CONFIRMACAO DE EMBARQUE/
000900*      CHEGADA NESTE LOTE. TODA ASN JA EXISTENTE AVANCA APENAS UM
001000*      PASSO DE STATUS POR EXECUCAO (APPROVED -> IN-TRANSIT ->
001100*      ARRIVED -> RECEIVED), DE MODO QUE O CICLO COMPLETO DE UM
001200*      EMBARQUE LEVA VARIAS EXECUCOES DO LOTE NOTURNO - ISSO E
001300*      PROPOSITAL, POIS SO ASSIM A REGRA DE ASN EM ATRASO E O
001400*      RELATORIO DE DESEMPENHO DE ENTREGA TEM DADOS PARA TRABALHAR
001500*      (SE A ASN NASCESSE E CHEGASSE NO MESMO PASSE, A VARIACAO DE
001600*      PRAZO NUNCA SE ACUMULARIA DE UM DIA PARA O OUTRO). JA A ASN
001700*      RECEM-CRIADA NESTA EXECUCAO E CRIADA E JA APROVADA NO MESMO
001800*      PASSE (MESMO CRITERIO DO WOFS0100/WOFS0500 PARA APROVACAO
001900*      AUTOMATICA, POIS NAO HA TRANSACAO DE APROVACAO DE ASN).
002000******************************************************************
002100*-----------------------------------------------------------------
002200 IDENTIFICATION DIVISION.
002300*-----------------------------------------------------------------
002400 PROGRAM-ID.      WOFS0600.
002500 AUTHOR.          A. RAFFUL.
002600 INSTALLATION.    DEPTO DE PROCESSAMENTO DE DADOS - CD CENTRAL.
002700 DATE-WRITTEN.    04/07/1994.
002800 DATE-COMPILED.
002900 SECURITY.        USO INTERNO - CONFIDENCIAL.
003000*-----------------------------------------------------------------
003100* HISTORICO DE ALTERACOES
003200*-----------------------------------------------------------------
003300*   DATA        PROGR  CHAMADO    DESCRICAO
003400*   ----------  -----  ---------  -------------------------------
003500*   04/07/1994  AR     --------   VERSAO ORIGINAL - CRIACAO DE ASN
003600*                                 A PARTIR DE PEDIDO DE COMPRA
003700*                                 APROVADO.
003800*   11/07/1994  AR     --------   INCLUIDO O AVANCO AUTOMATICO DE
003900*                                 STATUS DA ASN E A BAIXA NAS
004000*                                 LINHAS DO PEDIDO DE COMPRA.
004100*   19/03/1997  MLT    CH-0088    INCLUIDA A REGRA DE ASN EM
004200*                                 ATRASO (EXPECTED-ARRIVAL MENOR
004300*                                 QUE A DATA DE PROCESSAMENTO E
004400*                                 STATUS DIFERENTE DE ARRIVED,
004500*                                 RECEIVED E CANCELLED).
004600*   30/10/1998  MLT    CH-0102    ANO 2000 - WS-DATA-SISTEMA
004700*                                 AMPLIADO PARA 4 DIGITOS DE ANO.
004800*   14/01/1999  MLT    CH-0102    ANO 2000 - TESTE DE REGRESSAO
004900*                                 CONCLUIDO SEM OCORRENCIAS.
005000*   02/10/2004  RGF    CH-0155    INCLUIDO O RELATORIO DE
005100*                                 DESEMPENHO DE ENTREGA DOS
005200*                                 FORNECEDORES (WOFO0600) COM
005300*                                 PERCENTUAL NO PRAZO E VARIACAO
005400*                                 MEDIA DE DIAS.
005500*   30/01/2008  RGF    CH-0180    A BAIXA DA ASN COMO RECEIVED
005600*                                 PASSOU A ATUALIZAR A QUANTIDADE
005700*                                 RECEBIDA NAS LINHAS DO PEDIDO DE
005800*                                 COMPRA CORRESPONDENTE.
005900*-----------------------------------------------------------------
006000 ENVIRONMENT DIVISION.
006100*-----------------------------------------------------------------
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON  STATUS IS WOF-TRACE-LIGADO
006600            OFF STATUS IS WOF-TRACE-DESLIGADO.
006700*-----------------------------------------------------------------
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*
007100     SELECT PEDIDOS-COMPRA ASSIGN TO
007200         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
007300-        "-DISTRIB\Arquivos\PO.dat"
007400          ORGANIZATION   IS LINE SEQUENTIAL
007500          ACCESS         IS SEQUENTIAL
007600          FILE STATUS    IS WS-FS-PO.
007700*
007800     SELECT LINHAS-PC-ENTRADA ASSIGN TO
007900         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
008000-        "-DISTRIB\Arquivos\PO-LINES.dat"
008100          ORGANIZATION   IS LINE SEQUENTIAL
008200          ACCESS         IS SEQUENTIAL
008300          FILE STATUS    IS WS-FS-POL-E.
008400*
008500     SELECT LINHAS-PC-SAIDA ASSIGN TO
008600         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
008700-        "-DISTRIB\Arquivos\PO-LINES.dat"
008800          ORGANIZATION   IS LINE SEQUENTIAL
008900          ACCESS         IS SEQUENTIAL
009000          FILE STATUS    IS WS-FS-POL-S.
009100*
009200     SELECT ASN-ENTRADA ASSIGN TO
009300         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
009400-        "-DISTRIB\Arquivos\ASN.dat"
009500          ORGANIZATION   IS LINE SEQUENTIAL
009600          ACCESS         IS SEQUENTIAL
009700          FILE STATUS    IS WS-FS-ASH-E.
009800*
009900     SELECT ASN-SAIDA ASSIGN TO
010000         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
010100-        "-DISTRIB\Arquivos\ASN.dat"
010200          ORGANIZATION   IS LINE SEQUENTIAL
010300          ACCESS         IS SEQUENTIAL
010400          FILE STATUS    IS WS-FS-ASH-S.
010500*
010600     SELECT ASN-LINHAS-ENTRADA ASSIGN TO
010700         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
010800-        "-DISTRIB\Arquivos\ASN-LINES.dat"
010900          ORGANIZATION   IS LINE SEQUENTIAL
011000          ACCESS         IS SEQUENTIAL
011100          FILE STATUS    IS WS-FS-ASL-E.
011200*
011300     SELECT ASN-LINHAS-SAIDA ASSIGN TO
011400         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
011500-        "-DISTRIB\Arquivos\ASN-LINES.dat"
011600          ORGANIZATION   IS LINE SEQUENTIAL
011700          ACCESS         IS SEQUENTIAL
011800          FILE STATUS    IS WS-FS-ASL-S.
011900*
012000     SELECT LOG-AUDITORIA ASSIGN TO
012100         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
012200-        "-DISTRIB\Arquivos\AUDIT-LOG.dat"
012300          ORGANIZATION   IS LINE SEQUENTIAL
012400          ACCESS         IS SEQUENTIAL
012500          FILE STATUS    IS WS-FS-AUDIT.
012600*
012700     SELECT WOFO0600 ASSIGN TO
012800         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
012900-        "-DISTRIB\Arquivos\WOFO0600.txt"
013000          ORGANIZATION   IS LINE SEQUENTIAL
013100          ACCESS         IS SEQUENTIAL
013200          FILE STATUS    IS WS-FS-RPT.
013300*-----------------------------------------------------------------
013400 DATA DIVISION.
013500*-----------------------------------------------------------------
013600 FILE SECTION.
013700*
013800 FD  PEDIDOS-COMPRA.
013900     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
014000-        "-DISTRIB\Copybooks\Copybooks-PoHeaderRec.cpy".
014100*
014200 FD  LINHAS-PC-ENTRADA.
014300     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
014400-        "-DISTRIB\Copybooks\Copybooks-PoLineRec.cpy".
014500*
014600 FD  LINHAS-PC-SAIDA.
014700 01  FD-POL-REG-SAIDA                PIC X(92).
014800*
014900 FD  ASN-ENTRADA.
015000     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
015100-        "-DISTRIB\Copybooks\Copybooks-AsnHeaderRec.cpy".
015200*
015300 FD  ASN-SAIDA.
015400 01  FD-ASH-REG-SAIDA                PIC X(70).
015500*
015600 FD  ASN-LINHAS-ENTRADA.
015700     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
015800-        "-DISTRIB\Copybooks\Copybooks-AsnLineRec.cpy".
015900*
016000 FD  ASN-LINHAS-SAIDA.
016100 01  FD-ASL-REG-SAIDA                PIC X(70).
016200*
016300 FD  LOG-AUDITORIA.
016400     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
016500-        "-DISTRIB\Copybooks\Copybooks-AuditRec.cpy".
016600*
016700 FD  WOFO0600.
016800 01  FD-REG-RELATORIO                PIC X(132).
016900*-----------------------------------------------------------------
017000 WORKING-STORAGE SECTION.
017100*-----------------------------------------------------------------
017200 77  WS-FS-PO                     PIC X(02).
017300     88  WS-FS-PO-OK              VALUE "00".
017400     88  WS-FS-PO-FIM             VALUE "10".
017500 77  WS-FS-POL-E                  PIC X(02).
017600     88  WS-FS-POL-E-OK           VALUE "00".
017700     88  WS-FS-POL-E-FIM          VALUE "10".
017800 77  WS-FS-POL-S                  PIC X(02).
017900 77  WS-FS-ASH-E                  PIC X(02).
018000     88  WS-FS-ASH-E-OK           VALUE "00".
018100     88  WS-FS-ASH-E-FIM          VALUE "10".
018200 77  WS-FS-ASH-S                  PIC X(02).
018300 77  WS-FS-ASL-E                  PIC X(02).
018400     88  WS-FS-ASL-E-OK           VALUE "00".
018500     88  WS-FS-ASL-E-FIM          VALUE "10".
018600 77  WS-FS-ASL-S                  PIC X(02).
018700 77  WS-FS-AUDIT                  PIC X(02).
018800     88  WS-FS-AUDIT-OK           VALUE "00".
018900 77  WS-FS-RPT                    PIC X(02).
019000*-----------------------------------------------------------------
019100 01  WS-INDICES.
019200     05  WS-IX-PO                  PIC 9(04) COMP.
019300     05  WS-IX-PO2                 PIC 9(04) COMP.
019400     05  WS-QT-PO                  PIC 9(04) COMP.
019500     05  WS-IX-POL                 PIC 9(04) COMP.
019600     05  WS-QT-POL                 PIC 9(04) COMP.
019700     05  WS-IX-ASN                 PIC 9(04) COMP.
019800     05  WS-QT-ASN                 PIC 9(04) COMP.
019900     05  WS-IX-ASL                 PIC 9(04) COMP.
020000     05  WS-QT-ASL                 PIC 9(04) COMP.
020100     05  WS-PROX-SEQ-ASN           PIC 9(06) COMP.
020200     05  FILLER                    PIC X(06).
020300*-----------------------------------------------------------------
020400* MESTRE PO COMPLETO EM MEMORIA - LIDO NO P110 (SO PARA CONSULTA
020500* NESTE PROGRAMA - QUEM REGRAVA O PO E O WOFS0500)
020600*-----------------------------------------------------------------
020700 01  WS-TABELA-PO.
020800     05  WS-PO-ENTRADA OCCURS 500 TIMES.
020900         10  WS-PO-NUMBER            PIC X(10).
021000         10  WS-PO-VENDOR-ID         PIC X(08).
021100         10  WS-PO-STATUS            PIC X(18).
021200             88  WOF-PO-APPROVED     VALUE "APPROVED          ".
021300         10  WS-PO-EXPECTED-DELIVERY PIC 9(08).
021400         10  WS-PO-LIN-INICIO        PIC 9(04) COMP.
021500         10  WS-PO-LIN-QTD           PIC 9(04) COMP.
021600*-----------------------------------------------------------------
021700* LINHAS DE TODOS OS PEDIDOS DE COMPRA - TABELA PLANA, CADA PO
021800* APONTA PARA A SUA FAIXA DE LINHAS ATRAVES DE WS-PO-LIN-INICIO
021900* E WS-PO-LIN-QTD (CARREGADA NO P115 POR CONTROL BREAK)
022000*-----------------------------------------------------------------
022100 01  WS-TABELA-POL.
022200     05  WS-POL-ENTRADA OCCURS 4000 TIMES.
022300         10  WS-POL-PO-NUMBER        PIC X(10).
022400         10  WS-POL-ITEM-CODE        PIC X(20).
022500         10  WS-POL-QT-PEDIDA        PIC S9(08)V99.
022600         10  WS-POL-QT-RECEBIDA      PIC S9(08)V99.
022700         10  WS-POL-PRECO-UNIT       PIC S9(08)V99.
022800         10  WS-POL-TOTAL-LINHA      PIC S9(10)V99.
022900*-----------------------------------------------------------------
023000* MESTRE ASN COMPLETO EM MEMORIA - CARREGADO NO P120, RECEBE AS
023100* ASN NOVAS CRIADAS NO P200 E E REGRAVADO NO P600
023200*-----------------------------------------------------------------
023300 01  WS-TABELA-ASN.
023400     05  WS-ASN-ENTRADA OCCURS 500 TIMES.
023500         10  WS-ASN-NUMBER           PIC X(10).
023600         10  WS-ASN-PO-NUMBER        PIC X(10).
023700         10  WS-ASN-VENDOR-ID        PIC X(08).
023800         10  WS-ASN-STATUS           PIC X(12).
023900             88  WOF-ASN-CREATED     VALUE "CREATED     ".
024000             88  WOF-ASN-APPROVED    VALUE "APPROVED    ".
024100             88  WOF-ASN-IN-TRANSIT  VALUE "IN-TRANSIT  ".
024200             88  WOF-ASN-ARRIVED     VALUE "ARRIVED     ".
024300             88  WOF-ASN-RECEIVED    VALUE "RECEIVED    ".
024400             88  WOF-ASN-CANCELLED   VALUE "CANCELLED   ".
024500         10  WS-ASN-EXPECTED-ARRIVAL PIC 9(08).
024600         10  WS-ASN-ACTUAL-ARRIVAL   PIC 9(08).
024700         10  WS-ASN-VARIANCE-DAYS    PIC S9(04).
024800         10  WS-ASN-LIN-INICIO       PIC 9(04) COMP.
024900         10  WS-ASN-LIN-QTD          PIC 9(04) COMP.
025000         10  WS-ASN-NOVA             PIC X(01).
025100             88  WOF-ASN-E-NOVA      VALUE "S".
025200*-----------------------------------------------------------------
025300* LINHAS DE TODAS AS ASN - TABELA PLANA, CADA ASN APONTA PARA A
025400* SUA FAIXA DE LINHAS ATRAVES DE WS-ASN-LIN-INICIO/WS-ASN-LIN-QTD
025500*-----------------------------------------------------------------
025600 01  WS-TABELA-ASL.
025700     05  WS-ASL-ENTRADA OCCURS 4000 TIMES.
025800         10  WS-ASL-ITEM-CODE        PIC X(20).
025900         10  WS-ASL-QT-ESPERADA      PIC S9(08)V99.
026000         10  WS-ASL-QT-RECEBIDA      PIC S9(08)V99.
026100         10  WS-ASL-PRECO-UNIT       PIC S9(08)V99.
026200*-----------------------------------------------------------------
026300 01  WS-CHAVE-CORRENTE.
026400     05  WS-CC-PENDENTE             PIC X(01)  VALUE "N".
026500     05  WS-CC-PENDENTE-ASL         PIC X(01)  VALUE "N".
026600     05  WS-ASN-EXISTE-FLAG         PIC X(01)  VALUE "N".
026700         88  WOF-ASN-JA-EXISTE      VALUE "S".
026800*-----------------------------------------------------------------
026900 01  WS-CHAVE-ASN-NUMERO.
027000     05  WS-CHN-PREFIXO             PIC X(03)  VALUE "ASN".
027100     05  WS-CHN-SEQ                 PIC 9(06).
027200     05  WS-CHN-FILLER              PIC X(01)  VALUE SPACES.
027300*-----------------------------------------------------------------
027400 01  WS-DATA-SISTEMA.
027500     05  WS-DS-AAAA                 PIC 9(04).
027600     05  WS-DS-MM                   PIC 9(02).
027700     05  WS-DS-DD                   PIC 9(02).
027800 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA
027900                                  PIC 9(08).
028000*-----------------------------------------------------------------
028100 01  WS-TIMESTAMP-ATUAL.
028200     05  WS-TS-DATA                 PIC 9(08).
028300     05  WS-TS-HORA                 PIC 9(06).
028400 01  WS-TIMESTAMP-ATUAL-R REDEFINES WS-TIMESTAMP-ATUAL.
028500     05  WS-TSR-AAAA                PIC 9(04).
028600     05  WS-TSR-MM                  PIC 9(02).
028700     05  WS-TSR-DD                  PIC 9(02).
028800     05  WS-TSR-HH                  PIC 9(02).
028900     05  WS-TSR-MN                  PIC 9(02).
029000     05  WS-TSR-SS                  PIC 9(02).
029100*-----------------------------------------------------------------
029200* CHAMADA DA SUB-ROTINA DE TRANSICAO DE STATUS - WOFS0900
029300*-----------------------------------------------------------------
029400 01  WS-LKS-TRANSICAO.
029500     05  WS-LKS-ENTIDADE           PIC X(10).
029600     05  WS-LKS-DE                 PIC X(18).
029700     05  WS-LKS-PARA               PIC X(18).
029800     05  WS-LKS-RETORNO            PIC 9(01).
029900*-----------------------------------------------------------------
030000 01  WS-AUDITORIA-WORK.
030100     05  WS-AUD-ENTIDADE           PIC X(15).
030200     05  WS-AUD-ID                 PIC X(08).
030300     05  WS-AUD-ACAO               PIC X(20).
030400     05  WS-AUD-STATUS-DE          PIC X(16).
030500     05  WS-AUD-STATUS-PARA        PIC X(16).
030600     05  WS-AUD-NOTA               PIC X(60).
030700*-----------------------------------------------------------------
030800 01  WS-CONTADORES.
030900     05  WS-QT-ASN-CRIADAS         PIC 9(06)  COMP  VALUE 0.
031000     05  WS-QT-ASN-AVANCADAS       PIC 9(06)  COMP  VALUE 0.
031100     05  WS-QT-EM-ATRASO           PIC 9(06)  COMP  VALUE 0.
031200     05  WS-QT-RECEBIDAS           PIC 9(06)  COMP  VALUE 0.
031300     05  WS-QT-NO-PRAZO            PIC 9(06)  COMP  VALUE 0.
031400     05  WS-SOMA-VARIACAO          PIC S9(08) COMP  VALUE 0.
031500*-----------------------------------------------------------------
031600* AREA DE CALCULO DO RELATORIO DE DESEMPENHO DE ENTREGA
031700*-----------------------------------------------------------------
031800 01  WS-CALC-DESEMPENHO.
031900     05  WS-CD-PERCENTUAL          PIC 9(03)V99.
032000     05  WS-CD-MEDIA               PIC S9(05)V99.
032100*-----------------------------------------------------------------
032200* AREA AUXILIAR DE DATA JULIANA PARA CALCULO DA VARIACAO DE
032300* PRAZO DE ENTREGA (DIAS CORRIDOS ENTRE DATA PREVISTA E REAL) -
032400* NAO USA FUNCAO INTRINSECA, SEGUE A TABELA DE DIAS ACUMULADOS
032500* POR MES JA UTILIZADA NOS DEMAIS PROGRAMAS DA FAMILIA WOFS
032600*-----------------------------------------------------------------
032700 01  WS-TABELA-DIAS-ACUM.
032800     05  FILLER  PIC 9(03) VALUE 000.
032900     05  FILLER  PIC 9(03) VALUE 031.
033000     05  FILLER  PIC 9(03) VALUE 059.
033100     05  FILLER  PIC 9(03) VALUE 090.
033200     05  FILLER  PIC 9(03) VALUE 120.
033300     05  FILLER  PIC 9(03) VALUE 151.
033400     05  FILLER  PIC 9(03) VALUE 181.
033500     05  FILLER  PIC 9(03) VALUE 212.
033600     05  FILLER  PIC 9(03) VALUE 243.
033700     05  FILLER  PIC 9(03) VALUE 273.
033800     05  FILLER  PIC 9(03) VALUE 304.
033900     05  FILLER  PIC 9(03) VALUE 334.
034000 01  WS-DIAS-ACUM-R REDEFINES WS-TABELA-DIAS-ACUM.
034100     05  WS-DIAS-ACUM-MES OCCURS 12 TIMES PIC 9(03).
034200*-----------------------------------------------------------------
034300 01  WS-CALC-JULIANO.
034400     05  WS-CJ-ANO                 PIC 9(04).
034500     05  WS-CJ-MES                 PIC 9(02).
034600     05  WS-CJ-DIA                 PIC 9(02).
034700     05  WS-CJ-BISSEXTO            PIC X(01).
034800     05  WS-CJ-DIA-JULIANO         PIC 9(07) COMP.
034900     05  WS-CJ-JULIANO-PREV        PIC 9(07) COMP.
035000     05  WS-CJ-JULIANO-REAL        PIC 9(07) COMP.
035100     05  WS-CJ-QUOCIENTE           PIC 9(07) COMP.
035200     05  WS-CJ-RESTO               PIC 9(04) COMP.
035300*-----------------------------------------------------------------
035400* LAYOUT DO RELATORIO DE DESEMPENHO DE ENTREGA (WOFO0600)
035500*-----------------------------------------------------------------
035600 01  WS-LST-CAB-1.
035700     05  FILLER                    PIC X(35) VALUE SPACES.
035800     05  FILLER                    PIC X(50)
035900             VALUE "RELATORIO DE DESEMPENHO DE ENTREGA - ASN".
036000     05  FILLER                    PIC X(47) VALUE SPACES.
036100 01  WS-LST-CAB-2.
036200     05  FILLER                    PIC X(06) VALUE "DATA: ".
036300     05  WS-CAB-DATA               PIC 9(08).
036400     05  FILLER                    PIC X(118) VALUE SPACES.
036500 01  WS-LST-TIT.
036600     05  FILLER                    PIC X(12) VALUE "ASN".
036700     05  FILLER                    PIC X(10) VALUE "FORNECEDOR".
036800     05  FILLER                    PIC X(12) VALUE "PREVISTA".
036900     05  FILLER                    PIC X(12) VALUE "REAL".
037000     05  FILLER                    PIC X(10) VALUE "VARIACAO".
037100     05  FILLER                    PIC X(10) VALUE "NO PRAZO".
037200     05  FILLER                    PIC X(66) VALUE SPACES.
037300 01  WS-DET-ASN.
037400     05  WS-DET-NUMERO             PIC X(10).
037500     05  FILLER                    PIC X(02) VALUE SPACES.
037600     05  WS-DET-VENDOR             PIC X(08).
037700     05  FILLER                    PIC X(02) VALUE SPACES.
037800     05  WS-DET-PREVISTA           PIC 9(08).
037900     05  FILLER                    PIC X(04) VALUE SPACES.
038000     05  WS-DET-REAL               PIC 9(08).
038100     05  FILLER                    PIC X(04) VALUE SPACES.
038200     05  WS-DET-VARIACAO           PIC -ZZZ9.
038300     05  FILLER                    PIC X(05) VALUE SPACES.
038400     05  WS-DET-NO-PRAZO           PIC X(03).
038500     05  FILLER                    PIC X(66) VALUE SPACES.
038600 01  WS-LST-RODAPE-1.
038700     05  FILLER                    PIC X(20) VALUE "TOTAL RECEBIDAS: ".
038800     05  WS-ROD-TOTAL              PIC ZZZ,ZZ9.
038900     05  FILLER                    PIC X(15) VALUE "  NO PRAZO %: ".
039000     05  WS-ROD-PERCENTUAL         PIC ZZ9,99.
039100     05  FILLER                    PIC X(80) VALUE SPACES.
039200 01  WS-LST-RODAPE-2.
039300     05  FILLER                    PIC X(30)
039400             VALUE "VARIACAO MEDIA DE DIAS: ".
039500     05  WS-ROD-MEDIA              PIC -ZZZ9,99.
039600     05  FILLER                    PIC X(96) VALUE SPACES.
039700*-----------------------------------------------------------------
039800 LINKAGE SECTION.
039900*-----------------------------------------------------------------
040000 01  LK-COM-AREA.
040100     05  LK-MENSAGEM               PIC X(20).
040200*-----------------------------------------------------------------
040300 PROCEDURE DIVISION USING LK-COM-AREA.
040400*-----------------------------------------------------------------
040500 MAIN-PROCEDURE.
040600
040700     PERFORM P100-INICIALIZA         THRU P100-FIM.
040800     PERFORM P200-CRIA-ASN-NOVAS     THRU P200-FIM.
040900     PERFORM P300-AVANCA-ASN         THRU P300-FIM.
041000     PERFORM P600-GRAVA-ARQUIVOS     THRU P600-FIM.
041100     PERFORM P700-EMITE-RELATORIO    THRU P700-FIM.
041200
041300     PERFORM P999-FIM.
041400
041500*-----------------------------------------------------------------
041600 P100-INICIALIZA.
041700
041800     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
041900
042000     MOVE 0 TO WS-PROX-SEQ-ASN.
042100
042200     OPEN INPUT  PEDIDOS-COMPRA
042300                 LINHAS-PC-ENTRADA
042400                 ASN-ENTRADA
042500                 ASN-LINHAS-ENTRADA.
042600
042700     PERFORM P110-CARREGA-PEDIDOS    THRU P110-FIM.
042800     PERFORM P120-CARREGA-ASN        THRU P120-FIM.
042900
043000     CLOSE PEDIDOS-COMPRA
043100           LINHAS-PC-ENTRADA
043200           ASN-ENTRADA
043300           ASN-LINHAS-ENTRADA.
043400
043500     OPEN EXTEND LOG-AUDITORIA.
043600     IF NOT WS-FS-AUDIT-OK
043700         CLOSE LOG-AUDITORIA
043800         OPEN OUTPUT LOG-AUDITORIA
043900     END-IF.
044000
044100     OPEN OUTPUT WOFO0600.
044200
044300 P100-FIM.
044400*-----------------------------------------------------------------
044500* CARREGA O MESTRE PO E, PARA CADA UM, AS SUAS LINHAS (P115) -
044600* SO INTERESSA A ESTE PROGRAMA O NUMERO, FORNECEDOR, STATUS E
044700* PRAZO PREVISTO DE ENTREGA DO CABECALHO
044800*-----------------------------------------------------------------
044900 P110-CARREGA-PEDIDOS.
045000
045100     MOVE 0 TO WS-QT-PO.
045200     MOVE 0 TO WS-QT-POL.
045300
045400     READ PEDIDOS-COMPRA
045500         AT END
045600             SET WS-FS-PO-FIM TO TRUE
045700     END-READ.
045800
045900     PERFORM P110-CARREGA-PEDIDOS-L1 THRU
046000             P110-CARREGA-PEDIDOS-L1-FIM UNTIL WS-FS-PO-FIM.
046100
046200 P110-FIM.
046300
046400 P110-CARREGA-PEDIDOS-L1.
046500         ADD 1 TO WS-QT-PO
046600         MOVE WOF-POH-NUMBER            TO WS-PO-NUMBER (WS-QT-PO)
046700         MOVE WOF-POH-VENDOR-ID         TO WS-PO-VENDOR-ID (WS-QT-PO)
046800         MOVE WOF-POH-STATUS            TO WS-PO-STATUS (WS-QT-PO)
046900         MOVE WOF-POH-EXPECTED-DELIVERY
047000                                     TO WS-PO-EXPECTED-DELIVERY
047100                                                          (WS-QT-PO)
047200
047300         PERFORM P115-CARREGA-LINHAS-PO  THRU P115-FIM
047400
047500         READ PEDIDOS-COMPRA
047600             AT END
047700                 SET WS-FS-PO-FIM TO TRUE
047800         END-READ.
047900
048000 P110-CARREGA-PEDIDOS-L1-FIM.
048100*-----------------------------------------------------------------
048200* LE AS LINHAS DO PO CORRENTE (LOOKAHEAD COM WS-CC-PENDENTE) E AS
048300* EMPILHA NA TABELA PLANA WS-TABELA-POL, GUARDANDO A FAIXA
048400* (INICIO/QTD) NO PROPRIO CABECALHO DO PO
048500*-----------------------------------------------------------------
048600 P115-CARREGA-LINHAS-PO.
048700
048800     COMPUTE WS-PO-LIN-INICIO (WS-QT-PO) = WS-QT-POL + 1.
048900     MOVE 0 TO WS-PO-LIN-QTD (WS-QT-PO).
049000
049100     IF NOT WS-FS-POL-E-FIM AND WS-CC-PENDENTE = "N"
049200         READ LINHAS-PC-ENTRADA
049300             AT END
049400                 SET WS-FS-POL-E-FIM TO TRUE
049500             NOT AT END
049600                 MOVE "S" TO WS-CC-PENDENTE
049700         END-READ
049800     END-IF.
049900
050000     PERFORM P115-CARREGA-LINHAS-PO-L1 THRU
050100             P115-CARREGA-LINHAS-PO-L1-FIM UNTIL WS-FS-POL-E-FIM
050200             OR WOF-POL-PO-NUMBER NOT = WS-PO-NUMBER (WS-QT-PO).
050300
050400 P115-FIM.
050500
050600 P115-CARREGA-LINHAS-PO-L1.
050700         ADD 1 TO WS-QT-POL
050800         ADD 1 TO WS-PO-LIN-QTD (WS-QT-PO)
050900         MOVE WOF-POL-PO-NUMBER   TO WS-POL-PO-NUMBER (WS-QT-POL)
051000         MOVE WOF-POL-ITEM-CODE   TO WS-POL-ITEM-CODE (WS-QT-POL)
051100         MOVE WOF-POL-QTY-ORDERED TO WS-POL-QT-PEDIDA (WS-QT-POL)
051200         MOVE WOF-POL-QTY-RECEIVED
051300                                  TO WS-POL-QT-RECEBIDA (WS-QT-POL)
051400         MOVE WOF-POL-UNIT-PRICE  TO WS-POL-PRECO-UNIT (WS-QT-POL)
051500         MOVE WOF-POL-LINE-TOTAL  TO WS-POL-TOTAL-LINHA (WS-QT-POL)
051600
051700         MOVE "N" TO WS-CC-PENDENTE
051800
051900         READ LINHAS-PC-ENTRADA
052000             AT END
052100                 SET WS-FS-POL-E-FIM TO TRUE
052200             NOT AT END
052300                 MOVE "S" TO WS-CC-PENDENTE
052400         END-READ.
052500
052600 P115-CARREGA-LINHAS-PO-L1-FIM.
052700*-----------------------------------------------------------------
052800* CARREGA O MESTRE ASN E, PARA CADA UM, AS SUAS LINHAS (P125) -
052900* WS-ASN-NOVA E MARCADO "N" PORQUE VEIO DO ARQUIVO DE ENTRADA
053000*-----------------------------------------------------------------
053100 P120-CARREGA-ASN.
053200
053300     MOVE 0 TO WS-QT-ASN.
053400     MOVE 0 TO WS-QT-ASL.
053500
053600     READ ASN-ENTRADA
053700         AT END
053800             SET WS-FS-ASH-E-FIM TO TRUE
053900     END-READ.
054000
054100     PERFORM P120-CARREGA-ASN-L1 THRU P120-CARREGA-ASN-L1-FIM
054200             UNTIL WS-FS-ASH-E-FIM.
054300
054400 P120-FIM.
054500
054600 P120-CARREGA-ASN-L1.
054700         ADD 1 TO WS-QT-ASN
054800         MOVE WOF-ASH-NUMBER          TO WS-ASN-NUMBER (WS-QT-ASN)
054900         MOVE WOF-ASH-PO-NUMBER       TO WS-ASN-PO-NUMBER (WS-QT-ASN)
055000         MOVE WOF-ASH-VENDOR-ID       TO WS-ASN-VENDOR-ID (WS-QT-ASN)
055100         MOVE WOF-ASH-STATUS          TO WS-ASN-STATUS (WS-QT-ASN)
055200         MOVE WOF-ASH-EXPECTED-ARRIVAL
055300                                   TO WS-ASN-EXPECTED-ARRIVAL
055400                                                          (WS-QT-ASN)
055500         MOVE WOF-ASH-ACTUAL-ARRIVAL  TO WS-ASN-ACTUAL-ARRIVAL
055600                                                          (WS-QT-ASN)
055700         MOVE WOF-ASH-VARIANCE-DAYS   TO WS-ASN-VARIANCE-DAYS
055800                                                          (WS-QT-ASN)
055900         MOVE "N"                     TO WS-ASN-NOVA (WS-QT-ASN)
056000
056100         IF WOF-ASHN-SEQ OF WOF-ASH-NUMBER-R > WS-PROX-SEQ-ASN
056200             MOVE WOF-ASHN-SEQ OF WOF-ASH-NUMBER-R TO WS-PROX-SEQ-ASN
056300         END-IF
056400
056500         PERFORM P125-CARREGA-LINHAS-ASN THRU P125-FIM
056600
056700         READ ASN-ENTRADA
056800             AT END
056900                 SET WS-FS-ASH-E-FIM TO TRUE
057000         END-READ.
057100
057200 P120-CARREGA-ASN-L1-FIM.
057300*-----------------------------------------------------------------
057400* LE AS LINHAS DA ASN CORRENTE (LOOKAHEAD COM WS-CC-PENDENTE-ASL),
057500* MESMA TECNICA DO P115, GUARDANDO A FAIXA NO CABECALHO DA ASN
057600*-----------------------------------------------------------------
057700 P125-CARREGA-LINHAS-ASN.
057800
057900     COMPUTE WS-ASN-LIN-INICIO (WS-QT-ASN) = WS-QT-ASL + 1.
058000     MOVE 0 TO WS-ASN-LIN-QTD (WS-QT-ASN).
058100
058200     IF NOT WS-FS-ASL-E-FIM AND WS-CC-PENDENTE-ASL = "N"
058300         READ ASN-LINHAS-ENTRADA
058400             AT END
058500                 SET WS-FS-ASL-E-FIM TO TRUE
058600             NOT AT END
058700                 MOVE "S" TO WS-CC-PENDENTE-ASL
058800         END-READ
058900     END-IF.
059000
059100     PERFORM P125-CARREGA-LINHAS-ASN-L1 THRU
059200             P125-CARREGA-LINHAS-ASN-L1-FIM UNTIL WS-FS-ASL-E-FIM
059300             OR WOF-ASL-ASN-NUMBER NOT = WS-ASN-NUMBER
059400             (WS-QT-ASN).
059500
059600 P125-FIM.
059700
059800 P125-CARREGA-LINHAS-ASN-L1.
059900         ADD 1 TO WS-QT-ASL
060000         ADD 1 TO WS-ASN-LIN-QTD (WS-QT-ASN)
060100         MOVE WOF-ASL-ITEM-CODE     TO WS-ASL-ITEM-CODE (WS-QT-ASL)
060200         MOVE WOF-ASL-QTY-EXPECTED  TO WS-ASL-QT-ESPERADA (WS-QT-ASL)
060300         MOVE WOF-ASL-QTY-RECEIVED  TO WS-ASL-QT-RECEBIDA (WS-QT-ASL)
060400         MOVE WOF-ASL-UNIT-PRICE    TO WS-ASL-PRECO-UNIT (WS-QT-ASL)
060500
060600         MOVE "N" TO WS-CC-PENDENTE-ASL
060700
060800         READ ASN-LINHAS-ENTRADA
060900             AT END
061000                 SET WS-FS-ASL-E-FIM TO TRUE
061100             NOT AT END
061200                 MOVE "S" TO WS-CC-PENDENTE-ASL
061300         END-READ.
061400
061500 P125-CARREGA-LINHAS-ASN-L1-FIM.
061600*-----------------------------------------------------------------
061700* PARA CADA PO APROVADO SEM ASN CORRESPONDENTE, CRIA UMA ASN NOVA
061800* JA APROVADA (U15)
061900*-----------------------------------------------------------------
062000 P200-CRIA-ASN-NOVAS.
062100
062200     MOVE 1 TO WS-IX-PO.
062300     PERFORM P200-CRIA-ASN-NOVAS-L1 THRU
062400             P200-CRIA-ASN-NOVAS-L1-FIM UNTIL WS-IX-PO >
062500             WS-QT-PO.
062600
062700 P200-FIM.
062800
062900 P200-CRIA-ASN-NOVAS-L1.
063000         IF WOF-PO-APPROVED (WS-IX-PO)
063100             PERFORM P210-VERIFICA-ASN-EXISTE THRU P210-FIM
063200             IF NOT WOF-ASN-JA-EXISTE
063300                 PERFORM P220-MONTA-ASN-NOVA  THRU P220-FIM
063400             END-IF
063500         END-IF
063600
063700         ADD 1 TO WS-IX-PO.
063800
063900 P200-CRIA-ASN-NOVAS-L1-FIM.
064000*-----------------------------------------------------------------
064100 P210-VERIFICA-ASN-EXISTE.
064200
064300     MOVE "N" TO WS-ASN-EXISTE-FLAG.
064400
064500     PERFORM P210-VERIFICA-ASN-EXISTE-L1 THRU
064600             P210-VERIFICA-ASN-EXISTE-L1-FIM VARYING WS-IX-ASN
064700             FROM 1 BY 1 UNTIL WS-IX-ASN > WS-QT-ASN.
064800
064900 P210-FIM.
065000
065100 P210-VERIFICA-ASN-EXISTE-L1.
065200         IF WS-ASN-PO-NUMBER (WS-IX-ASN) = WS-PO-NUMBER (WS-IX-PO)
065300             MOVE "S" TO WS-ASN-EXISTE-FLAG
065400         END-IF.
065500
065600 P210-VERIFICA-ASN-EXISTE-L1-FIM.
065700*-----------------------------------------------------------------
065800* MONTA O CABECALHO E AS LINHAS DA ASN NOVA (JA COMO APPROVED) E
065900* GRAVA OS DOIS EVENTOS DE AUDITORIA (CREATE E APPROVE)
066000*-----------------------------------------------------------------
066100 P220-MONTA-ASN-NOVA.
066200
066300     ADD 1 TO WS-PROX-SEQ-ASN.
066400     ADD 1 TO WS-QT-ASN.
066500
066600     MOVE SPACES TO WS-CHN-FILLER.
066700     MOVE "ASN" TO WS-CHN-PREFIXO.
066800     MOVE WS-PROX-SEQ-ASN TO WS-CHN-SEQ.
066900
067000     MOVE WS-CHAVE-ASN-NUMERO      TO WS-ASN-NUMBER (WS-QT-ASN).
067100     MOVE WS-PO-NUMBER (WS-IX-PO)  TO WS-ASN-PO-NUMBER (WS-QT-ASN).
067200     MOVE WS-PO-VENDOR-ID (WS-IX-PO)
067300                                   TO WS-ASN-VENDOR-ID (WS-QT-ASN).
067400     SET WOF-ASN-APPROVED (WS-QT-ASN) TO TRUE.
067500     MOVE WS-PO-EXPECTED-DELIVERY (WS-IX-PO)
067600                                   TO WS-ASN-EXPECTED-ARRIVAL
067700                                                        (WS-QT-ASN).
067800     MOVE 0                        TO WS-ASN-ACTUAL-ARRIVAL
067900                                                        (WS-QT-ASN).
068000     MOVE 0                        TO WS-ASN-VARIANCE-DAYS
068100                                                        (WS-QT-ASN).
068200     SET WOF-ASN-E-NOVA (WS-QT-ASN) TO TRUE.
068300
068400     COMPUTE WS-ASN-LIN-INICIO (WS-QT-ASN) = WS-QT-ASL + 1.
068500     MOVE 0 TO WS-ASN-LIN-QTD (WS-QT-ASN).
068600
068700     PERFORM P220-MONTA-ASN-NOVA-L1 THRU
068800             P220-MONTA-ASN-NOVA-L1-FIM VARYING WS-IX-POL FROM
068900             WS-PO-LIN-INICIO (WS-IX-PO) BY 1 UNTIL WS-IX-POL >
069000             WS-PO-LIN-INICIO (WS-IX-PO) + WS-PO-LIN-QTD
069100             (WS-IX-PO) - 1.
069200
069300     ADD 1 TO WS-QT-ASN-CRIADAS.
069400
069500     MOVE "ASN"                      TO WS-AUD-ENTIDADE
069600     MOVE WS-ASN-NUMBER (WS-QT-ASN) (1:8) TO WS-AUD-ID
069700     MOVE "CREATE"                   TO WS-AUD-ACAO
069800     MOVE SPACES                     TO WS-AUD-STATUS-DE
069900     MOVE "CREATED"                  TO WS-AUD-STATUS-PARA
070000     MOVE "ASN GERADA A PARTIR DO PEDIDO DE COMPRA APROVADO"
070100                                     TO WS-AUD-NOTA
070200     PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM.
070300
070400     MOVE "ASN"                      TO WS-AUD-ENTIDADE
070500     MOVE WS-ASN-NUMBER (WS-QT-ASN) (1:8) TO WS-AUD-ID
070600     MOVE "APPROVE"                  TO WS-AUD-ACAO
070700     MOVE "CREATED"                  TO WS-AUD-STATUS-DE
070800     MOVE "APPROVED"                 TO WS-AUD-STATUS-PARA
070900     MOVE "APROVACAO AUTOMATICA DA ASN NO MOMENTO DA CRIACAO"
071000                                     TO WS-AUD-NOTA
071100     PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM.
071200
071300 P220-FIM.
071400
071500 P220-MONTA-ASN-NOVA-L1.
071600         ADD 1 TO WS-QT-ASL
071700         ADD 1 TO WS-ASN-LIN-QTD (WS-QT-ASN)
071800         MOVE WS-POL-ITEM-CODE (WS-IX-POL)
071900                                   TO WS-ASL-ITEM-CODE (WS-QT-ASL)
072000         COMPUTE WS-ASL-QT-ESPERADA (WS-QT-ASL) =
072100                 WS-POL-QT-PEDIDA (WS-IX-POL)
072200               - WS-POL-QT-RECEBIDA (WS-IX-POL)
072300         MOVE 0                    TO WS-ASL-QT-RECEBIDA (WS-QT-ASL)
072400         MOVE WS-POL-PRECO-UNIT (WS-IX-POL)
072500                                   TO WS-ASL-PRECO-UNIT (WS-QT-ASL).
072600
072700 P220-MONTA-ASN-NOVA-L1-FIM.
072800*-----------------------------------------------------------------
072900* PARA CADA ASN PRE-EXISTENTE (NAO CRIADA NESTA EXECUCAO), AVANCA
073000* UM UNICO PASSO DE STATUS E VERIFICA ATRASO (U15)
073100*-----------------------------------------------------------------
073200 P300-AVANCA-ASN.
073300
073400     MOVE 1 TO WS-IX-ASN.
073500     PERFORM P300-AVANCA-ASN-L1 THRU P300-AVANCA-ASN-L1-FIM UNTIL
073600             WS-IX-ASN > WS-QT-ASN.
073700
073800 P300-FIM.
073900
074000 P300-AVANCA-ASN-L1.
074100         IF WS-ASN-NOVA (WS-IX-ASN) = "N"
074200             PERFORM P310-AVANCA-UM-PASSO THRU P310-FIM
074300             PERFORM P360-VERIFICA-ATRASO THRU P360-FIM
074400         END-IF
074500
074600         ADD 1 TO WS-IX-ASN.
074700
074800 P300-AVANCA-ASN-L1-FIM.
074900*-----------------------------------------------------------------
075000 P310-AVANCA-UM-PASSO.
075100
075200     MOVE SPACES TO WS-LKS-DE.
075300     MOVE SPACES TO WS-LKS-PARA.
075400
075500     EVALUATE TRUE
075600         WHEN WOF-ASN-APPROVED (WS-IX-ASN)
075700             MOVE "APPROVED"   TO WS-LKS-DE
075800             MOVE "IN-TRANSIT" TO WS-LKS-PARA
075900         WHEN WOF-ASN-IN-TRANSIT (WS-IX-ASN)
076000             MOVE "IN-TRANSIT" TO WS-LKS-DE
076100             MOVE "ARRIVED"    TO WS-LKS-PARA
076200         WHEN WOF-ASN-ARRIVED (WS-IX-ASN)
076300             MOVE "ARRIVED"    TO WS-LKS-DE
076400             MOVE "RECEIVED"   TO WS-LKS-PARA
076500     END-EVALUATE.
076600
076700     IF WS-LKS-PARA NOT = SPACES
076800         MOVE "ASN" TO WS-LKS-ENTIDADE
076900         CALL "WOFS0900" USING WS-LKS-TRANSICAO
077000         IF WS-LKS-RETORNO = 0
077100             MOVE WS-LKS-PARA TO WS-ASN-STATUS (WS-IX-ASN)
077200             ADD 1 TO WS-QT-ASN-AVANCADAS
077300
077400             IF WOF-ASN-ARRIVED (WS-IX-ASN)
077500                 MOVE WS-DATA-SISTEMA-R TO WS-ASN-ACTUAL-ARRIVAL
077600                                                        (WS-IX-ASN)
077700                 PERFORM P350-CALCULA-VARIACAO THRU P350-FIM
077800             END-IF
077900
078000             MOVE "ASN"                       TO WS-AUD-ENTIDADE
078100             MOVE WS-ASN-NUMBER (WS-IX-ASN) (1:8) TO WS-AUD-ID
078200             MOVE "STATUS-CHANGE"             TO WS-AUD-ACAO
078300             MOVE WS-LKS-DE                   TO WS-AUD-STATUS-DE
078400             MOVE WS-LKS-PARA                 TO WS-AUD-STATUS-PARA
078500             MOVE "AVANCO AUTOMATICO DE UM PASSO NO LOTE NOTURNO"
078600                                              TO WS-AUD-NOTA
078700             PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM
078800
078900             IF WOF-ASN-RECEIVED (WS-IX-ASN)
079000                 PERFORM P320-RECEBE-LINHAS THRU P320-FIM
079100             END-IF
079200         END-IF
079300     END-IF.
079400
079500 P310-FIM.
079600*-----------------------------------------------------------------
079700* VARIACAO DE PRAZO = DIA JULIANO REAL - DIA JULIANO PREVISTO,
079800* SEM USAR FUNCAO INTRINSECA - CONVERTE AS DUAS DATAS PARA DIA
079900* JULIANO DO ANO ATRAVES DA TABELA DE DIAS ACUMULADOS POR MES
080000*-----------------------------------------------------------------
080100 P350-CALCULA-VARIACAO.
080200
080300     MOVE WS-ASN-EXPECTED-ARRIVAL (WS-IX-ASN) TO WS-DATA-SISTEMA-R.
080400     MOVE WS-DS-AAAA TO WS-CJ-ANO.
080500     MOVE WS-DS-MM   TO WS-CJ-MES.
080600     MOVE WS-DS-DD   TO WS-CJ-DIA.
080700     PERFORM P355-CONVERTE-JULIANO THRU P355-FIM.
080800     MOVE WS-CJ-DIA-JULIANO TO WS-CJ-JULIANO-PREV.
080900
081000     MOVE WS-ASN-ACTUAL-ARRIVAL (WS-IX-ASN) TO WS-DATA-SISTEMA-R.
081100     MOVE WS-DS-AAAA TO WS-CJ-ANO.
081200     MOVE WS-DS-MM   TO WS-CJ-MES.
081300     MOVE WS-DS-DD   TO WS-CJ-DIA.
081400     PERFORM P355-CONVERTE-JULIANO THRU P355-FIM.
081500     MOVE WS-CJ-DIA-JULIANO TO WS-CJ-JULIANO-REAL.
081600
081700     COMPUTE WS-ASN-VARIANCE-DAYS (WS-IX-ASN) =
081800             WS-CJ-JULIANO-REAL - WS-CJ-JULIANO-PREV.
081900
082000 P350-FIM.
082100*-----------------------------------------------------------------
082200 P355-CONVERTE-JULIANO.
082300
082400     MOVE "N" TO WS-CJ-BISSEXTO.
082500
082600     DIVIDE WS-CJ-ANO BY 400 GIVING WS-CJ-QUOCIENTE
082700                              REMAINDER WS-CJ-RESTO.
082800     IF WS-CJ-RESTO = 0
082900         MOVE "S" TO WS-CJ-BISSEXTO
083000     ELSE
083100         DIVIDE WS-CJ-ANO BY 100 GIVING WS-CJ-QUOCIENTE
083200                                  REMAINDER WS-CJ-RESTO
083300         IF WS-CJ-RESTO NOT = 0
083400             DIVIDE WS-CJ-ANO BY 4 GIVING WS-CJ-QUOCIENTE
083500                                    REMAINDER WS-CJ-RESTO
083600             IF WS-CJ-RESTO = 0
083700                 MOVE "S" TO WS-CJ-BISSEXTO
083800             END-IF
083900         END-IF
084000     END-IF.
084100
084200     COMPUTE WS-CJ-DIA-JULIANO =
084300             WS-DIAS-ACUM-MES (WS-CJ-MES) + WS-CJ-DIA.
084400
084500     IF WS-CJ-BISSEXTO = "S" AND WS-CJ-MES > 2
084600         ADD 1 TO WS-CJ-DIA-JULIANO
084700     END-IF.
084800
084900 P355-FIM.
085000*-----------------------------------------------------------------
085100* ASN CHEGOU (RECEIVED) - MARCA TODAS AS LINHAS COMO TOTALMENTE
085200* RECEBIDAS E DA BAIXA NA QUANTIDADE RECEBIDA DAS LINHAS DO
085300* PEDIDO DE COMPRA CORRESPONDENTE (CH-0180)
085400*-----------------------------------------------------------------
085500 P320-RECEBE-LINHAS.
085600
085700     ADD 1 TO WS-QT-RECEBIDAS.
085800
085900     PERFORM P320-RECEBE-LINHAS-L1 THRU P320-RECEBE-LINHAS-L1-FIM
086000             VARYING WS-IX-ASL FROM WS-ASN-LIN-INICIO (WS-IX-ASN)
086100             BY 1 UNTIL WS-IX-ASL > WS-ASN-LIN-INICIO (WS-IX-ASN)
086200             + WS-ASN-LIN-QTD (WS-IX-ASN) - 1.
086300
086400 P320-FIM.
086500
086600 P320-RECEBE-LINHAS-L1.
086700         MOVE WS-ASL-QT-ESPERADA (WS-IX-ASL)
086800                                TO WS-ASL-QT-RECEBIDA (WS-IX-ASL)
086900
087000         PERFORM P330-LOCALIZA-LINHA-PO THRU P330-FIM
087100
087200         IF WS-IX-PO2 > 0
087300             ADD WS-ASL-QT-ESPERADA (WS-IX-ASL)
087400                 TO WS-POL-QT-RECEBIDA (WS-IX-PO2)
087500         END-IF.
087600
087700 P320-RECEBE-LINHAS-L1-FIM.
087800*-----------------------------------------------------------------
087900* LOCALIZA, NA TABELA PLANA DE LINHAS DE PEDIDO DE COMPRA, A
088000* LINHA CUJO PO-NUMBER (DA ASN CORRENTE) E ITEM-CODE (DA LINHA DE
088100* ASN CORRENTE) CONFEREM - DEVOLVE O INDICE EM WS-IX-PO2 (0 SE
088200* NAO ACHOU)
088300*-----------------------------------------------------------------
088400 P330-LOCALIZA-LINHA-PO.
088500
088600     MOVE 0 TO WS-IX-PO2.
088700
088800     PERFORM P330-LOCALIZA-LINHA-PO-L1 THRU
088900             P330-LOCALIZA-LINHA-PO-L1-FIM VARYING WS-IX-POL FROM
089000             1 BY 1 UNTIL WS-IX-POL > WS-QT-POL.
089100
089200 P330-FIM.
089300
089400 P330-LOCALIZA-LINHA-PO-L1.
089500         IF WS-POL-PO-NUMBER (WS-IX-POL) =
089600                         WS-ASN-PO-NUMBER (WS-IX-ASN)
089700            AND WS-POL-ITEM-CODE (WS-IX-POL) =
089800                         WS-ASL-ITEM-CODE (WS-IX-ASL)
089900             MOVE WS-IX-POL TO WS-IX-PO2
090000         END-IF.
090100
090200 P330-LOCALIZA-LINHA-PO-L1-FIM.
090300*-----------------------------------------------------------------
090400* ASN EM ATRASO QUANDO A CHEGADA PREVISTA JA PASSOU E O STATUS
090500* NAO E ARRIVED, RECEIVED NEM CANCELLED (U15)
090600*-----------------------------------------------------------------
090700 P360-VERIFICA-ATRASO.
090800
090900     IF WS-ASN-EXPECTED-ARRIVAL (WS-IX-ASN) < WS-DATA-SISTEMA-R
091000         IF NOT WOF-ASN-ARRIVED (WS-IX-ASN)
091100            AND NOT WOF-ASN-RECEIVED (WS-IX-ASN)
091200            AND NOT WOF-ASN-CANCELLED (WS-IX-ASN)
091300             ADD 1 TO WS-QT-EM-ATRASO
091400         END-IF
091500     END-IF.
091600
091700 P360-FIM.
091800*-----------------------------------------------------------------
091900* REGRAVA OS TRES ARQUIVOS DE ENTRADA/SAIDA COMPARTILHADOS SO NO
092000* FINAL, COM TUDO JA PROCESSADO EM MEMORIA (EVITA O PROBLEMA DE
092100* ENTRADA E SAIDA APONTAREM PARA O MESMO ARQUIVO FISICO)
092200*-----------------------------------------------------------------
092300 P600-GRAVA-ARQUIVOS.
092400
092500     OPEN OUTPUT LINHAS-PC-SAIDA
092600                 ASN-SAIDA
092700                 ASN-LINHAS-SAIDA.
092800
092900     PERFORM P600-GRAVA-ARQUIVOS-L1 THRU
093000             P600-GRAVA-ARQUIVOS-L1-FIM VARYING WS-IX-POL FROM 1
093100             BY 1 UNTIL WS-IX-POL > WS-QT-POL.
093200
093300     PERFORM P600-GRAVA-ARQUIVOS-L3 THRU
093400             P600-GRAVA-ARQUIVOS-L3-FIM VARYING WS-IX-ASN FROM 1
093500             BY 1 UNTIL WS-IX-ASN > WS-QT-ASN.
093600
093700     CLOSE LINHAS-PC-SAIDA
093800           ASN-SAIDA
093900           ASN-LINHAS-SAIDA.
094000
094100 P600-FIM.
094200
094300 P600-GRAVA-ARQUIVOS-L3.
094400         PERFORM P620-MOVE-CABECALHO-ASN THRU P620-FIM
094500         WRITE FD-ASH-REG-SAIDA
094600
094700     PERFORM P600-GRAVA-ARQUIVOS-L2 THRU
094800             P600-GRAVA-ARQUIVOS-L2-FIM VARYING WS-IX-ASL FROM
094900             WS-ASN-LIN-INICIO (WS-IX-ASN) BY 1 UNTIL WS-IX-ASL >
095000             WS-ASN-LIN-INICIO (WS-IX-ASN) + WS-ASN-LIN-QTD
095100             (WS-IX-ASN) - 1.
095200
095300 P600-GRAVA-ARQUIVOS-L3-FIM.
095400
095500 P600-GRAVA-ARQUIVOS-L2.
095600             PERFORM P630-MOVE-LINHA-ASN THRU P630-FIM
095700             WRITE FD-ASL-REG-SAIDA.
095800
095900 P600-GRAVA-ARQUIVOS-L2-FIM.
096000
096100 P600-GRAVA-ARQUIVOS-L1.
096200         PERFORM P610-MOVE-LINHA-PO THRU P610-FIM
096300         WRITE FD-POL-REG-SAIDA.
096400
096500 P600-GRAVA-ARQUIVOS-L1-FIM.
096600*-----------------------------------------------------------------
096700 P610-MOVE-LINHA-PO.
096800
096900     MOVE SPACES TO FD-POL-REG-SAIDA.
097000     STRING WS-POL-PO-NUMBER   (WS-IX-POL)
097100            WS-POL-ITEM-CODE   (WS-IX-POL)
097200            WS-POL-QT-PEDIDA   (WS-IX-POL)
097300            WS-POL-QT-RECEBIDA (WS-IX-POL)
097400            WS-POL-PRECO-UNIT  (WS-IX-POL)
097500            WS-POL-TOTAL-LINHA (WS-IX-POL)
097600                 DELIMITED BY SIZE INTO FD-POL-REG-SAIDA.
097700
097800 P610-FIM.
097900*-----------------------------------------------------------------
098000 P620-MOVE-CABECALHO-ASN.
098100
098200     MOVE SPACES TO FD-ASH-REG-SAIDA.
098300     STRING WS-ASN-NUMBER           (WS-IX-ASN)
098400            WS-ASN-PO-NUMBER        (WS-IX-ASN)
098500            WS-ASN-VENDOR-ID        (WS-IX-ASN)
098600            WS-ASN-STATUS           (WS-IX-ASN)
098700            WS-ASN-EXPECTED-ARRIVAL (WS-IX-ASN)
098800            WS-ASN-ACTUAL-ARRIVAL   (WS-IX-ASN)
098900            WS-ASN-VARIANCE-DAYS    (WS-IX-ASN)
099000                 DELIMITED BY SIZE INTO FD-ASH-REG-SAIDA.
099100
099200 P620-FIM.
099300*-----------------------------------------------------------------
099400 P630-MOVE-LINHA-ASN.
099500
099600     MOVE SPACES TO FD-ASL-REG-SAIDA.
099700     STRING WS-ASN-NUMBER      (WS-IX-ASN)
099800            WS-ASL-ITEM-CODE   (WS-IX-ASL)
099900            WS-ASL-QT-ESPERADA (WS-IX-ASL)
100000            WS-ASL-QT-RECEBIDA (WS-IX-ASL)
100100            WS-ASL-PRECO-UNIT  (WS-IX-ASL)
100200                 DELIMITED BY SIZE INTO FD-ASL-REG-SAIDA.
100300
100400 P630-FIM.
100500*-----------------------------------------------------------------
100600 P900-GRAVA-AUDITORIA.
100700
100800     ACCEPT WS-TS-DATA FROM DATE YYYYMMDD.
100900     ACCEPT WS-TS-HORA FROM TIME.
101000
101100     MOVE WS-AUD-ENTIDADE       TO WOF-AUD-ENTITY-TYPE.
101200     MOVE WS-AUD-ID             TO WOF-AUD-ENTITY-ID.
101300     MOVE WS-AUD-ACAO           TO WOF-AUD-ACTION.
101400     MOVE WS-AUD-STATUS-DE      TO WOF-AUD-OLD-STATUS.
101500     MOVE WS-AUD-STATUS-PARA    TO WOF-AUD-NEW-STATUS.
101600     MOVE "BATCH"               TO WOF-AUD-USER-ID.
101700     MOVE WS-AUD-NOTA           TO WOF-AUD-NOTES.
101800     STRING WS-TSR-AAAA WS-TSR-MM WS-TSR-DD
101900            WS-TSR-HH   WS-TSR-MN WS-TSR-SS
102000                               DELIMITED BY SIZE
102100                               INTO WOF-AUD-TIMESTAMP.
102200
102300     WRITE WOF-AUD-REC.
102400
102500 P900-FIM.
102600*-----------------------------------------------------------------
102700* RELATORIO DE DESEMPENHO DE ENTREGA - UMA LINHA POR ASN RECEIVED,
102800* COM PERCENTUAL NO PRAZO E VARIACAO MEDIA DE DIAS (U15)
102900*-----------------------------------------------------------------
103000 P700-EMITE-RELATORIO.
103100
103200     MOVE WS-DATA-SISTEMA-R TO WS-CAB-DATA.
103300     WRITE FD-REG-RELATORIO FROM WS-LST-CAB-1.
103400     WRITE FD-REG-RELATORIO FROM WS-LST-CAB-2.
103500     WRITE FD-REG-RELATORIO FROM WS-LST-TIT.
103600
103700     MOVE 0 TO WS-QT-NO-PRAZO.
103800     MOVE 0 TO WS-SOMA-VARIACAO.
103900
104000     PERFORM P700-EMITE-RELATORIO-L1 THRU
104100             P700-EMITE-RELATORIO-L1-FIM VARYING WS-IX-ASN FROM 1
104200             BY 1 UNTIL WS-IX-ASN > WS-QT-ASN.
104300
104400     MOVE 0 TO WS-CD-PERCENTUAL.
104500     IF WS-QT-RECEBIDAS > 0
104600         COMPUTE WS-CD-PERCENTUAL ROUNDED =
104700             (WS-QT-NO-PRAZO / WS-QT-RECEBIDAS) * 100
104800     END-IF.
104900
105000     MOVE 0 TO WS-CD-MEDIA.
105100     IF WS-QT-RECEBIDAS > 0
105200         COMPUTE WS-CD-MEDIA ROUNDED =
105300             WS-SOMA-VARIACAO / WS-QT-RECEBIDAS
105400     END-IF.
105500
105600     MOVE WS-QT-RECEBIDAS   TO WS-ROD-TOTAL.
105700     MOVE WS-CD-PERCENTUAL  TO WS-ROD-PERCENTUAL.
105800     WRITE FD-REG-RELATORIO FROM WS-LST-RODAPE-1.
105900
106000     MOVE WS-CD-MEDIA       TO WS-ROD-MEDIA.
106100     WRITE FD-REG-RELATORIO FROM WS-LST-RODAPE-2.
106200
106300 P700-FIM.
106400
106500 P700-EMITE-RELATORIO-L1.
106600         IF WOF-ASN-RECEIVED (WS-IX-ASN)
106700             PERFORM P710-DETALHA-ASN THRU P710-FIM
106800         END-IF.
106900
107000 P700-EMITE-RELATORIO-L1-FIM.
107100*-----------------------------------------------------------------
107200 P710-DETALHA-ASN.
107300
107400     MOVE WS-ASN-NUMBER           (WS-IX-ASN) TO WS-DET-NUMERO.
107500     MOVE WS-ASN-VENDOR-ID        (WS-IX-ASN) TO WS-DET-VENDOR.
107600     MOVE WS-ASN-EXPECTED-ARRIVAL (WS-IX-ASN) TO WS-DET-PREVISTA.
107700     MOVE WS-ASN-ACTUAL-ARRIVAL   (WS-IX-ASN) TO WS-DET-REAL.
107800     MOVE WS-ASN-VARIANCE-DAYS    (WS-IX-ASN) TO WS-DET-VARIACAO.
107900
108000     IF WS-ASN-VARIANCE-DAYS (WS-IX-ASN) <= 0
108100         MOVE "SIM" TO WS-DET-NO-PRAZO
108200         ADD 1 TO WS-QT-NO-PRAZO
108300     ELSE
108400         MOVE "NAO" TO WS-DET-NO-PRAZO
108500     END-IF.
108600
108700     ADD WS-ASN-VARIANCE-DAYS (WS-IX-ASN) TO WS-SOMA-VARIACAO.
108800
108900     WRITE FD-REG-RELATORIO FROM WS-DET-ASN.
109000
109100 P710-FIM.
109200*-----------------------------------------------------------------
109300 P999-FIM.
109400
109500     CLOSE   LOG-AUDITORIA
109600             WOFO0600.
109700     GOBACK.
109800
109900 END PROGRAM WOFS0600.
