000100******************************************************************
000200* PROGRAM:  WOFS0900
000300* Purpose: VALIDADOR DE TRANSICAO DE STATUS - SUB-ROTINA COMUM
000400*          CHAMADA POR TODOS OS JOBS DO CICLO DE ATENDIMENTO DE
000500*          PEDIDOS PARA CONFERIR SE UMA MUDANCA DE STATUS DE
000600*          PEDIDO, TAREFA DE SEPARACAO, TAREFA DE EMBALAGEM,
000700*          REMESSA, PEDIDO DE COMPRA OU ASN E PERMITIDA.
000800******************************************************************
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.      WOFS0900.
001300 AUTHOR.          A. RAFFUL.
001400 INSTALLATION.    DEPTO DE PROCESSAMENTO DE DADOS - CD CENTRAL.
001500 DATE-WRITTEN.    01/06/1994.
001600 DATE-COMPILED.
001700 SECURITY.        USO INTERNO - CONFIDENCIAL.
001800*-----------------------------------------------------------------
001900* HISTORICO DE ALTERACOES
002000*-----------------------------------------------------------------
002100*   DATA        PROGR  CHAMADO    DESCRICAO
002200*   ----------  -----  ---------  -------------------------------
002300*   01/06/1994  AR     --------   VERSAO ORIGINAL - TRANSICOES DE
002400*                                 PEDIDO E TAREFA DE SEPARACAO.
002500*   09/06/1994  AR     --------   INCLUIDAS TRANSICOES DE TAREFA
002600*                                 DE EMBALAGEM E DE REMESSA.
002700*   15/06/1994  AR     --------   INCLUIDAS TRANSICOES DE PEDIDO
002800*                                 DE COMPRA E DE ASN.
002900*   20/09/1994  AR     CH-0031    CORRIGIDA TRANSICAO ALOCADO ->
003000*                                 CANCELADO QUE NAO ESTAVA NA
003100*                                 TABELA.
003200*   11/03/1996  MLT    CH-0079    ACRESCENTADA TRANSICAO SHIPMENT
003300*                                 DISPATCHED -> CANCELLED PARA
003400*                                 SUPORTAR ESTORNO DE REMESSA.
003500*   30/10/1998  MLT    CH-0102    ANO 2000 - WS-DATA-EXECUCAO
003600*                                 AMPLIADO PARA 4 DIGITOS DE ANO.
003700*                                 NAO AFETA A LOGICA DE TRANSICAO,
003800*                                 APENAS O CARIMBO DE DEBUG.
003900*   14/01/1999  MLT    CH-0102    ANO 2000 - CONCLUIDO TESTE DE
004000*                                 REGRESSAO DAS 32 TRANSICOES.
004100*   05/08/2002  RGF    CH-0140    INCLUIDA TRANSICAO PO REJECTED
004200*                                 SOMENTE A PARTIR DE PENDING-
004300*                                 APPROVAL (ANTES ACEITAVA DE
004400*                                 QUALQUER STATUS).
004500*   19/02/2005  RGF    CH-0163    INCLUIDA TRANSICAO ASN ARRIVED
004600*                                 -> RECEIVED COM VARIANCA DE
004700*                                 PRAZO (WOFS0600).
004800*   03/08/2005  RGF    CH-0168    CORRIGIDAS TRANSICOES DE PEDIDO
004900*                                 (SHIPPED -> CANCELLED) E DE
005000*                                 REMESSA (LOADED -> CANCELLED,
005100*                                 IN-TRANSIT -> CANCELLED, E O
005200*                                 RETORNO PASSOU A PARTIR DE
005300*                                 OUT-FOR-DELIVERY, NAO MAIS DE
005400*                                 DELIVERED). TABELA AMPLIADA
005500*                                 PARA 36 TRANSICOES.
005600*   22/11/2006  RGF    CH-0163    TABELA DE ASN ESTAVA INCOMPLETA -
005700*                                 FALTAVAM APPROVED -> IN-TRANSIT E
005800*                                 IN-TRANSIT -> ARRIVED. O WOFS0600
005900*                                 NAO CONSEGUIA AVANCAR A ASN ATE
006000*                                 RECEIVED. TABELA AMPLIADA PARA
006100*                                 39 TRANSICOES.
006200*   17/04/2008  CQP    CH-0171    INCLUIDAS TRANSICOES ORDER
006300*                                 PICKING -> CANCELLED E ORDER
006400*                                 PACKING -> CANCELLED. AUDITORIA
006500*                                 DO CICLO DE ATENDIMENTO APONTOU
006600*                                 QUE O WOFS0100 REJEITAVA O
006700*                                 CANCELAMENTO DE PEDIDO JA EM
006800*                                 SEPARACAO OU EMBALAGEM POR FALTA
006900*                                 DESSAS DUAS LINHAS. TABELA
007000*                                 AMPLIADA PARA 41 TRANSICOES.
007100*-----------------------------------------------------------------
007200 ENVIRONMENT DIVISION.
007300*-----------------------------------------------------------------
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     UPSI-0 ON  STATUS IS WOF-TRACE-LIGADO
007700            OFF STATUS IS WOF-TRACE-DESLIGADO.
007800*-----------------------------------------------------------------
007900 DATA DIVISION.
008000*-----------------------------------------------------------------
008100 WORKING-STORAGE SECTION.
008200*-----------------------------------------------------------------
008300 01  WS-INDICES.
008400     05  WS-IDX                    PIC 9(04)    COMP.
008500     05  WS-TAM-TABELA             PIC 9(04)    COMP
008600                                    VALUE 0041.
008700     05  FILLER                    PIC X(04).
008800*-----------------------------------------------------------------
008900 01  WS-DATA-EXECUCAO.
009000     05  WS-DE-AAAA                PIC 9(04).
009100     05  WS-DE-MM                  PIC 9(02).
009200     05  WS-DE-DD                  PIC 9(02).
009300     05  FILLER                    PIC X(02).
009400 01  WS-DATA-EXECUCAO-NUM REDEFINES WS-DATA-EXECUCAO PIC 9(10).
009500*-----------------------------------------------------------------
009600* TABELA DE TRANSICOES VALIDAS - CARREGADA EM ORDEM DE ENTIDADE.
009700* CADA LINHA REPRESENTA UM PAR (STATUS-DE, STATUS-PARA) PERMITIDO
009800* PARA A ENTIDADE INDICADA.
009900*-----------------------------------------------------------------
010000 01  WS-TABELA-TRANSICAO.
010100     05  WS-TRANS-ENTRADA OCCURS 41 TIMES.
010200         10  WS-TRANS-ENTIDADE     PIC X(10).
010300         10  WS-TRANS-DE           PIC X(18).
010400         10  WS-TRANS-PARA         PIC X(18).
010500*-----------------------------------------------------------------
010600 01  WS-TABELA-VALORES.
010700     05  FILLER PIC X(46) VALUE
010800         "ORDER     CREATED           APPROVED          ".
010900     05  FILLER PIC X(46) VALUE
011000         "ORDER     CREATED           CANCELLED         ".
011100     05  FILLER PIC X(46) VALUE
011200         "ORDER     APPROVED          ALLOCATED         ".
011300     05  FILLER PIC X(46) VALUE
011400         "ORDER     APPROVED          CANCELLED         ".
011500     05  FILLER PIC X(46) VALUE
011600         "ORDER     ALLOCATED         PICKING           ".
011700     05  FILLER PIC X(46) VALUE
011800         "ORDER     ALLOCATED         CANCELLED         ".
011900     05  FILLER PIC X(46) VALUE
012000         "ORDER     PICKING           PACKING           ".
012100     05  FILLER PIC X(46) VALUE
012200         "ORDER     PICKING           CANCELLED         ".
012300     05  FILLER PIC X(46) VALUE
012400         "ORDER     PACKING           SHIPPED           ".
012500     05  FILLER PIC X(46) VALUE
012600         "ORDER     PACKING           CANCELLED         ".
012700     05  FILLER PIC X(46) VALUE
012800         "ORDER     SHIPPED           DELIVERED         ".
012900     05  FILLER PIC X(46) VALUE
013000         "ORDER     SHIPPED           CANCELLED         ".
013100     05  FILLER PIC X(46) VALUE
013200         "PICK-TASK NOT-STARTED       IN-PROGRESS       ".
013300     05  FILLER PIC X(46) VALUE
013400         "PICK-TASK IN-PROGRESS       COMPLETED         ".
013500     05  FILLER PIC X(46) VALUE
013600         "PICK-TASK NOT-STARTED       CANCELLED         ".
013700     05  FILLER PIC X(46) VALUE
013800         "PICK-TASK IN-PROGRESS       CANCELLED         ".
013900     05  FILLER PIC X(46) VALUE
014000         "PACK-TASK NOT-STARTED       IN-PROGRESS       ".
014100     05  FILLER PIC X(46) VALUE
014200         "PACK-TASK IN-PROGRESS       COMPLETED         ".
014300     05  FILLER PIC X(46) VALUE
014400         "PACK-TASK NOT-STARTED       CANCELLED         ".
014500     05  FILLER PIC X(46) VALUE
014600         "PACK-TASK IN-PROGRESS       CANCELLED         ".
014700     05  FILLER PIC X(46) VALUE
014800         "SHIPMENT  CREATED           LOADED            ".
014900     05  FILLER PIC X(46) VALUE
015000         "SHIPMENT  LOADED            DISPATCHED        ".
015100     05  FILLER PIC X(46) VALUE
015200         "SHIPMENT  LOADED            CANCELLED         ".
015300     05  FILLER PIC X(46) VALUE
015400         "SHIPMENT  DISPATCHED        IN-TRANSIT        ".
015500     05  FILLER PIC X(46) VALUE
015600         "SHIPMENT  IN-TRANSIT        OUT-FOR-DELIVERY  ".
015700     05  FILLER PIC X(46) VALUE
015800         "SHIPMENT  IN-TRANSIT        CANCELLED         ".
015900     05  FILLER PIC X(46) VALUE
016000         "SHIPMENT  OUT-FOR-DELIVERY  DELIVERED         ".
016100     05  FILLER PIC X(46) VALUE
016200         "SHIPMENT  CREATED           CANCELLED         ".
016300     05  FILLER PIC X(46) VALUE
016400         "SHIPMENT  DISPATCHED        CANCELLED         ".
016500     05  FILLER PIC X(46) VALUE
016600         "SHIPMENT  OUT-FOR-DELIVERY  RETURNED          ".
016700     05  FILLER PIC X(46) VALUE
016800         "PO        DRAFT             PENDING-APPROVAL  ".
016900     05  FILLER PIC X(46) VALUE
017000         "PO        PENDING-APPROVAL  APPROVED          ".
017100     05  FILLER PIC X(46) VALUE
017200         "PO        PENDING-APPROVAL  REJECTED          ".
017300     05  FILLER PIC X(46) VALUE
017400         "PO        APPROVED          ORDERED           ".
017500     05  FILLER PIC X(46) VALUE
017600         "PO        ORDERED           PARTIALLY-RECEIVED".
017700     05  FILLER PIC X(46) VALUE
017800         "PO        ORDERED           RECEIVED          ".
017900     05  FILLER PIC X(46) VALUE
018000         "PO        PARTIALLY-RECEIVED RECEIVED         ".
018100     05  FILLER PIC X(46) VALUE
018200         "ASN       CREATED           APPROVED          ".
018300     05  FILLER PIC X(46) VALUE
018400         "ASN       APPROVED          IN-TRANSIT        ".
018500     05  FILLER PIC X(46) VALUE
018600         "ASN       IN-TRANSIT        ARRIVED           ".
018700     05  FILLER PIC X(46) VALUE
018800         "ASN       ARRIVED           RECEIVED          ".
018900*-----------------------------------------------------------------
019000 01  WS-TABELA-REDEFINES REDEFINES WS-TABELA-VALORES.
019100     05  WS-TRV-ENTRADA OCCURS 41 TIMES.
019200         10  WS-TRV-ENTIDADE       PIC X(10).
019300         10  WS-TRV-DE             PIC X(18).
019400         10  WS-TRV-PARA           PIC X(18).
019500*-----------------------------------------------------------------
019600* LKS-RETORNO = 0 - TRANSICAO PERMITIDA
019700* LKS-RETORNO = 1 - TRANSICAO NAO PERMITIDA PARA ESSA ENTIDADE
019800* LKS-RETORNO = 2 - ENTIDADE OU STATUS NAO CADASTRADO NA TABELA
019900*-----------------------------------------------------------------
020000 LINKAGE SECTION.
020100*-----------------------------------------------------------------
020200 01  LKS-PARAMETRO.
020300     05  LKS-ENTIDADE              PIC X(10).
020400     05  LKS-STATUS-DE             PIC X(18).
020500     05  LKS-STATUS-PARA           PIC X(18).
020600     05  LKS-RETORNO               PIC 9(01).
020700 01  LKS-PARAMETRO-R REDEFINES LKS-PARAMETRO.
020800     05  LKS-CHAVE-COMPLETA        PIC X(46).
020900     05  FILLER                    PIC X(01).
021000*-----------------------------------------------------------------
021100 PROCEDURE DIVISION USING LKS-PARAMETRO.
021200*-----------------------------------------------------------------
021300 P000-INICIAL.
021400
021500     MOVE WS-TABELA-VALORES  TO  WS-TABELA-TRANSICAO.
021600     MOVE 2                  TO  LKS-RETORNO.
021700     IF WOF-TRACE-LIGADO
021800         ACCEPT WS-DATA-EXECUCAO FROM DATE YYYYMMDD
021900     END-IF.
022000
022100     PERFORM P100-VERIFICA-TRANSICAO THRU P100-FIM
022200             VARYING WS-IDX FROM 1 BY 1
022300             UNTIL WS-IDX > WS-TAM-TABELA
022400                OR LKS-RETORNO = 0.
022500
022600     GOBACK.
022700
022800 P000-FIM.
022900*-----------------------------------------------------------------
023000 P100-VERIFICA-TRANSICAO.
023100
023200     IF WS-TRANS-ENTIDADE (WS-IDX) = LKS-ENTIDADE
023300         IF WS-TRANS-DE (WS-IDX)   = LKS-STATUS-DE  AND
023400            WS-TRANS-PARA (WS-IDX) = LKS-STATUS-PARA
023500             MOVE 0 TO LKS-RETORNO
023600         ELSE
023700             IF LKS-RETORNO = 2
023800                 MOVE 1 TO LKS-RETORNO
023900             END-IF
024000         END-IF
024100     END-IF.
024200
024300 P100-FIM.
024400*-----------------------------------------------------------------
024500 END PROGRAM WOFS0900.
