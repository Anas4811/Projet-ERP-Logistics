000100******************************************************************
000200* PROGRAM:  WOFS0400
000300* Purpose: RELATORIOS DE ESTOQUE DO WMS - TOTAIS POR ARMAZEM COM
000400*          QUEBRA DE CONTROLE (RELATORIO 3), FAIXAS DE IDADE DO
000500*          ESTOQUE E RANKING DE ITENS DE GIRO RAPIDO/LENTO
000600*          (RELATORIO 4).
000700******************************************************************
000800*-----------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.      WOFS0400.
001200 AUTHOR.          A. RAFFUL.
001300 INSTALLATION.    DEPTO DE PROCESSAMENTO DE DADOS - CD CENTRAL.
001400 DATE-WRITTEN.    02/08/1994.
001500 DATE-COMPILED.
001600 SECURITY.        USO INTERNO - CONFIDENCIAL.
001700*-----------------------------------------------------------------
001800* HISTORICO DE ALTERACOES
001900*-----------------------------------------------------------------
002000*   DATA        PROGR  CHAMADO    DESCRICAO
002100*   ----------  -----  ---------  -------------------------------
002200*   02/08/1994  AR     --------   VERSAO ORIGINAL - TOTAIS DE
002300*                                 ESTOQUE POR ARMAZEM (RELATORIO
002400*                                 SCMP0410 COMO MODELO DE QUEBRA).
002500*   09/08/1994  AR     --------   INCLUIDAS AS FAIXAS DE IDADE DE
002600*                                 ESTOQUE E O RANKING DE GIRO.
002700*   30/10/1998  MLT    CH-0102    ANO 2000 - CALCULO DE IDADE EM
002800*                                 DIAS PASSOU A USAR ANO DE 4
002900*                                 DIGITOS EM TODAS AS DATAS.
003000*   22/04/2005  RGF    CH-0161    JANELA DO RANKING DE GIRO
003100*                                 PARAMETRIZADA EM WS-DIAS-JANELA
003200*                                 (ANTES FIXA EM 30 DIAS NO CODIGO).
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*-----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON  STATUS IS WOF-TRACE-LIGADO
003900            OFF STATUS IS WOF-TRACE-DESLIGADO.
004000*-----------------------------------------------------------------
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*
004400     SELECT WMS-ESTOQUE ASSIGN TO
004500         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
004600-        "-DISTRIB\Arquivos\WMS-STOCK.dat"
004700          ORGANIZATION   IS LINE SEQUENTIAL
004800          ACCESS         IS SEQUENTIAL
004900          FILE STATUS    IS WS-FS-ESTOQUE.
005000*
005100     SELECT MOVIMENTOS ASSIGN TO
005200         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
005300-        "-DISTRIB\Arquivos\MOVEMENTS.dat"
005400          ORGANIZATION   IS LINE SEQUENTIAL
005500          ACCESS         IS SEQUENTIAL
005600          FILE STATUS    IS WS-FS-MOVTO.
005700*
005800     SELECT WOFO0400 ASSIGN TO
005900         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
006000-        "-DISTRIB\Arquivos\WOFO0400.txt"
006100          ORGANIZATION   IS LINE SEQUENTIAL
006200          ACCESS         IS SEQUENTIAL.
006300*
006400     SELECT SORT-ESTOQUE ASSIGN TO
006500         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
006600-        "-DISTRIB\Arquivos\SORT-TMP.txt"
006700          ORGANIZATION   IS LINE SEQUENTIAL
006800          ACCESS         IS SEQUENTIAL.
006900*-----------------------------------------------------------------
007000 DATA DIVISION.
007100*-----------------------------------------------------------------
007200 FILE SECTION.
007300*
007400 FD  WMS-ESTOQUE.
007500     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
007600-        "-DISTRIB\Copybooks\Copybooks-WmsStockRec.cpy".
007700*
007800 FD  MOVIMENTOS.
007900     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
008000-        "-DISTRIB\Copybooks\Copybooks-MoveTxnRec.cpy".
008100*
008200 FD  WOFO0400.
008300 01  REG-WOFO0400                   PIC X(100).
008400*
008500 SD  SORT-ESTOQUE.
008600 01  SD-REGISTRO-ESTOQUE.
008700     05  SD-ARMAZEM                 PIC X(08).
008800     05  SD-BIN                     PIC X(10).
008900     05  SD-SKU                     PIC X(20).
009000     05  SD-QUANTIDADE              PIC S9(12)V9(03).
009100     05  SD-DT-RECEB                PIC 9(08).
009200*-----------------------------------------------------------------
009300 WORKING-STORAGE SECTION.
009400*-----------------------------------------------------------------
009500 77  WS-FS-ESTOQUE                PIC X(02).
009600     88  WS-FS-EST-OK             VALUE "00".
009700 77  WS-FS-MOVTO                  PIC X(02).
009800     88  WS-FS-MOV-OK             VALUE "00".
009900 77  WS-FIM-DE-ARQUIVO             PIC X(01)   VALUE "N".
010000     88  WOF-FIM-ARQUIVO           VALUE "S".
010100*-----------------------------------------------------------------
010200 01  WS-INDICES.
010300     05  WS-IX-SKU                  PIC 9(05)  COMP.
010400     05  WS-QT-SKU                  PIC 9(05)  COMP.
010500     05  WS-IX-AUX                  PIC 9(05)  COMP.
010600     05  WS-IX-MAIOR                PIC 9(05)  COMP.
010700     05  WS-CT-RANK                 PIC 9(05)  COMP.
010800     05  FILLER                     PIC X(06).
010900*-----------------------------------------------------------------
011000 01  WS-DATA-SISTEMA.
011100     05  WS-DS-AAAA                 PIC 9(04).
011200     05  WS-DS-MM                   PIC 9(02).
011300     05  WS-DS-DD                   PIC 9(02).
011400 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA
011500                                  PIC 9(08).
011600 01  WS-DATA-EDITADA.
011700     05  WS-DTE-DD                  PIC 9(02).
011800     05  FILLER                     PIC X(01) VALUE "/".
011900     05  WS-DTE-MM                  PIC 9(02).
012000     05  FILLER                     PIC X(01) VALUE "/".
012100     05  WS-DTE-AAAA                PIC 9(04).
012200*-----------------------------------------------------------------
012300* PARAMETRO DA JANELA DO RANKING DE GIRO - CH-0161
012400*-----------------------------------------------------------------
012500 77  WS-DIAS-JANELA                PIC 9(03)  COMP  VALUE 30.
012600 77  WS-QTD-RANKING                PIC 9(02)  COMP  VALUE 5.
012700*-----------------------------------------------------------------
012800* CALCULO DE IDADE EM DIAS - CONVENCAO DE ANO COMERCIAL DE 360
012900* DIAS (12 MESES DE 30 DIAS), PADRAO DA CASA PARA NAO DEPENDER DE
013000* FUNCAO INTRINSECA DE DATA
013100*-----------------------------------------------------------------
013200 01  WS-CALC-DIAS.
013300     05  WS-CD-DIFERENCA            PIC S9(09) COMP.
013400*
013500 01  WS-RECEB-DECOMP.
013600     05  WS-RB-DATA                 PIC 9(08).
013700     05  WS-RB-DATA-R REDEFINES WS-RB-DATA.
013800         10  WS-RB-AAAA             PIC 9(04).
013900         10  WS-RB-MM               PIC 9(02).
014000         10  WS-RB-DD               PIC 9(02).
014100*-----------------------------------------------------------------
014200 01  WS-CONTROLA-QUEBRA.
014300     05  WS-ARMZ-ANTERIOR           PIC X(08)  VALUE SPACES.
014400     05  WS-TOT-ARMZ-QTD            PIC S9(12)V9(03) VALUE 0.
014500     05  WS-TOT-ARMZ-BINS           PIC 9(05)  COMP  VALUE 0.
014600     05  WS-TOT-GERAL-QTD           PIC S9(12)V9(03) VALUE 0.
014700     05  WS-TOT-GERAL-BINS          PIC 9(05)  COMP  VALUE 0.
014800*-----------------------------------------------------------------
014900 01  WS-FAIXAS-IDADE.
015000     05  WS-FX-00-30                PIC S9(12)V9(03) VALUE 0.
015100     05  WS-FX-31-90                PIC S9(12)V9(03) VALUE 0.
015200     05  WS-FX-91-180               PIC S9(12)V9(03) VALUE 0.
015300     05  WS-FX-181-MAIS             PIC S9(12)V9(03) VALUE 0.
015400*-----------------------------------------------------------------
015500* TABELA DE GIRO POR SKU - MOVIMENTACAO NA JANELA - U13
015600*-----------------------------------------------------------------
015700 01  WS-TABELA-GIRO.
015800     05  WS-GIR-ENTRADA OCCURS 500 TIMES.
015900         10  WS-GIR-SKU             PIC X(20).
016000         10  WS-GIR-SKU-R REDEFINES WS-GIR-SKU.
016100             15  WS-GIR-SKU-CATEG   PIC X(04).
016200             15  WS-GIR-SKU-CODIGO  PIC X(16).
016300         10  WS-GIR-QTD-MOVIDA      PIC S9(12)V9(03).
016400*
016500 01  WS-GIR-TROCA                   PIC X(35).
016600*-----------------------------------------------------------------
016700 01  WS-RELATORIO.
016800     03  WS-LST-CAB-1.
016900         05  FILLER   PIC X(01) VALUE SPACES.
017000         05  FILLER   PIC X(83) VALUE ALL "=".
017100         05  FILLER   PIC X(01) VALUE SPACES.
017200     03  WS-LST-CAB-2.
017300         05  FILLER   PIC X(01) VALUE SPACES.
017400         05  FILLER   PIC X(11) VALUE "WOFO0400 - ".
017500         05  FILLER   PIC X(30) VALUE
017600                          "RELATORIOS DE ESTOQUE DO WMS ".
017700         05  FILLER   PIC X(20) VALUE SPACES.
017800         05  FILLER   PIC X(09) VALUE "EMISSAO: ".
017900         05  WS-CAB-DT-SIS         PIC X(10) VALUE SPACES.
018000     03  WS-LST-CAB-3.
018100         05  FILLER   PIC X(01) VALUE SPACES.
018200         05  FILLER   PIC X(83) VALUE ALL "=".
018300         05  FILLER   PIC X(01) VALUE SPACES.
018400     03  WS-LST-TIT-R3.
018500         05  FILLER   PIC X(01) VALUE SPACES.
018600         05  FILLER   PIC X(45) VALUE
018700                  "RELATORIO 3 - ESTOQUE POR ARMAZEM".
018800         05  FILLER   PIC X(37) VALUE SPACES.
018900     03  WS-DET-ARMZ.
019000         05  FILLER               PIC X(01) VALUE SPACES.
019100         05  FILLER               PIC X(10) VALUE "ARMAZEM: ".
019200         05  WS-DET-ARMZ-ID       PIC X(08) VALUE SPACES.
019300         05  FILLER               PIC X(03) VALUE SPACES.
019400         05  FILLER               PIC X(06) VALUE "BINS: ".
019500         05  WS-DET-ARMZ-BINS     PIC ZZ,ZZ9.
019600         05  FILLER               PIC X(03) VALUE SPACES.
019700         05  FILLER               PIC X(10) VALUE "QUANTIDADE".
019800         05  FILLER               PIC X(02) VALUE ": ".
019900         05  WS-DET-ARMZ-QTD      PIC Z(9)9.999.
020000     03  WS-LST-TOT-GERAL.
020100         05  FILLER               PIC X(01) VALUE SPACES.
020200         05  FILLER               PIC X(20) VALUE
020300                          "TOTAL GERAL - BINS: ".
020400         05  WS-TOT-BINS-EDT      PIC ZZ,ZZ9.
020500         05  FILLER               PIC X(03) VALUE SPACES.
020600         05  FILLER               PIC X(12) VALUE "QUANTIDADE: ".
020700         05  WS-TOT-QTD-EDT       PIC Z(9)9.999.
020800     03  WS-LST-TIT-R4.
020900         05  FILLER   PIC X(01) VALUE SPACES.
021000         05  FILLER   PIC X(58) VALUE
021100               "RELATORIO 4 - FAIXAS DE IDADE E GIRO DE ESTOQUE".
021200         05  FILLER   PIC X(24) VALUE SPACES.
021300     03  WS-DET-FAIXA.
021400         05  FILLER               PIC X(01) VALUE SPACES.
021500         05  WS-DET-FAIXA-DESC    PIC X(20) VALUE SPACES.
021600         05  FILLER               PIC X(02) VALUE ": ".
021700         05  WS-DET-FAIXA-QTD     PIC Z(9)9.999.
021800     03  WS-DET-GIRO.
021900         05  FILLER               PIC X(01) VALUE SPACES.
022000         05  WS-DET-GIRO-POSICAO  PIC ZZ9.
022100         05  FILLER               PIC X(02) VALUE ") ".
022200         05  WS-DET-GIRO-SKU      PIC X(20) VALUE SPACES.
022300         05  FILLER               PIC X(03) VALUE SPACES.
022400         05  FILLER               PIC X(19) VALUE
022500                          "QTD MOVIDA JANELA: ".
022600         05  WS-DET-GIRO-QTD      PIC Z(9)9.999.
022700*-----------------------------------------------------------------
022800 LINKAGE SECTION.
022900*-----------------------------------------------------------------
023000 01  LK-COM-AREA.
023100     05  LK-MENSAGEM               PIC X(20).
023200*-----------------------------------------------------------------
023300 PROCEDURE DIVISION USING LK-COM-AREA.
023400*-----------------------------------------------------------------
023500 MAIN-PROCEDURE.
023600
023700     PERFORM P100-INICIALIZA        THRU P100-FIM.
023800     PERFORM P300-RELATORIO-ARMAZEM THRU P300-FIM.
023900     PERFORM P400-FAIXAS-IDADE      THRU P400-FIM.
024000     PERFORM P500-GIRO-RAPIDO-LENTO THRU P500-FIM.
024100     PERFORM P999-FIM.
024200
024300*-----------------------------------------------------------------
024400 P100-INICIALIZA.
024500
024600     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
024700     MOVE WS-DS-DD   TO WS-DTE-DD.
024800     MOVE WS-DS-MM   TO WS-DTE-MM.
024900     MOVE WS-DS-AAAA TO WS-DTE-AAAA.
025000     MOVE WS-DATA-EDITADA TO WS-CAB-DT-SIS.
025100
025200     OPEN OUTPUT WOFO0400.
025300
025400     WRITE REG-WOFO0400 FROM WS-LST-CAB-1.
025500     WRITE REG-WOFO0400 FROM WS-LST-CAB-2.
025600     WRITE REG-WOFO0400 FROM WS-LST-CAB-3.
025700
025800 P100-FIM.
025900*-----------------------------------------------------------------
026000* RELATORIO 3 - ESTOQUE POR ARMAZEM, COM QUEBRA DE CONTROLE, NO
026100* MOLDE DO SCMP0410 (SORT COM INPUT/OUTPUT PROCEDURE)
026200*-----------------------------------------------------------------
026300 P300-RELATORIO-ARMAZEM.
026400
026500     WRITE REG-WOFO0400 FROM WS-LST-TIT-R3.
026600
026700     SORT SORT-ESTOQUE
026800             ON ASCENDING KEY SD-ARMAZEM
026900             ON ASCENDING KEY SD-BIN
027000         INPUT  PROCEDURE IS P310-PROCESSA-ENTRADA THRU P310-FIM
027100         OUTPUT PROCEDURE IS P320-PROCESSA-SAIDA   THRU P320-FIM.
027200
027300 P300-FIM.
027400*-----------------------------------------------------------------
027500 P310-PROCESSA-ENTRADA.
027600
027700     OPEN INPUT WMS-ESTOQUE.
027800     MOVE "N" TO WS-FIM-DE-ARQUIVO.
027900
028000     PERFORM P310-PROCESSA-ENTRADA-L1 THRU
028100             P310-PROCESSA-ENTRADA-L1-FIM UNTIL WOF-FIM-ARQUIVO.
028200
028300     CLOSE WMS-ESTOQUE.
028400
028500 P310-FIM.
028600
028700 P310-PROCESSA-ENTRADA-L1.
028800         READ WMS-ESTOQUE
028900             AT END
029000                 SET WOF-FIM-ARQUIVO TO TRUE
029100             NOT AT END
029200                 MOVE WOF-WMS-WAREHOUSE-ID TO SD-ARMAZEM
029300                 MOVE WOF-WMS-BIN-CODE     TO SD-BIN
029400                 MOVE WOF-WMS-SKU          TO SD-SKU
029500                 MOVE WOF-WMS-QUANTITY     TO SD-QUANTIDADE
029600                 MOVE WOF-WMS-RECEIPT-DATE TO SD-DT-RECEB
029700                 RELEASE SD-REGISTRO-ESTOQUE
029800         END-READ.
029900
030000 P310-PROCESSA-ENTRADA-L1-FIM.
030100*-----------------------------------------------------------------
030200 P320-PROCESSA-SAIDA.
030300
030400     MOVE "N" TO WS-FIM-DE-ARQUIVO.
030500     MOVE SPACES TO WS-ARMZ-ANTERIOR.
030600
030700     PERFORM P320-PROCESSA-SAIDA-L1 THRU
030800             P320-PROCESSA-SAIDA-L1-FIM UNTIL WOF-FIM-ARQUIVO.
030900
031000     IF WS-ARMZ-ANTERIOR NOT = SPACES
031100         PERFORM P330-QUEBRA-ARMAZEM THRU P330-FIM
031200     END-IF.
031300
031400     MOVE WS-TOT-GERAL-BINS TO WS-TOT-BINS-EDT.
031500     MOVE WS-TOT-GERAL-QTD  TO WS-TOT-QTD-EDT.
031600     WRITE REG-WOFO0400 FROM WS-LST-TOT-GERAL.
031700
031800 P320-FIM.
031900
032000 P320-PROCESSA-SAIDA-L1.
032100         RETURN SORT-ESTOQUE INTO SD-REGISTRO-ESTOQUE
032200             AT END
032300                 SET WOF-FIM-ARQUIVO TO TRUE
032400             NOT AT END
032500                 IF SD-ARMAZEM NOT = WS-ARMZ-ANTERIOR
032600                    AND WS-ARMZ-ANTERIOR NOT = SPACES
032700                     PERFORM P330-QUEBRA-ARMAZEM THRU P330-FIM
032800                 END-IF
032900                 MOVE SD-ARMAZEM TO WS-ARMZ-ANTERIOR
033000                 ADD 1 TO WS-TOT-ARMZ-BINS
033100                 ADD SD-QUANTIDADE TO WS-TOT-ARMZ-QTD
033200         END-RETURN.
033300
033400 P320-PROCESSA-SAIDA-L1-FIM.
033500*-----------------------------------------------------------------
033600 P330-QUEBRA-ARMAZEM.
033700
033800     MOVE WS-ARMZ-ANTERIOR  TO WS-DET-ARMZ-ID.
033900     MOVE WS-TOT-ARMZ-BINS  TO WS-DET-ARMZ-BINS.
034000     MOVE WS-TOT-ARMZ-QTD   TO WS-DET-ARMZ-QTD.
034100     WRITE REG-WOFO0400 FROM WS-DET-ARMZ.
034200
034300     ADD WS-TOT-ARMZ-BINS TO WS-TOT-GERAL-BINS.
034400     ADD WS-TOT-ARMZ-QTD  TO WS-TOT-GERAL-QTD.
034500
034600     MOVE 0 TO WS-TOT-ARMZ-BINS.
034700     MOVE 0 TO WS-TOT-ARMZ-QTD.
034800
034900 P330-FIM.
035000*-----------------------------------------------------------------
035100* RELATORIO 4 - FAIXAS DE IDADE - (HOJE - DATA DE RECEBIMENTO)
035200*-----------------------------------------------------------------
035300 P400-FAIXAS-IDADE.
035400
035500     WRITE REG-WOFO0400 FROM WS-LST-TIT-R4.
035600
035700     OPEN INPUT WMS-ESTOQUE.
035800     MOVE "N" TO WS-FIM-DE-ARQUIVO.
035900
036000     PERFORM P400-FAIXAS-IDADE-L1 THRU P400-FAIXAS-IDADE-L1-FIM
036100             UNTIL WOF-FIM-ARQUIVO.
036200
036300     CLOSE WMS-ESTOQUE.
036400
036500     MOVE "0-30 DIAS"     TO WS-DET-FAIXA-DESC.
036600     MOVE WS-FX-00-30     TO WS-DET-FAIXA-QTD.
036700     WRITE REG-WOFO0400 FROM WS-DET-FAIXA.
036800
036900     MOVE "31-90 DIAS"    TO WS-DET-FAIXA-DESC.
037000     MOVE WS-FX-31-90     TO WS-DET-FAIXA-QTD.
037100     WRITE REG-WOFO0400 FROM WS-DET-FAIXA.
037200
037300     MOVE "91-180 DIAS"   TO WS-DET-FAIXA-DESC.
037400     MOVE WS-FX-91-180    TO WS-DET-FAIXA-QTD.
037500     WRITE REG-WOFO0400 FROM WS-DET-FAIXA.
037600
037700     MOVE "181 DIAS OU MAIS" TO WS-DET-FAIXA-DESC.
037800     MOVE WS-FX-181-MAIS  TO WS-DET-FAIXA-QTD.
037900     WRITE REG-WOFO0400 FROM WS-DET-FAIXA.
038000
038100 P400-FIM.
038200
038300 P400-FAIXAS-IDADE-L1.
038400         READ WMS-ESTOQUE
038500             AT END
038600                 SET WOF-FIM-ARQUIVO TO TRUE
038700             NOT AT END
038800                 IF WOF-WMS-QUANTITY > 0
038900                     PERFORM P410-ACUMULA-FAIXA THRU P410-FIM
039000                 END-IF
039100         END-READ.
039200
039300 P400-FAIXAS-IDADE-L1-FIM.
039400*-----------------------------------------------------------------
039500 P410-ACUMULA-FAIXA.
039600
039700     PERFORM P415-CALCULA-IDADE THRU P415-FIM.
039800
039900     EVALUATE TRUE
040000         WHEN WS-CD-DIFERENCA <= 30
040100             ADD WOF-WMS-QUANTITY TO WS-FX-00-30
040200         WHEN WS-CD-DIFERENCA <= 90
040300             ADD WOF-WMS-QUANTITY TO WS-FX-31-90
040400         WHEN WS-CD-DIFERENCA <= 180
040500             ADD WOF-WMS-QUANTITY TO WS-FX-91-180
040600         WHEN OTHER
040700             ADD WOF-WMS-QUANTITY TO WS-FX-181-MAIS
040800     END-EVALUATE.
040900
041000 P410-FIM.
041100*-----------------------------------------------------------------
041200* IDADE EM DIAS PELA CONVENCAO COMERCIAL DE 360 DIAS/ANO - EVITA
041300* FUNCAO INTRINSECA DE DATA, SUFICIENTE PARA AS FAIXAS DO RELAT.
041400*-----------------------------------------------------------------
041500 P415-CALCULA-IDADE.
041600
041700     MOVE WOF-WMS-RECEIPT-DATE TO WS-RB-DATA.
041800
041900     COMPUTE WS-CD-DIFERENCA =
042000         ((WS-DS-AAAA * 360) + (WS-DS-MM * 30) + WS-DS-DD) -
042100         ((WS-RB-AAAA * 360) + (WS-RB-MM * 30) + WS-RB-DD).
042200
042300 P415-FIM.
042400*-----------------------------------------------------------------
042500* RELATORIO 4 (CONTINUACAO) - GIRO RAPIDO/LENTO POR SKU NA
042600* JANELA DE WS-DIAS-JANELA DIAS - CH-0161
042700*-----------------------------------------------------------------
042800 P500-GIRO-RAPIDO-LENTO.
042900
043000     MOVE 0 TO WS-QT-SKU.
043100
043200     OPEN INPUT MOVIMENTOS.
043300     MOVE "N" TO WS-FIM-DE-ARQUIVO.
043400
043500     PERFORM P500-GIRO-RAPIDO-LENTO-L1 THRU
043600             P500-GIRO-RAPIDO-LENTO-L1-FIM UNTIL WOF-FIM-ARQUIVO.
043700
043800     CLOSE MOVIMENTOS.
043900
044000     PERFORM P520-ORDENA-GIRO THRU P520-FIM.
044100
044200     MOVE SPACES TO REG-WOFO0400.
044300     STRING "  -- ITENS DE GIRO RAPIDO (TOP "
044400            WS-QTD-RANKING " ) --"
044500                 DELIMITED BY SIZE INTO REG-WOFO0400.
044600     WRITE REG-WOFO0400.
044700
044800     MOVE 0 TO WS-CT-RANK.
044900     PERFORM P500-GIRO-RAPIDO-LENTO-L2 THRU
045000             P500-GIRO-RAPIDO-LENTO-L2-FIM VARYING WS-IX-AUX FROM
045100             1 BY 1 UNTIL WS-IX-AUX > WS-QT-SKU OR WS-CT-RANK >=
045200             WS-QTD-RANKING.
045300
045400     MOVE SPACES TO REG-WOFO0400.
045500     STRING "  -- ITENS DE GIRO LENTO (BOTTOM "
045600            WS-QTD-RANKING " ) --"
045700                 DELIMITED BY SIZE INTO REG-WOFO0400.
045800     WRITE REG-WOFO0400.
045900
046000     MOVE 0 TO WS-CT-RANK.
046100     PERFORM P500-GIRO-RAPIDO-LENTO-L3 THRU
046200             P500-GIRO-RAPIDO-LENTO-L3-FIM VARYING WS-IX-AUX FROM
046300             WS-QT-SKU BY -1 UNTIL WS-IX-AUX < 1 OR WS-CT-RANK >=
046400             WS-QTD-RANKING.
046500
046600 P500-FIM.
046700
046800 P500-GIRO-RAPIDO-LENTO-L3.
046900         ADD 1 TO WS-CT-RANK
047000         MOVE WS-CT-RANK              TO WS-DET-GIRO-POSICAO
047100         MOVE WS-GIR-SKU (WS-IX-AUX)   TO WS-DET-GIRO-SKU
047200         MOVE WS-GIR-QTD-MOVIDA (WS-IX-AUX)
047300                                       TO WS-DET-GIRO-QTD
047400         WRITE REG-WOFO0400 FROM WS-DET-GIRO.
047500
047600 P500-GIRO-RAPIDO-LENTO-L3-FIM.
047700
047800 P500-GIRO-RAPIDO-LENTO-L2.
047900         ADD 1 TO WS-CT-RANK
048000         MOVE WS-CT-RANK              TO WS-DET-GIRO-POSICAO
048100         MOVE WS-GIR-SKU (WS-IX-AUX)   TO WS-DET-GIRO-SKU
048200         MOVE WS-GIR-QTD-MOVIDA (WS-IX-AUX)
048300                                       TO WS-DET-GIRO-QTD
048400         WRITE REG-WOFO0400 FROM WS-DET-GIRO.
048500
048600 P500-GIRO-RAPIDO-LENTO-L2-FIM.
048700
048800 P500-GIRO-RAPIDO-LENTO-L1.
048900         READ MOVIMENTOS
049000             AT END
049100                 SET WOF-FIM-ARQUIVO TO TRUE
049200             NOT AT END
049300                 PERFORM P510-ACUMULA-GIRO THRU P510-FIM
049400         END-READ.
049500
049600 P500-GIRO-RAPIDO-LENTO-L1-FIM.
049700*-----------------------------------------------------------------
049800 P510-ACUMULA-GIRO.
049900
050000* SO ENTRAM NO RANKING AS MOVIMENTACOES DENTRO DA JANELA
050100     COMPUTE WS-CD-DIFERENCA =
050200         ((WS-DS-AAAA * 360) + (WS-DS-MM * 30) + WS-DS-DD) -
050300         ((WOF-MOV-YYYY * 360) + (WOF-MOV-MM * 30) + WOF-MOV-DD).
050400
050500     IF WS-CD-DIFERENCA >= 0 AND WS-CD-DIFERENCA <= WS-DIAS-JANELA
050600         MOVE 0 TO WS-IX-AUX
050700     PERFORM P510-ACUMULA-GIRO-L1 THRU P510-ACUMULA-GIRO-L1-FIM
050800             VARYING WS-IX-SKU FROM 1 BY 1 UNTIL WS-IX-SKU >
050900             WS-QT-SKU OR WS-IX-AUX NOT = 0.
051000
051100         IF WS-IX-AUX = 0
051200             ADD 1 TO WS-QT-SKU
051300             MOVE WOF-MOV-SKU TO WS-GIR-SKU (WS-QT-SKU)
051400             MOVE 0           TO WS-GIR-QTD-MOVIDA (WS-QT-SKU)
051500             MOVE WS-QT-SKU   TO WS-IX-AUX
051600         END-IF
051700
051800         IF WOF-MOV-QUANTITY < 0
051900             COMPUTE WS-GIR-QTD-MOVIDA (WS-IX-AUX) =
052000                 WS-GIR-QTD-MOVIDA (WS-IX-AUX) -
052100                 WOF-MOV-QUANTITY
052200         ELSE
052300             ADD WOF-MOV-QUANTITY
052400                     TO WS-GIR-QTD-MOVIDA (WS-IX-AUX)
052500         END-IF
052600     END-IF.
052700
052800 P510-FIM.
052900
053000 P510-ACUMULA-GIRO-L1.
053100             IF WS-GIR-SKU (WS-IX-SKU) = WOF-MOV-SKU
053200                 MOVE WS-IX-SKU TO WS-IX-AUX
053300             END-IF.
053400
053500 P510-ACUMULA-GIRO-L1-FIM.
053600*-----------------------------------------------------------------
053700* ORDENA A TABELA DE GIRO POR QUANTIDADE MOVIDA DECRESCENTE -
053800* SELECT SORT SIMPLES, TABELA PEQUENA (ATE 500 SKUS)
053900*-----------------------------------------------------------------
054000 P520-ORDENA-GIRO.
054100
054200     PERFORM P520-ORDENA-GIRO-L2 THRU P520-ORDENA-GIRO-L2-FIM
054300             VARYING WS-IX-AUX FROM 1 BY 1 UNTIL WS-IX-AUX >
054400             WS-QT-SKU.
054500
054600 P520-FIM.
054700
054800 P520-ORDENA-GIRO-L2.
054900         MOVE WS-IX-AUX TO WS-IX-MAIOR
055000     PERFORM P520-ORDENA-GIRO-L1 THRU P520-ORDENA-GIRO-L1-FIM
055100             VARYING WS-IX-SKU FROM WS-IX-AUX BY 1 UNTIL
055200             WS-IX-SKU > WS-QT-SKU.
055300         IF WS-IX-MAIOR NOT = WS-IX-AUX
055400             MOVE WS-GIR-ENTRADA (WS-IX-AUX)   TO WS-GIR-TROCA
055500             MOVE WS-GIR-ENTRADA (WS-IX-MAIOR) TO
055600                                 WS-GIR-ENTRADA (WS-IX-AUX)
055700             MOVE WS-GIR-TROCA TO WS-GIR-ENTRADA (WS-IX-MAIOR)
055800         END-IF.
055900
056000 P520-ORDENA-GIRO-L2-FIM.
056100
056200 P520-ORDENA-GIRO-L1.
056300             IF WS-GIR-QTD-MOVIDA (WS-IX-SKU) >
056400                WS-GIR-QTD-MOVIDA (WS-IX-MAIOR)
056500                 MOVE WS-IX-SKU TO WS-IX-MAIOR
056600             END-IF.
056700
056800 P520-ORDENA-GIRO-L1-FIM.
056900*-----------------------------------------------------------------
057000 P999-FIM.
057100
057200     CLOSE WOFO0400.
057300     GOBACK.
057400
057500 END PROGRAM WOFS0400.
