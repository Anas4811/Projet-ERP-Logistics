000100******************************************************************
000200* PROGRAM:  WOFS0100
000300* Purpose: CICLO DE ATENDIMENTO DE PEDIDOS - APROVACAO, ALOCACAO
000400*          DE ESTOQUE, SEPARACAO, EMBALAGEM E EXPEDICAO. LE OS
000500*          PEDIDOS E ITENS DE PEDIDO, CONDUZ CADA PEDIDO VALIDO
000600*          DO INICIO AO FIM DO FLUXO NUM UNICO PASSE E EMITE O
000700*          RELATORIO DE CONTROLE (WOFO0100) E O MANIFESTO DE
000800*          EXPEDICAO (WOFO0102).
000900* OBS: NAO HA ARQUIVO DE TRANSACAO DE CONFIRMACAO DE SEPARACAO
001000*      OU DE EMBALAGEM NESTE LOTE; O JOB SEPARA E EMBALA A
001100*      QUANTIDADE TOTAL ALOCADA/SEPARADA AUTOMATICAMENTE.
001200******************************************************************
001300*-----------------------------------------------------------------
001400 IDENTIFICATION DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.      WOFS0100.
001700 AUTHOR.          A. RAFFUL.
001800 INSTALLATION.    DEPTO DE PROCESSAMENTO DE DADOS - CD CENTRAL.
001900 DATE-WRITTEN.    02/06/1994.
002000 DATE-COMPILED.
002100 SECURITY.        USO INTERNO - CONFIDENCIAL.
002200*-----------------------------------------------------------------
002300* HISTORICO DE ALTERACOES
002400*-----------------------------------------------------------------
002500*   DATA        PROGR  CHAMADO    DESCRICAO
002600*   ----------  -----  ---------  -------------------------------
002700*   02/06/1994  AR     --------   VERSAO ORIGINAL - APROVACAO E
002800*                                 ALOCACAO DE PEDIDOS.
002900*   10/06/1994  AR     --------   INCLUIDA SEPARACAO POR ZONA.
003000*   17/06/1994  AR     --------   INCLUIDA EMBALAGEM E EXPEDICAO
003100*                                 COM MANIFESTO WOFO0102.
003200*   25/08/1994  AR     CH-0009    CORRIGIDO CALCULO DO PESO TOTAL
003300*                                 DO PACOTE (TARA SOMADA A CADA
003400*                                 ITEM ADICIONADO - CONFORME
003500*                                 REGRA DE NEGOCIO ORIGINAL).
003600*   14/02/1995  AR     CH-0018    ALOCACAO PASSOU A LIBERAR TODAS
003700*                                 AS RESERVAS DO PEDIDO QUANDO UM
003800*                                 ITEM NAO PODE SER TOTALMENTE
003900*                                 ATENDIDO (TUDO OU NADA).
004000*   19/09/1996  MLT    CH-0083    VOLUME DO PACOTE PASSOU A SER
004100*                                 CALCULADO SOMENTE QUANDO AS 3
004200*                                 DIMENSOES ESTAO PREENCHIDAS.
004300*   30/10/1998  MLT    CH-0102    ANO 2000 - WS-TIMESTAMP-ATUAL E
004400*                                 WS-DATA-SISTEMA AMPLIADOS PARA
004500*                                 4 DIGITOS DE ANO EM TODOS OS
004600*                                 CARIMBOS DE AUDITORIA.
004700*   18/01/1999  MLT    CH-0102    ANO 2000 - TESTE DE REGRESSAO
004800*                                 CONCLUIDO SOBRE 3 ANOS-CALENDARIO.
004900*   07/05/2001  RGF    CH-0121    INCLUIDOS OS TOTAIS DE CONTROLE
005000*                                 NO RODAPE DO WOFO0100 (PEDIDOS
005100*                                 LIDOS/APROVADOS/ALOCADOS/FALHOS).
005200*   23/11/2004  RGF    CH-0155    CORRIGIDA A EXPEDICAO PARA NAO
005300*                                 CRIAR REMESSA QUANDO NENHUM
005400*                                 PACOTE ESTIVER LACRADO.
005500*   17/04/2008  CQP    CH-0171    PEDIDO PODE VIR SINALIZADO PARA
005600*                                 CANCELAMENTO (WOF-ORD-CANCEL-REQ,
005700*                                 SOLICITADO PELO SAC).  P200 PASSOU
005800*                                 A DESVIAR PARA A NOVA P250 QUE
005900*                                 EFETIVA O CANCELAMENTO VIA WOFS0900
006000*                                 E GRAVA AUDITORIA, EM VEZ DE
006100*                                 SIMPLESMENTE IGNORAR O PEDIDO.
006200*                                 NOVOS TOTAIS DE CONTROLE NO RODAPE
006300*                                 DO WOFO0100.
006400*   02/06/2008  CQP    CH-0179    AUDITORIA DA CH-0171 CONSTATOU QUE
006500*                                 A P250 SO BLOQUEAVA CANCELAMENTO
006600*                                 PELO STATUS FINAL (DELIVERED/
006700*                                 CANCELLED), DEIXANDO PASSAR PEDIDO
006800*                                 JA EXPEDIDO (SHIPPED).  AJUSTADA
006900*                                 PARA TESTAR WOF-ORD-CANCEL-
007000*                                 BLOQUEADO (COPYBOOK ORDERREC).
007100*                                 A MESMA AUDITORIA CONSTATOU QUE
007200*                                 SO EXISTIAM CHAMADAS AO WOFS0900
007300*                                 NA APROVACAO E NO CANCELAMENTO -
007400*                                 AS DEMAIS TRANSICOES DE STATUS
007500*                                 (ALOCACAO, SEPARACAO, EMBALAGEM,
007600*                                 EXPEDICAO, ENTREGA E OS STATUS DE
007700*                                 TAREFA DE SEPARACAO/EMBALAGEM E DE
007800*                                 REMESSA) ERAM ATRIBUIDAS COM SET
007900*                                 DIRETO, SEM PASSAR PELA TABELA DE
008000*                                 TRANSICOES VALIDAS.  TODAS AS
008100*                                 TRANSICOES DE ORDER, PICK-TASK,
008200*                                 PACK-TASK E SHIPMENT PASSARAM A
008300*                                 SER VALIDADAS VIA CALL "WOFS0900",
008400*                                 NO MESMO PADRAO DA P240/P250.
008500*                                 INCLUIDOS OS LAYOUTS DE WOF-PKT-
008600*                                 REC, WOF-PKI-REC, WOF-PAT-REC
008700*                                 (NOVO - TAREFA DE EMBALAGEM, ANTES
008800*                                 CONFUNDIDA COM O PACOTE), WOF-PKG-
008900*                                 REC E WOF-PGI-REC NA WORKING-
009000*                                 STORAGE, QUE ERAM REFERENCIADOS
009100*                                 PELA P420/P500/P510/P520/P530 MAS
009200*                                 NUNCA HAVIAM SIDO DECLARADOS.
009300*                                 FD-PKG-DADOS AMPLIADO PARA
009400*                                 ACOMODAR O NOVO TIPO DE REGISTRO
009500*                                 "T" (TAREFA) NO ARQUIVO PACOTES.
009600*   05/07/2008  CQP    CH-0184    REVISAO DA CH-0179 CONSTATOU QUE A
009700*                                 P520 SEMPRE CRIAVA UM PACOTE E
009800*                                 EMBALAVA TODOS OS ITENS DO PEDIDO DE
009900*                                 UMA SO VEZ, SEM NENHUMA CRITICA DE
010000*                                 ITEM JA CONSTANTE NO PACOTE, PACOTE
010100*                                 JA LACRADO OU QUANTIDADE MAIOR QUE
010200*                                 O SALDO SEPARADO-MENOS-EMBALADO.
010300*                                 INCLUIDAS AS TRES CRITICAS EM P520,
010400*                                 CADA UMA GRAVANDO AUDITORIA E
010500*                                 CONTANDO EM WS-TOT-ITENS-REJ-EMBAL,
010600*                                 PARA QUANDO O LOTE PASSAR A GERAR
010700*                                 MAIS DE UM PACOTE POR PEDIDO.  NOVA
010800*                                 LINHA DE RODAPE (WS-LST-RODAPE-7)
010900*                                 NO WOFO0100 COM O TOTAL DE ITENS
011000*                                 RECUSADOS NA EMBALAGEM.
011100*-----------------------------------------------------------------
011200 ENVIRONMENT DIVISION.
011300*-----------------------------------------------------------------
011400 CONFIGURATION SECTION.
011500 SPECIAL-NAMES.
011600     C01 IS TOP-OF-FORM
011700     UPSI-0 ON  STATUS IS WOF-TRACE-LIGADO
011800            OFF STATUS IS WOF-TRACE-DESLIGADO
011900     CLASS WOF-CLASSE-ZONA IS "A" THRU "Z".
012000*-----------------------------------------------------------------
012100 INPUT-OUTPUT SECTION.
012200 FILE-CONTROL.
012300*
012400     SELECT PEDIDOS ASSIGN TO
012500         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
012600-        "-DISTRIB\Arquivos\ORDERS.dat"
012700          ORGANIZATION   IS LINE SEQUENTIAL
012800          ACCESS         IS SEQUENTIAL
012900          FILE STATUS    IS WS-FS-PEDIDOS.
013000*
013100     SELECT ITENS-PEDIDO ASSIGN TO
013200         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
013300-        "-DISTRIB\Arquivos\ORDER-ITEMS.dat"
013400          ORGANIZATION   IS LINE SEQUENTIAL
013500          ACCESS         IS SEQUENTIAL
013600          FILE STATUS    IS WS-FS-ITENS.
013700*
013800     SELECT INVENTARIO ASSIGN TO
013900         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
014000-        "-DISTRIB\Arquivos\INVENTORY.dat"
014100          ORGANIZATION   IS LINE SEQUENTIAL
014200          ACCESS         IS SEQUENTIAL
014300          FILE STATUS    IS WS-FS-INVENT.
014400*
014500     SELECT ALOCACOES ASSIGN TO
014600         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
014700-        "-DISTRIB\Arquivos\ALLOCATIONS.dat"
014800          ORGANIZATION   IS LINE SEQUENTIAL
014900          ACCESS         IS SEQUENTIAL
015000          FILE STATUS    IS WS-FS-ALOC.
015100*
015200     SELECT TAREFAS-SEPARACAO ASSIGN TO
015300         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
015400-        "-DISTRIB\Arquivos\PICK-TASKS.dat"
015500          ORGANIZATION   IS LINE SEQUENTIAL
015600          ACCESS         IS SEQUENTIAL
015700          FILE STATUS    IS WS-FS-PICKT.
015800*
015900     SELECT PACOTES ASSIGN TO
016000         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
016100-        "-DISTRIB\Arquivos\PACKAGES.dat"
016200          ORGANIZATION   IS LINE SEQUENTIAL
016300          ACCESS         IS SEQUENTIAL
016400          FILE STATUS    IS WS-FS-PACOTE.
016500*
016600     SELECT REMESSAS ASSIGN TO
016700         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
016800-        "-DISTRIB\Arquivos\SHIPMENTS.dat"
016900          ORGANIZATION   IS LINE SEQUENTIAL
017000          ACCESS         IS SEQUENTIAL
017100          FILE STATUS    IS WS-FS-REMESSA.
017200*
017300     SELECT LOG-AUDITORIA ASSIGN TO
017400         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
017500-        "-DISTRIB\Arquivos\AUDIT-LOG.dat"
017600          ORGANIZATION   IS LINE SEQUENTIAL
017700          ACCESS         IS SEQUENTIAL
017800          FILE STATUS    IS WS-FS-AUDIT.
017900*
018000     SELECT WOFO0100 ASSIGN TO
018100         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
018200-        "-DISTRIB\Arquivos\WOFO0100.txt"
018300          ORGANIZATION   IS LINE SEQUENTIAL
018400          ACCESS         IS SEQUENTIAL
018500          FILE STATUS    IS WS-FS-RPT.
018600*
018700     SELECT WOFO0102 ASSIGN TO
018800         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
018900-        "-DISTRIB\Arquivos\WOFO0102.txt"
019000          ORGANIZATION   IS LINE SEQUENTIAL
019100          ACCESS         IS SEQUENTIAL
019200          FILE STATUS    IS WS-FS-MANI.
019300*-----------------------------------------------------------------
019400 DATA DIVISION.
019500*-----------------------------------------------------------------
019600 FILE SECTION.
019700*
019800 FD  PEDIDOS.
019900     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
020000-        "-DISTRIB\Copybooks\Copybooks-OrderRec.cpy".
020100*
020200 FD  ITENS-PEDIDO.
020300     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
020400-        "-DISTRIB\Copybooks\Copybooks-OrderItemRec.cpy".
020500*
020600 FD  INVENTARIO.
020700     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
020800-        "-DISTRIB\Copybooks\Copybooks-InvRec.cpy".
020900*
021000 FD  ALOCACOES.
021100     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
021200-        "-DISTRIB\Copybooks\Copybooks-AllocRec.cpy".
021300*
021400 FD  TAREFAS-SEPARACAO.
021500 01  FD-PKT-REG.
021600     05  FD-PKT-TIPO-REG          PIC X(01).
021700         88  FD-PKT-CABECALHO     VALUE "H".
021800         88  FD-PKT-ITEM-DET      VALUE "I".
021900     05  FD-PKT-DADOS             PIC X(97).
022000*
022100 FD  PACOTES.
022200 01  FD-PKG-REG.
022300     05  FD-PKG-TIPO-REG          PIC X(01).
022400         88  FD-PKG-TAREFA        VALUE "T".
022500         88  FD-PKG-CABECALHO     VALUE "H".
022600         88  FD-PKG-ITEM-DET      VALUE "I".
022700     05  FD-PKG-DADOS             PIC X(120).
022800*
022900 FD  REMESSAS.
023000     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
023100-        "-DISTRIB\Copybooks\Copybooks-ShipRec.cpy".
023200*
023300 FD  LOG-AUDITORIA.
023400     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
023500-        "-DISTRIB\Copybooks\Copybooks-AuditRec.cpy".
023600*
023700 FD  WOFO0100.
023800 01  FD-REG-RELATORIO             PIC X(132).
023900*
024000 FD  WOFO0102.
024100 01  FD-REG-MANIFESTO             PIC X(132).
024200*-----------------------------------------------------------------
024300 WORKING-STORAGE SECTION.
024400*-----------------------------------------------------------------
024500 77  WS-FS-PEDIDOS                PIC X(02).
024600     88  WS-FS-PED-OK             VALUE "00".
024700     88  WS-FS-PED-FIM            VALUE "10".
024800 77  WS-FS-ITENS                  PIC X(02).
024900     88  WS-FS-ITE-OK             VALUE "00".
025000     88  WS-FS-ITE-FIM            VALUE "10".
025100 77  WS-FS-INVENT                 PIC X(02).
025200     88  WS-FS-INV-OK             VALUE "00".
025300     88  WS-FS-INV-FIM            VALUE "10".
025400 77  WS-FS-ALOC                   PIC X(02).
025500     88  WS-FS-ALOC-OK            VALUE "00".
025600 77  WS-FS-PICKT                  PIC X(02).
025700     88  WS-FS-PICKT-OK           VALUE "00".
025800 77  WS-FS-PACOTE                 PIC X(02).
025900     88  WS-FS-PACOTE-OK          VALUE "00".
026000 77  WS-FS-REMESSA                PIC X(02).
026100     88  WS-FS-REMESSA-OK         VALUE "00".
026200 77  WS-FS-AUDIT                  PIC X(02).
026300     88  WS-FS-AUDIT-OK           VALUE "00".
026400 77  WS-FS-RPT                    PIC X(02).
026500     88  WS-FS-RPT-OK             VALUE "00".
026600 77  WS-FS-MANI                   PIC X(02).
026700     88  WS-FS-MANI-OK            VALUE "00".
026800*-----------------------------------------------------------------
026900 77  WS-FIM-PEDIDOS               PIC X(01)   VALUE "N".
027000     88  WOF-EOF-PEDIDOS          VALUE "S".
027100 77  WS-FIM-ITENS                 PIC X(01)   VALUE "N".
027200     88  WOF-EOF-ITENS            VALUE "S".
027300 77  WS-ITEM-PENDENTE             PIC X(01)   VALUE "N".
027400     88  WOF-HA-ITEM-PENDENTE     VALUE "S".
027500*-----------------------------------------------------------------
027600* INDICES E CONTADORES DE TABELA - TODOS BINARIOS
027700*-----------------------------------------------------------------
027800 01  WS-INDICES-TABELA.
027900     05  WS-IX-ITEM                PIC 9(04)   COMP.
028000     05  WS-IX-ITEM2               PIC 9(04)   COMP.
028100     05  WS-QT-ITENS               PIC 9(04)   COMP.
028200     05  WS-IX-INV                 PIC 9(04)   COMP.
028300     05  WS-QT-INV                 PIC 9(04)   COMP.
028400     05  WS-IX-ALOC                PIC 9(04)   COMP.
028500     05  WS-QT-ALOC                PIC 9(04)   COMP.
028600     05  WS-IX-ZONA                PIC 9(04)   COMP.
028700     05  WS-QT-ZONAS               PIC 9(04)   COMP.
028800     05  WS-IX-PKG-ITEM            PIC 9(04)   COMP.
028900     05  FILLER                    PIC X(08).
029000*-----------------------------------------------------------------
029100* CONTADORES DE SEQUENCIA PARA GERACAO DE CHAVES
029200*-----------------------------------------------------------------
029300 01  WS-GERADORES-SEQ.
029400     05  WS-SEQ-ALOC               PIC 9(06)   COMP.
029500     05  WS-SEQ-PICKT              PIC 9(06)   COMP.
029600     05  WS-SEQ-PACKT              PIC 9(06)   COMP.
029700     05  WS-SEQ-PACOTE             PIC 9(06)   COMP.
029800     05  WS-SEQ-REMESSA            PIC 9(06)   COMP.
029900     05  FILLER                    PIC X(10).
030000*-----------------------------------------------------------------
030100* TABELA DE INVENTARIO EM MEMORIA (LIDA DE INVENTORY.dat) - U4
030200*-----------------------------------------------------------------
030300 01  WS-TABELA-INVENTARIO.
030400     05  WS-INV-ENTRADA OCCURS 500 TIMES.
030500         10  WS-INV-ARMAZEM        PIC X(08).
030600         10  WS-INV-SKU            PIC X(20).
030700         10  WS-INV-LOCAL          PIC X(10).
030800         10  WS-INV-QT-DISP        PIC S9(08)V9(04).
030900*-----------------------------------------------------------------
031000* TABELA DE ITENS DO PEDIDO CORRENTE - U2/U3/U5/U6
031100*-----------------------------------------------------------------
031200 01  WS-TABELA-ITENS.
031300     05  WS-ITEM-ENTRADA OCCURS 50 TIMES.
031400         10  WS-ITE-ITEM-ID        PIC X(08).
031500         10  WS-ITE-SKU            PIC X(20).
031600         10  WS-ITE-NOME           PIC X(30).
031700         10  WS-ITE-QT-PEDIDA      PIC S9(08)V9(04).
031800         10  WS-ITE-QT-ALOCADA     PIC S9(08)V9(04).
031900         10  WS-ITE-QT-SEPARADA    PIC S9(08)V9(04).
032000         10  WS-ITE-QT-EMBALADA    PIC S9(08)V9(04).
032100         10  WS-ITE-QT-EXPEDIDA    PIC S9(08)V9(04).
032200         10  WS-ITE-VLR-UNIT       PIC S9(10)V99.
032300         10  WS-ITE-PESO-UNIT      PIC S9(08)V9(04).
032400         10  WS-ITE-VLR-TOTAL      PIC S9(10)V99.
032500         10  WS-ITE-PESO-TOTAL     PIC S9(08)V9(04).
032600         10  WS-ITE-1A-LOCAL       PIC X(10).
032700         10  WS-ITE-1A-ZONA        PIC X(10).
032800*-----------------------------------------------------------------
032900* TABELA DE ALOCACOES DO PEDIDO CORRENTE - U3
033000*-----------------------------------------------------------------
033100 01  WS-TABELA-ALOCACAO.
033200     05  WS-ALO-ENTRADA OCCURS 100 TIMES.
033300         10  WS-ALO-ID             PIC X(08).
033400         10  WS-ALO-ITEM-IX        PIC 9(04)   COMP.
033500         10  WS-ALO-LOCAL          PIC X(10).
033600         10  WS-ALO-QT-RESERVADA   PIC S9(08)V9(04).
033700         10  WS-ALO-IX-INV         PIC 9(04)   COMP.
033800*-----------------------------------------------------------------
033900* TABELA DE ZONAS DE SEPARACAO DO PEDIDO CORRENTE - U5
034000*-----------------------------------------------------------------
034100 01  WS-TABELA-ZONA.
034200     05  WS-ZONA-ENTRADA OCCURS 10 TIMES.
034300         10  WS-ZONA-NOME          PIC X(10).
034400         10  WS-ZONA-TASK-ID       PIC X(08).
034500         10  WS-ZONA-QT-ITENS      PIC 9(04)   COMP.
034600*-----------------------------------------------------------------
034700* AREA DE TRABALHO DO PEDIDO CORRENTE
034800*-----------------------------------------------------------------
034900 01  WS-PEDIDO-CORRENTE.
035000     05  WS-PC-ORDER-ID            PIC X(08).
035100     05  WS-PC-ORDER-NUMBER        PIC X(25).
035200     05  WS-PC-CUSTOMER-ID         PIC X(08).
035300     05  WS-PC-WAREHOUSE-ID        PIC X(08).
035400     05  WS-PC-PRIORIDADE          PIC X(06).
035500     05  WS-PC-SUBTOTAL            PIC S9(10)V99.
035600     05  WS-PC-TAXA                PIC S9(10)V99.
035700     05  WS-PC-FRETE               PIC S9(10)V99.
035800     05  WS-PC-TOTAL               PIC S9(10)V99.
035900     05  WS-PC-ALOCACAO-OK         PIC X(01).
036000         88  WOF-PC-ALOCADO-OK    VALUE "S".
036100     05  WS-PC-PACOTE-LACRADO      PIC X(01).
036200         88  WOF-PC-TEM-LACRADO   VALUE "S".
036300     05  FILLER                    PIC X(10).
036400*-----------------------------------------------------------------
036500* CHAMADA DA SUB-ROTINA DE TRANSICAO DE STATUS - WOFS0900
036600*-----------------------------------------------------------------
036700 01  WS-LKS-TRANSICAO.
036800     05  WS-LKS-ENTIDADE           PIC X(10).
036900     05  WS-LKS-DE                 PIC X(18).
037000     05  WS-LKS-PARA               PIC X(18).
037100     05  WS-LKS-RETORNO            PIC 9(01).
037200*-----------------------------------------------------------------
037300* AREA DE TRABALHO DA AUDITORIA - REUTILIZADA A CADA CHAMADA
037400*-----------------------------------------------------------------
037500 01  WS-AUDITORIA-WORK.
037600     05  WS-AUD-ENTIDADE           PIC X(15).
037700     05  WS-AUD-ID                 PIC X(08).
037800     05  WS-AUD-ACAO               PIC X(20).
037900     05  WS-AUD-STATUS-DE          PIC X(16).
038000     05  WS-AUD-STATUS-PARA        PIC X(16).
038100     05  WS-AUD-NOTA               PIC X(60).
038200*-----------------------------------------------------------------
038300* DATA E HORA DO SISTEMA - CARIMBO DE AUDITORIA (Y2K - 4 DIGITOS)
038400*-----------------------------------------------------------------
038500 01  WS-DATA-SISTEMA.
038600     05  WS-DS-AAAA                PIC 9(04).
038700     05  WS-DS-MM                  PIC 9(02).
038800     05  WS-DS-DD                  PIC 9(02).
038900 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA
039000                                   PIC 9(08).
039100*-----------------------------------------------------------------
039200 01  WS-HORA-SISTEMA.
039300     05  WS-HS-HH                  PIC 9(02).
039400     05  WS-HS-MM                  PIC 9(02).
039500     05  WS-HS-SS                  PIC 9(02).
039600     05  WS-HS-CENT                PIC 9(02).
039700*-----------------------------------------------------------------
039800 01  WS-TIMESTAMP-ATUAL.
039900     05  WS-TS-DATA                PIC 9(08).
040000     05  WS-TS-HORA                PIC 9(06).
040100 01  WS-TIMESTAMP-ATUAL-R REDEFINES WS-TIMESTAMP-ATUAL.
040200     05  WS-TSR-AAAA               PIC 9(04).
040300     05  WS-TSR-MM                 PIC 9(02).
040400     05  WS-TSR-DD                 PIC 9(02).
040500     05  WS-TSR-HH                 PIC 9(02).
040600     05  WS-TSR-MN                 PIC 9(02).
040700     05  WS-TSR-SS                 PIC 9(02).
040800*-----------------------------------------------------------------
040900* AREA DE TRABALHO DO PACOTE UNICO DO PEDIDO CORRENTE
041000*-----------------------------------------------------------------
041100 01  WS-PACOTE-CORRENTE.
041200     05  WS-PKG-ID                 PIC X(08).
041300     05  WS-PKG-NUMERO             PIC X(25).
041400     05  WS-PKG-COMPRIMENTO        PIC S9(06)V99  VALUE 40.
041500     05  WS-PKG-LARGURA            PIC S9(06)V99  VALUE 30.
041600     05  WS-PKG-ALTURA             PIC S9(06)V99  VALUE 20.
041700     05  WS-PKG-TARA               PIC S9(06)V99  VALUE 0.5.
041800     05  WS-PKG-PESO-BRUTO         PIC S9(06)V99  VALUE 0.
041900     05  WS-PKG-PESO-MAXIMO        PIC S9(06)V99  VALUE 0.
042000     05  WS-PKG-VOLUME             PIC S9(10)V99  VALUE 0.
042100*-----------------------------------------------------------------
042200* LAYOUT DA TAREFA DE SEPARACAO (TAREFAS-SEPARACAO, REG. TIPO H)
042300*-----------------------------------------------------------------
042400 01  WOF-PKT-REC.
042500     05  WOF-PKT-ID                PIC X(08).
042600     05  WOF-PKT-NUMBER            PIC X(25).
042700     05  WOF-PKT-ORDER-ID          PIC X(08).
042800     05  WOF-PKT-WAREHOUSE-ID      PIC X(08).
042900     05  WOF-PKT-ZONE              PIC X(10).
043000     05  WOF-PKT-STATUS            PIC X(12).
043100         88  WOF-PKT-NOT-STARTED   VALUE "NOT-STARTED ".
043200         88  WOF-PKT-IN-PROGRESS   VALUE "IN-PROGRESS ".
043300         88  WOF-PKT-COMPLETED     VALUE "COMPLETED   ".
043400         88  WOF-PKT-CANCELLED     VALUE "CANCELLED   ".
043500     05  WOF-PKT-TOTAL-ITEMS       PIC 9(04).
043600     05  WOF-PKT-COMPLETED-ITEMS   PIC 9(04).
043700     05  FILLER                    PIC X(18).
043800*-----------------------------------------------------------------
043900* LAYOUT DO ITEM DA TAREFA DE SEPARACAO (TAREFAS-SEPARACAO, TIPO I)
044000*-----------------------------------------------------------------
044100 01  WOF-PKI-REC.
044200     05  WOF-PKI-TASK-ID           PIC X(08).
044300     05  WOF-PKI-ITEM-ID           PIC X(08).
044400     05  WOF-PKI-QTY-TO-PICK       PIC S9(08)V9(04).
044500     05  WOF-PKI-QTY-PICKED        PIC S9(08)V9(04).
044600     05  WOF-PKI-LOCATION          PIC X(10).
044700     05  WOF-PKI-COMPLETED-FLAG    PIC X(01).
044800         88  WOF-PKI-COMPLETED         VALUE "Y".
044900         88  WOF-PKI-NAO-COMPLETO      VALUE "N" SPACE.
045000     05  FILLER                    PIC X(46).
045100*-----------------------------------------------------------------
045200* LAYOUT DA TAREFA DE EMBALAGEM (PACOTES, REG. TIPO T) - U6
045300*-----------------------------------------------------------------
045400 01  WOF-PAT-REC.
045500     05  WOF-PAT-ID                PIC X(08).
045600     05  WOF-PAT-NUMBER            PIC X(25).
045700     05  WOF-PAT-ORDER-ID          PIC X(08).
045800     05  WOF-PAT-STATUS            PIC X(12).
045900         88  WOF-PAT-NOT-STARTED   VALUE "NOT-STARTED ".
046000         88  WOF-PAT-IN-PROGRESS   VALUE "IN-PROGRESS ".
046100         88  WOF-PAT-COMPLETED     VALUE "COMPLETED   ".
046200         88  WOF-PAT-CANCELLED     VALUE "CANCELLED   ".
046300     05  WOF-PAT-TOTAL-ITEMS       PIC 9(04).
046400     05  WOF-PAT-COMPLETED-ITEMS   PIC 9(04).
046500     05  FILLER                    PIC X(59).
046600*-----------------------------------------------------------------
046700* LAYOUT DO PACOTE (PACOTES, REG. TIPO H)
046800*-----------------------------------------------------------------
046900 01  WOF-PKG-REC.
047000     05  WOF-PKG-ID                PIC X(08).
047100     05  WOF-PKG-NUMBER            PIC X(25).
047200     05  WOF-PKG-TASK-ID           PIC X(08).
047300     05  WOF-PKG-TIPO              PIC X(10).
047400         88  WOF-PKG-BOX           VALUE "BOX       ".
047500         88  WOF-PKG-PALLET        VALUE "PALLET    ".
047600         88  WOF-PKG-ENVELOPE      VALUE "ENVELOPE  ".
047700         88  WOF-PKG-CRATE         VALUE "CRATE     ".
047800     05  WOF-PKG-LENGTH            PIC S9(06)V99.
047900     05  WOF-PKG-WIDTH             PIC S9(06)V99.
048000     05  WOF-PKG-HEIGHT            PIC S9(06)V99.
048100     05  WOF-PKG-EMPTY-WEIGHT      PIC S9(06)V99.
048200     05  WOF-PKG-GROSS-WEIGHT      PIC S9(06)V99.
048300     05  WOF-PKG-MAX-WEIGHT        PIC S9(06)V99.
048400     05  WOF-PKG-VOLUME            PIC S9(10)V99.
048500     05  WOF-PKG-SEALED-FLAG       PIC X(01).
048600         88  WOF-PKG-NOT-SEALED        VALUE "N" SPACE.
048700         88  WOF-PKG-SEALED            VALUE "Y".
048800     05  FILLER                    PIC X(08).
048900*-----------------------------------------------------------------
049000* LAYOUT DO ITEM DO PACOTE (PACOTES, REG. TIPO I)
049100*-----------------------------------------------------------------
049200 01  WOF-PGI-REC.
049300     05  WOF-PGI-PACKAGE-ID        PIC X(08).
049400     05  WOF-PGI-ITEM-ID           PIC X(08).
049500     05  WOF-PGI-QUANTITY          PIC S9(08)V9(04).
049600     05  FILLER                    PIC X(92).
049700*-----------------------------------------------------------------
049800* AREA DE TRABALHO DA REMESSA CORRENTE
049900*-----------------------------------------------------------------
050000 01  WS-REMESSA-CORRENTE.
050100     05  WS-SHP-ID                 PIC X(08).
050200     05  WS-SHP-NUMERO             PIC X(25).
050300     05  WS-SHP-TRANSPORTADORA     PIC X(20)
050400                                   VALUE "TRANSPORTADORA UNICA".
050500     05  WS-SHP-RASTREIO           PIC X(30).
050600*-----------------------------------------------------------------
050700* VALOR NUMERICO USADO PARA EDITAR CHAVES GERADAS - REDEFINE
050800*-----------------------------------------------------------------
050900 01  WS-CHAVE-NUMERICA             PIC 9(06)  VALUE ZEROS.
051000 01  WS-CHAVE-EDITADA REDEFINES WS-CHAVE-NUMERICA.
051100     05  WS-CHAVE-EDITADA-D        PIC 9(06).
051200*-----------------------------------------------------------------
051300* TOTAIS DE CONTROLE DO RELATORIO WOFO0100 - U16
051400*-----------------------------------------------------------------
051500 01  WS-TOTAIS-CONTROLE.
051600     05  WS-TOT-LIDOS              PIC 9(06)   COMP  VALUE 0.
051700     05  WS-TOT-APROVADOS          PIC 9(06)   COMP  VALUE 0.
051800     05  WS-TOT-ALOCADOS           PIC 9(06)   COMP  VALUE 0.
051900     05  WS-TOT-FALHOS             PIC 9(06)   COMP  VALUE 0.
052000     05  WS-TOT-CANCELADOS         PIC 9(06)   COMP  VALUE 0.
052100     05  WS-TOT-CANC-IGNORADOS     PIC 9(06)   COMP  VALUE 0.
052200     05  WS-TOT-ALOC-CRIADAS       PIC 9(06)   COMP  VALUE 0.
052300     05  WS-TOT-TAREFAS            PIC 9(06)   COMP  VALUE 0.
052400     05  WS-TOT-PACOTES-LACRADOS   PIC 9(06)   COMP  VALUE 0.
052500     05  WS-TOT-ITENS-REJ-EMBAL    PIC 9(06)   COMP  VALUE 0.
052600     05  WS-TOT-REMESSAS           PIC 9(06)   COMP  VALUE 0.
052700     05  WS-TOT-VLR-EXPEDIDO       PIC S9(12)V99     VALUE 0.
052800     05  WS-TOT-PESO-EXPEDIDO      PIC S9(08)V99     VALUE 0.
052900*-----------------------------------------------------------------
053000* AREAS DE TRABALHO DIVERSAS
053100*-----------------------------------------------------------------
053200 01  WS-REMANESCENTE               PIC S9(08)V9(04).
053300 01  WS-QT-A-EMBALAR               PIC S9(08)V9(04).
053400 01  WS-QT-ALOCAR-AGORA            PIC S9(08)V9(04).
053500 01  WS-ACHOU-LOCAL                PIC X(01)  VALUE "N".
053600     88  WOF-ACHOU-LOCAL          VALUE "S".
053700 01  WS-ZONA-AUXILIAR              PIC X(10).
053800 01  WS-DELIM-POS                  PIC 9(02)  COMP.
053900*-----------------------------------------------------------------
054000* LAYOUTS DO RELATORIO DE CONTROLE - WOFO0100 (132 COLUNAS)
054100*-----------------------------------------------------------------
054200 01  WS-LST-CAB-1.
054300     05  FILLER  PIC X(132) VALUE ALL "=".
054400 01  WS-LST-CAB-2.
054500     05  FILLER  PIC X(02) VALUE SPACES.
054600     05  FILLER  PIC X(60) VALUE
054700         "WOFO0100 - RELATORIO DE CONTROLE DE ATENDIMENTO DE PEDIDOS".
054800     05  FILLER  PIC X(60) VALUE SPACES.
054900     05  FILLER  PIC X(08) VALUE "EMISSAO:".
055000     05  WS-CAB-DATA  PIC X(10) VALUE SPACES.
055100 01  WS-LST-CAB-3.
055200     05  FILLER  PIC X(132) VALUE ALL "=".
055300 01  WS-LST-CAB-4.
055400     05  FILLER  PIC X(02)  VALUE SPACES.
055500     05  FILLER  PIC X(25)  VALUE "NUMERO DO PEDIDO".
055600     05  FILLER  PIC X(10)  VALUE "CLIENTE".
055700     05  FILLER  PIC X(18)  VALUE "STATUS ALCANCADO".
055800     05  FILLER  PIC X(08)  VALUE "ITENS".
055900     05  FILLER  PIC X(14)  VALUE "QT ALOCADA".
056000     05  FILLER  PIC X(15)  VALUE "VALOR PEDIDO".
056100 01  WS-LST-DET.
056200     05  FILLER          PIC X(02) VALUE SPACES.
056300     05  WS-DET-NUMERO   PIC X(25) VALUE SPACES.
056400     05  WS-DET-CLIENTE  PIC X(10) VALUE SPACES.
056500     05  WS-DET-STATUS   PIC X(18) VALUE SPACES.
056600     05  WS-DET-ITENS    PIC ZZZ9  VALUE ZEROS.
056700     05  FILLER          PIC X(04) VALUE SPACES.
056800     05  WS-DET-QTALOC   PIC Z(9)9.9999.
056900     05  FILLER          PIC X(02) VALUE SPACES.
057000     05  WS-DET-VALOR    PIC Z(9)9.99.
057100 01  WS-LST-RODAPE-1.
057200     05  FILLER  PIC X(132) VALUE ALL "-".
057300 01  WS-LST-RODAPE-2.
057400     05  FILLER  PIC X(02)  VALUE SPACES.
057500     05  FILLER  PIC X(26)  VALUE "PEDIDOS LIDOS.........: ".
057600     05  WS-ROD-LIDOS      PIC Z(5)9.
057700     05  FILLER  PIC X(26)  VALUE "PEDIDOS APROVADOS.....: ".
057800     05  WS-ROD-APROVADOS  PIC Z(5)9.
057900 01  WS-LST-RODAPE-3.
058000     05  FILLER  PIC X(02)  VALUE SPACES.
058100     05  FILLER  PIC X(26)  VALUE "PEDIDOS ALOCADOS......: ".
058200     05  WS-ROD-ALOCADOS   PIC Z(5)9.
058300     05  FILLER  PIC X(26)  VALUE "PEDIDOS COM FALHA.....: ".
058400     05  WS-ROD-FALHOS     PIC Z(5)9.
058500 01  WS-LST-RODAPE-4.
058600     05  FILLER  PIC X(02)  VALUE SPACES.
058700     05  FILLER  PIC X(26)  VALUE "REMESSAS CRIADAS......: ".
058800     05  WS-ROD-REMESSAS   PIC Z(5)9.
058900     05  FILLER  PIC X(26)  VALUE "PESO TOTAL EXPEDIDO...: ".
059000     05  WS-ROD-PESO       PIC Z(5)9.99.
059100 01  WS-LST-RODAPE-5.
059200     05  FILLER  PIC X(02)  VALUE SPACES.
059300     05  FILLER  PIC X(26)  VALUE "VALOR TOTAL EXPEDIDO..: ".
059400     05  WS-ROD-VALOR      PIC Z(8)9.99.
059500 01  WS-LST-RODAPE-6.
059600     05  FILLER  PIC X(02)  VALUE SPACES.
059700     05  FILLER  PIC X(26)  VALUE "PEDIDOS CANCELADOS....: ".
059800     05  WS-ROD-CANCELADOS PIC Z(5)9.
059900     05  FILLER  PIC X(26)  VALUE "CANCEL. IGNORADOS.....: ".
060000     05  WS-ROD-CANC-IGN   PIC Z(5)9.
060100*-----------------------------------------------------------------
060200* CH-0184 - ITENS RECUSADOS NA EMBALAGEM (PACOTE LACRADO, ITEM
060300* DUPLICADO OU QUANTIDADE MAIOR QUE O SALDO)
060400*-----------------------------------------------------------------
060500 01  WS-LST-RODAPE-7.
060600     05  FILLER  PIC X(02)  VALUE SPACES.
060700     05  FILLER  PIC X(26)  VALUE "ITENS RECUSADOS EMBAL.: ".
060800     05  WS-ROD-ITENS-REJ  PIC Z(5)9.
060900*-----------------------------------------------------------------
061000* LAYOUTS DO MANIFESTO DE EXPEDICAO - WOFO0102 (132 COLUNAS)
061100*-----------------------------------------------------------------
061200 01  WS-MAN-CAB-1.
061300     05  FILLER  PIC X(132) VALUE ALL "=".
061400 01  WS-MAN-CAB-2.
061500     05  FILLER  PIC X(02) VALUE SPACES.
061600     05  FILLER  PIC X(20) VALUE "WOFO0102 - MANIFESTO".
061700     05  FILLER  PIC X(10) VALUE "REMESSA: ".
061800     05  WS-MAN-NUMERO PIC X(25) VALUE SPACES.
061900     05  FILLER  PIC X(10) VALUE "PEDIDO: ".
062000     05  WS-MAN-ORDER  PIC X(08) VALUE SPACES.
062100 01  WS-MAN-CAB-3.
062200     05  FILLER  PIC X(02) VALUE SPACES.
062300     05  FILLER  PIC X(14) VALUE "TRANSPORTADORA".
062400     05  WS-MAN-TRANSP PIC X(20) VALUE SPACES.
062500     05  FILLER  PIC X(10) VALUE "RASTREIO: ".
062600     05  WS-MAN-RASTR  PIC X(30) VALUE SPACES.
062700 01  WS-MAN-PKG.
062800     05  FILLER  PIC X(02) VALUE SPACES.
062900     05  FILLER  PIC X(10) VALUE "PACOTE ".
063000     05  WS-MAN-PKG-SEQ PIC 9(03) VALUE ZEROS.
063100     05  FILLER  PIC X(02) VALUE SPACES.
063200     05  WS-MAN-PKG-NUM PIC X(25) VALUE SPACES.
063300     05  FILLER  PIC X(02) VALUE SPACES.
063400     05  WS-MAN-PKG-TIPO PIC X(10) VALUE SPACES.
063500     05  FILLER  PIC X(02) VALUE SPACES.
063600     05  FILLER  PIC X(05) VALUE "PESO:".
063700     05  WS-MAN-PKG-PESO PIC Z(4)9.99.
063800 01  WS-MAN-ITEM.
063900     05  FILLER  PIC X(06) VALUE SPACES.
064000     05  WS-MAN-SKU     PIC X(20) VALUE SPACES.
064100     05  WS-MAN-NOME    PIC X(30) VALUE SPACES.
064200     05  WS-MAN-QT      PIC Z(6)9.9999.
064300     05  FILLER  PIC X(02) VALUE SPACES.
064400     05  WS-MAN-PRECO   PIC Z(7)9.99.
064500     05  FILLER  PIC X(02) VALUE SPACES.
064600     05  WS-MAN-TOTAL   PIC Z(8)9.99.
064700 01  WS-MAN-TOTAIS.
064800     05  FILLER  PIC X(02) VALUE SPACES.
064900     05  FILLER  PIC X(20) VALUE "PESO TOTAL DA REMESSA:".
065000     05  WS-MAN-PESO-TOT PIC Z(6)9.99.
065100     05  FILLER  PIC X(04) VALUE SPACES.
065200     05  FILLER  PIC X(20) VALUE "VOLUME TOTAL:".
065300     05  WS-MAN-VOL-TOT  PIC Z(9)9.99.
065400*-----------------------------------------------------------------
065500 LINKAGE SECTION.
065600*-----------------------------------------------------------------
065700 01  LK-COM-AREA.
065800     05  LK-MENSAGEM               PIC X(20).
065900*-----------------------------------------------------------------
066000 PROCEDURE DIVISION USING LK-COM-AREA.
066100*-----------------------------------------------------------------
066200 MAIN-PROCEDURE.
066300
066400     PERFORM P100-INICIALIZA        THRU P100-FIM.
066500
066600     PERFORM P200-PROCESSA-PEDIDOS  THRU P200-FIM
066700             UNTIL WOF-EOF-PEDIDOS.
066800
066900     PERFORM P800-FINALIZA-RELATORIO THRU P800-FIM.
067000
067100     PERFORM P999-FIM.
067200
067300*-----------------------------------------------------------------
067400 P100-INICIALIZA.
067500
067600     SET WS-FS-PED-OK     TO TRUE.
067700     SET WS-FS-ITE-OK     TO TRUE.
067800     SET WS-FS-INV-OK     TO TRUE.
067900
068000     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
068100
068200     PERFORM P105-ABRE-ARQUIVOS     THRU P105-FIM.
068300
068400     PERFORM P110-CARREGA-INVENTARIO THRU P110-FIM.
068500
068600     PERFORM P120-INICIALIZA-RELATORIO THRU P120-FIM.
068700
068800     READ PEDIDOS
068900         AT END
069000             SET WOF-EOF-PEDIDOS TO TRUE
069100     END-READ.
069200
069300 P100-FIM.
069400*-----------------------------------------------------------------
069500 P105-ABRE-ARQUIVOS.
069600
069700     OPEN INPUT  PEDIDOS
069800                 ITENS-PEDIDO
069900                 INVENTARIO.
070000     OPEN OUTPUT ALOCACOES
070100                 TAREFAS-SEPARACAO
070200                 PACOTES
070300                 REMESSAS
070400                 WOFO0100
070500                 WOFO0102.
070600     OPEN EXTEND LOG-AUDITORIA.
070700
070800     IF NOT WS-FS-AUDIT-OK
070900         CLOSE LOG-AUDITORIA
071000         OPEN OUTPUT LOG-AUDITORIA
071100     END-IF.
071200
071300 P105-FIM.
071400*-----------------------------------------------------------------
071500 P110-CARREGA-INVENTARIO.
071600
071700     MOVE 0 TO WS-QT-INV.
071800
071900     PERFORM P110-CARREGA-INVENTARIO-L1 THRU
072000             P110-CARREGA-INVENTARIO-L1-FIM UNTIL WS-FS-INV-FIM.
072100
072200 P110-FIM.
072300
072400 P110-CARREGA-INVENTARIO-L1.
072500         READ INVENTARIO
072600             AT END
072700                 SET WS-FS-INV-FIM TO TRUE
072800             NOT AT END
072900                 ADD 1 TO WS-QT-INV
073000                 MOVE WOF-INV-WAREHOUSE-ID
073100                             TO WS-INV-ARMAZEM (WS-QT-INV)
073200                 MOVE WOF-INV-SKU
073300                             TO WS-INV-SKU (WS-QT-INV)
073400                 MOVE WOF-INV-LOCATION
073500                             TO WS-INV-LOCAL (WS-QT-INV)
073600                 MOVE WOF-INV-QTY-AVAILABLE
073700                             TO WS-INV-QT-DISP (WS-QT-INV)
073800         END-READ.
073900
074000 P110-CARREGA-INVENTARIO-L1-FIM.
074100*-----------------------------------------------------------------
074200 P120-INICIALIZA-RELATORIO.
074300
074400     STRING WS-DS-DD "/" WS-DS-MM "/" WS-DS-AAAA
074500                                 INTO WS-CAB-DATA.
074600
074700     WRITE FD-REG-RELATORIO FROM WS-LST-CAB-1.
074800     WRITE FD-REG-RELATORIO FROM WS-LST-CAB-2.
074900     WRITE FD-REG-RELATORIO FROM WS-LST-CAB-3.
075000     WRITE FD-REG-RELATORIO FROM WS-LST-CAB-4.
075100     WRITE FD-REG-RELATORIO FROM WS-LST-RODAPE-1.
075200
075300 P120-FIM.
075400*-----------------------------------------------------------------
075500 P200-PROCESSA-PEDIDOS.
075600
075700     ADD 1 TO WS-TOT-LIDOS.
075800
075900     MOVE WOF-ORD-ID          TO WS-PC-ORDER-ID.
076000     MOVE WOF-ORD-NUMBER      TO WS-PC-ORDER-NUMBER.
076100     MOVE WOF-ORD-CUSTOMER-ID TO WS-PC-CUSTOMER-ID.
076200     MOVE WOF-ORD-WAREHOUSE-ID TO WS-PC-WAREHOUSE-ID.
076300     MOVE WOF-ORD-PRIORITY    TO WS-PC-PRIORIDADE.
076400     MOVE "N"                 TO WS-PC-ALOCACAO-OK.
076500     MOVE "N"                 TO WS-PC-PACOTE-LACRADO.
076600
076700     PERFORM P220-LE-ITENS-PEDIDO THRU P220-FIM.
076800
076900     IF WOF-ORD-CANCEL-SOLICITADO
077000         PERFORM P250-CANCELA-PEDIDO THRU P250-FIM
077100         PERFORM P700-GRAVA-LINHA-RPT THRU P700-FIM
077200     ELSE
077300         IF WOF-ORD-CREATED AND WS-QT-ITENS > 0
077400             PERFORM P230-CALCULA-TOTAIS  THRU P230-FIM
077500             PERFORM P240-APROVA-PEDIDO   THRU P240-FIM
077600             PERFORM P300-ALOCA-PEDIDO    THRU P300-FIM
077700             IF WOF-PC-ALOCADO-OK
077800                 ADD 1 TO WS-TOT-ALOCADOS
077900                 PERFORM P400-SEPARACAO     THRU P400-FIM
078000                 PERFORM P500-EMBALAGEM     THRU P500-FIM
078100                 PERFORM P600-EXPEDICAO     THRU P600-FIM
078200             ELSE
078300                 ADD 1 TO WS-TOT-FALHOS
078400             END-IF
078500             PERFORM P700-GRAVA-LINHA-RPT THRU P700-FIM
078600         END-IF
078700     END-IF.
078800
078900     READ PEDIDOS
079000         AT END
079100             SET WOF-EOF-PEDIDOS TO TRUE
079200     END-READ.
079300
079400 P200-FIM.
079500*-----------------------------------------------------------------
079600 P220-LE-ITENS-PEDIDO.
079700
079800     MOVE 0     TO WS-QT-ITENS.
079900
080000     IF NOT WOF-EOF-ITENS AND WS-ITEM-PENDENTE = "N"
080100         READ ITENS-PEDIDO
080200             AT END
080300                 SET WOF-EOF-ITENS TO TRUE
080400             NOT AT END
080500                 MOVE "S" TO WS-ITEM-PENDENTE
080600         END-READ
080700     END-IF.
080800
080900     PERFORM P220-LE-ITENS-PEDIDO-L1 THRU
081000             P220-LE-ITENS-PEDIDO-L1-FIM UNTIL WOF-EOF-ITENS OR
081100             WOF-ORDI-ORDER-ID NOT = WS-PC-ORDER-ID.
081200
081300 P220-FIM.
081400
081500 P220-LE-ITENS-PEDIDO-L1.
081600         ADD 1 TO WS-QT-ITENS
081700         MOVE WOF-ORDI-ITEM-ID   TO WS-ITE-ITEM-ID (WS-QT-ITENS)
081800         MOVE WOF-ORDI-SKU       TO WS-ITE-SKU (WS-QT-ITENS)
081900         MOVE WOF-ORDI-NOME      TO WS-ITE-NOME (WS-QT-ITENS)
082000         MOVE WOF-ORDI-QTY-ORDERED
082100                                 TO WS-ITE-QT-PEDIDA (WS-QT-ITENS)
082200         MOVE 0 TO WS-ITE-QT-ALOCADA (WS-QT-ITENS)
082300         MOVE 0 TO WS-ITE-QT-SEPARADA (WS-QT-ITENS)
082400         MOVE 0 TO WS-ITE-QT-EMBALADA (WS-QT-ITENS)
082500         MOVE 0 TO WS-ITE-QT-EXPEDIDA (WS-QT-ITENS)
082600         MOVE WOF-ORDI-UNIT-PRICE
082700                                 TO WS-ITE-VLR-UNIT (WS-QT-ITENS)
082800         MOVE WOF-ORDI-UNIT-WEIGHT
082900                                 TO WS-ITE-PESO-UNIT (WS-QT-ITENS)
083000         MOVE SPACES TO WS-ITE-1A-LOCAL (WS-QT-ITENS)
083100         MOVE SPACES TO WS-ITE-1A-ZONA (WS-QT-ITENS)
083200
083300         MOVE "N"    TO WS-ITEM-PENDENTE
083400
083500         READ ITENS-PEDIDO
083600             AT END
083700                 SET WOF-EOF-ITENS TO TRUE
083800             NOT AT END
083900                 MOVE "S" TO WS-ITEM-PENDENTE
084000         END-READ.
084100
084200 P220-LE-ITENS-PEDIDO-L1-FIM.
084300*-----------------------------------------------------------------
084400 P230-CALCULA-TOTAIS.
084500
084600     MOVE 0 TO WS-PC-SUBTOTAL.
084700
084800     PERFORM P230-CALCULA-TOTAIS-L1 THRU
084900             P230-CALCULA-TOTAIS-L1-FIM VARYING WS-IX-ITEM FROM 1
085000             BY 1 UNTIL WS-IX-ITEM > WS-QT-ITENS.
085100
085200     MOVE WOF-ORD-TAX-AMOUNT      TO WS-PC-TAXA.
085300     MOVE WOF-ORD-SHIP-AMOUNT     TO WS-PC-FRETE.
085400     ADD  WS-PC-SUBTOTAL WS-PC-TAXA WS-PC-FRETE
085500                                 GIVING WS-PC-TOTAL.
085600
085700     MOVE WS-PC-SUBTOTAL          TO WOF-ORD-SUBTOTAL.
085800     MOVE WS-PC-TOTAL             TO WOF-ORD-TOTAL-AMOUNT.
085900
086000 P230-FIM.
086100
086200 P230-CALCULA-TOTAIS-L1.
086300         MULTIPLY WS-ITE-QT-PEDIDA (WS-IX-ITEM)
086400               BY  WS-ITE-VLR-UNIT (WS-IX-ITEM)
086500             GIVING WS-ITE-VLR-TOTAL (WS-IX-ITEM)
086600             ROUNDED
086700
086800         MULTIPLY WS-ITE-QT-PEDIDA (WS-IX-ITEM)
086900               BY  WS-ITE-PESO-UNIT (WS-IX-ITEM)
087000             GIVING WS-ITE-PESO-TOTAL (WS-IX-ITEM)
087100             ROUNDED
087200
087300         ADD WS-ITE-VLR-TOTAL (WS-IX-ITEM) TO WS-PC-SUBTOTAL.
087400
087500 P230-CALCULA-TOTAIS-L1-FIM.
087600*-----------------------------------------------------------------
087700 P240-APROVA-PEDIDO.
087800
087900     MOVE "ORDER"          TO WS-LKS-ENTIDADE.
088000     MOVE "CREATED"        TO WS-LKS-DE.
088100     MOVE "APPROVED"       TO WS-LKS-PARA.
088200     CALL "WOFS0900" USING WS-LKS-TRANSICAO.
088300
088400     IF WS-LKS-RETORNO = 0
088500         SET WOF-ORD-APPROVED TO TRUE
088600         ADD 1 TO WS-TOT-APROVADOS
088700         MOVE "ORDER"          TO WS-AUD-ENTIDADE
088800         MOVE WS-PC-ORDER-ID   TO WS-AUD-ID
088900         MOVE "APPROVE"        TO WS-AUD-ACAO
089000         MOVE "CREATED"        TO WS-AUD-STATUS-DE
089100         MOVE "APPROVED"       TO WS-AUD-STATUS-PARA
089200         MOVE "APROVACAO AUTOMATICA DO LOTE"
089300                               TO WS-AUD-NOTA
089400         PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM
089500     END-IF.
089600
089700 P240-FIM.
089800
089900*-----------------------------------------------------------------
090000* CANCELAMENTO DE PEDIDO SOLICITADO PELO SAC - U1/U2
090100* (CH-0171) PEDIDO CHEGA COM WOF-ORD-CANCEL-REQ = "S"; SE JA
090200* ESTIVER SHIPPED/DELIVERED/CANCELLED (CH-0179 - WOF-ORD-CANCEL-
090300* BLOQUEADO) O CANCELAMENTO E APENAS IGNORADO.
090400*-----------------------------------------------------------------
090500 P250-CANCELA-PEDIDO.
090600
090700     IF WOF-ORD-CANCEL-BLOQUEADO
090800         ADD 1 TO WS-TOT-CANC-IGNORADOS
090900     ELSE
091000         MOVE "ORDER"        TO WS-LKS-ENTIDADE
091100         MOVE WOF-ORD-STATUS TO WS-LKS-DE
091200         MOVE "CANCELLED"    TO WS-LKS-PARA
091300         CALL "WOFS0900" USING WS-LKS-TRANSICAO
091400
091500         IF WS-LKS-RETORNO = 0
091600             MOVE "ORDER"          TO WS-AUD-ENTIDADE
091700             MOVE WS-PC-ORDER-ID   TO WS-AUD-ID
091800             MOVE "CANCEL"         TO WS-AUD-ACAO
091900             MOVE WOF-ORD-STATUS   TO WS-AUD-STATUS-DE
092000             MOVE "CANCELLED"      TO WS-AUD-STATUS-PARA
092100             MOVE "CANCELAMENTO SOLICITADO PELO SAC"
092200                                   TO WS-AUD-NOTA
092300             SET WOF-ORD-CANCELLED TO TRUE
092400             ADD 1 TO WS-TOT-CANCELADOS
092500             PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM
092600         ELSE
092700             ADD 1 TO WS-TOT-CANC-IGNORADOS
092800         END-IF
092900     END-IF.
093000
093100 P250-FIM.
093200*-----------------------------------------------------------------
093300* ALOCACAO DE ESTOQUE - U3/U4
093400*-----------------------------------------------------------------
093500 P300-ALOCA-PEDIDO.
093600
093700     MOVE 0   TO WS-QT-ALOC.
093800     MOVE "S" TO WS-PC-ALOCACAO-OK.
093900
094000     PERFORM P300-ALOCA-PEDIDO-L1 THRU P300-ALOCA-PEDIDO-L1-FIM
094100             VARYING WS-IX-ITEM FROM 1 BY 1 UNTIL WS-IX-ITEM >
094200             WS-QT-ITENS OR WS-PC-ALOCACAO-OK = "N".
094300
094400     IF WS-PC-ALOCACAO-OK = "S"
094500         MOVE "ORDER"          TO WS-LKS-ENTIDADE
094600         MOVE "APPROVED"       TO WS-LKS-DE
094700         MOVE "ALLOCATED"      TO WS-LKS-PARA
094800         CALL "WOFS0900" USING WS-LKS-TRANSICAO
094900         IF WS-LKS-RETORNO = 0
095000             SET WOF-ORD-ALLOCATED TO TRUE
095100         END-IF
095200         PERFORM P330-GRAVA-ALOCACOES THRU P330-FIM
095300         MOVE "ORDER"        TO WS-AUD-ENTIDADE
095400         MOVE WS-PC-ORDER-ID TO WS-AUD-ID
095500         MOVE "ALLOCATE"     TO WS-AUD-ACAO
095600         MOVE "APPROVED"     TO WS-AUD-STATUS-DE
095700         MOVE "ALLOCATED"    TO WS-AUD-STATUS-PARA
095800         MOVE "PEDIDO TOTALMENTE ALOCADO"
095900                             TO WS-AUD-NOTA
096000         PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM
096100     ELSE
096200         PERFORM P320-LIBERA-ALOCACOES THRU P320-FIM
096300         MOVE "ORDER"        TO WS-AUD-ENTIDADE
096400         MOVE WS-PC-ORDER-ID TO WS-AUD-ID
096500         MOVE "ALLOCATE-FAILED" TO WS-AUD-ACAO
096600         MOVE "APPROVED"     TO WS-AUD-STATUS-DE
096700         MOVE "APPROVED"     TO WS-AUD-STATUS-PARA
096800         MOVE "FALTA DE ESTOQUE - ALOCACAO DESFEITA"
096900                             TO WS-AUD-NOTA
097000         PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM
097100     END-IF.
097200
097300 P300-FIM.
097400
097500 P300-ALOCA-PEDIDO-L1.
097600         PERFORM P310-ALOCA-ITEM THRU P310-FIM.
097700
097800 P300-ALOCA-PEDIDO-L1-FIM.
097900*-----------------------------------------------------------------
098000 P310-ALOCA-ITEM.
098100
098200     COMPUTE WS-REMANESCENTE =
098300             WS-ITE-QT-PEDIDA (WS-IX-ITEM) -
098400             WS-ITE-QT-ALOCADA (WS-IX-ITEM).
098500
098600     PERFORM P310-ALOCA-ITEM-L2 THRU P310-ALOCA-ITEM-L2-FIM UNTIL
098700             WS-REMANESCENTE <= 0.
098800
098900 P310-FIM.
099000
099100 P310-ALOCA-ITEM-L2.
099200         MOVE "N" TO WS-ACHOU-LOCAL
099300         MOVE 0   TO WS-IX-INV
099400
099500     PERFORM P310-ALOCA-ITEM-L1 THRU P310-ALOCA-ITEM-L1-FIM
099600             VARYING WS-IX-INV FROM 1 BY 1 UNTIL WS-IX-INV >
099700             WS-QT-INV OR WOF-ACHOU-LOCAL.
099800
099900         IF WOF-ACHOU-LOCAL
100000             COMPUTE WS-QT-ALOCAR-AGORA =
100100                     WS-REMANESCENTE
100200             IF WS-INV-QT-DISP (WS-IX-INV) < WS-QT-ALOCAR-AGORA
100300                 MOVE WS-INV-QT-DISP (WS-IX-INV)
100400                                     TO WS-QT-ALOCAR-AGORA
100500             END-IF
100600
100700             ADD 1 TO WS-QT-ALOC
100800             ADD 1 TO WS-SEQ-ALOC
100900             STRING "AL" WS-SEQ-ALOC (1:6)
101000                                 INTO WS-ALO-ID (WS-QT-ALOC)
101100             MOVE WS-IX-ITEM     TO WS-ALO-ITEM-IX (WS-QT-ALOC)
101200             MOVE WS-INV-LOCAL (WS-IX-INV)
101300                                 TO WS-ALO-LOCAL (WS-QT-ALOC)
101400             MOVE WS-QT-ALOCAR-AGORA
101500                                 TO WS-ALO-QT-RESERVADA (WS-QT-ALOC)
101600             MOVE WS-IX-INV      TO WS-ALO-IX-INV (WS-QT-ALOC)
101700
101800             SUBTRACT WS-QT-ALOCAR-AGORA
101900                             FROM WS-INV-QT-DISP (WS-IX-INV)
102000             SUBTRACT WS-QT-ALOCAR-AGORA FROM WS-REMANESCENTE
102100             ADD WS-QT-ALOCAR-AGORA
102200                         TO WS-ITE-QT-ALOCADA (WS-IX-ITEM)
102300
102400             IF WS-ITE-1A-LOCAL (WS-IX-ITEM) = SPACES
102500                 MOVE WS-INV-LOCAL (WS-IX-INV)
102600                                 TO WS-ITE-1A-LOCAL (WS-IX-ITEM)
102700                 PERFORM P315-EXTRAI-ZONA THRU P315-FIM
102800             END-IF
102900         ELSE
103000             MOVE "N" TO WS-PC-ALOCACAO-OK
103100             MOVE 0   TO WS-REMANESCENTE
103200         END-IF.
103300
103400 P310-ALOCA-ITEM-L2-FIM.
103500
103600 P310-ALOCA-ITEM-L1.
103700             IF WS-INV-ARMAZEM (WS-IX-INV) = WS-PC-WAREHOUSE-ID
103800            AND WS-INV-SKU (WS-IX-INV)     = WS-ITE-SKU (WS-IX-ITEM)
103900            AND WS-INV-QT-DISP (WS-IX-INV) >= WS-REMANESCENTE
104000                 SET WOF-ACHOU-LOCAL TO TRUE
104100             END-IF.
104200
104300 P310-ALOCA-ITEM-L1-FIM.
104400*-----------------------------------------------------------------
104500* ZONA = TEXTO ANTES DO PRIMEIRO HIFEN DO CODIGO DE LOCALIZACAO
104600*-----------------------------------------------------------------
104700 P315-EXTRAI-ZONA.
104800
104900     UNSTRING WS-ITE-1A-LOCAL (WS-IX-ITEM) DELIMITED BY "-"
105000             INTO WS-ITE-1A-ZONA (WS-IX-ITEM).
105100
105200 P315-FIM.
105300*-----------------------------------------------------------------
105400 P320-LIBERA-ALOCACOES.
105500
105600     PERFORM P320-LIBERA-ALOCACOES-L1 THRU
105700             P320-LIBERA-ALOCACOES-L1-FIM VARYING WS-IX-ALOC FROM
105800             1 BY 1 UNTIL WS-IX-ALOC > WS-QT-ALOC.
105900
106000     MOVE 0 TO WS-QT-ALOC.
106100
106200 P320-FIM.
106300
106400 P320-LIBERA-ALOCACOES-L1.
106500         ADD WS-ALO-QT-RESERVADA (WS-IX-ALOC)
106600                 TO WS-INV-QT-DISP (WS-ALO-IX-INV (WS-IX-ALOC))
106700         SUBTRACT WS-ALO-QT-RESERVADA (WS-IX-ALOC)
106800             FROM WS-ITE-QT-ALOCADA
106900                     (WS-ALO-ITEM-IX (WS-IX-ALOC)).
107000
107100 P320-LIBERA-ALOCACOES-L1-FIM.
107200*-----------------------------------------------------------------
107300 P330-GRAVA-ALOCACOES.
107400
107500     PERFORM P330-GRAVA-ALOCACOES-L1 THRU
107600             P330-GRAVA-ALOCACOES-L1-FIM VARYING WS-IX-ALOC FROM
107700             1 BY 1 UNTIL WS-IX-ALOC > WS-QT-ALOC.
107800
107900 P330-FIM.
108000
108100 P330-GRAVA-ALOCACOES-L1.
108200         MOVE WS-ALO-ID (WS-IX-ALOC)   TO WOF-ALO-ID
108300         MOVE WS-PC-ORDER-ID           TO WOF-ALO-ORDER-ID
108400         MOVE WS-ITE-ITEM-ID (WS-ALO-ITEM-IX (WS-IX-ALOC))
108500                                       TO WOF-ALO-ITEM-ID
108600         MOVE WS-PC-WAREHOUSE-ID       TO WOF-ALO-WAREHOUSE-ID
108700         MOVE WS-ALO-LOCAL (WS-IX-ALOC) TO WOF-ALO-LOCATION
108800         MOVE WS-ALO-QT-RESERVADA (WS-IX-ALOC)
108900                                       TO WOF-ALO-QTY-RESERVED
109000         SET WOF-ALO-RESERVED          TO TRUE
109100         STRING "RES-ORDER-" WS-PC-ORDER-NUMBER "-"
109200                 WS-ITE-SKU (WS-ALO-ITEM-IX (WS-IX-ALOC)) "-"
109300                 WS-ALO-LOCAL (WS-IX-ALOC) "-"
109400                 WS-ALO-QT-RESERVADA (WS-IX-ALOC)
109500                               DELIMITED BY SIZE
109600                               INTO WOF-ALO-RESERVATION-ID
109700
109800         WRITE WOF-ALO-REC
109900         ADD 1 TO WS-TOT-ALOC-CRIADAS.
110000
110100 P330-GRAVA-ALOCACOES-L1-FIM.
110200*-----------------------------------------------------------------
110300* SEPARACAO - AGRUPA POR ZONA E CRIA UMA TAREFA POR ZONA - U5
110400*-----------------------------------------------------------------
110500 P400-SEPARACAO.
110600
110700     MOVE "ORDER"          TO WS-LKS-ENTIDADE.
110800     MOVE "ALLOCATED"      TO WS-LKS-DE.
110900     MOVE "PICKING"        TO WS-LKS-PARA.
111000     CALL "WOFS0900" USING WS-LKS-TRANSICAO.
111100
111200     IF WS-LKS-RETORNO = 0
111300         SET WOF-ORD-PICKING TO TRUE
111400     END-IF.
111500     MOVE 0 TO WS-QT-ZONAS.
111600
111700     PERFORM P400-SEPARACAO-L1 THRU P400-SEPARACAO-L1-FIM VARYING
111800             WS-IX-ITEM FROM 1 BY 1 UNTIL WS-IX-ITEM >
111900             WS-QT-ITENS.
112000
112100     PERFORM P400-SEPARACAO-L2 THRU P400-SEPARACAO-L2-FIM VARYING
112200             WS-IX-ZONA FROM 1 BY 1 UNTIL WS-IX-ZONA >
112300             WS-QT-ZONAS.
112400
112500 P400-FIM.
112600
112700 P400-SEPARACAO-L2.
112800         PERFORM P420-CRIA-TAREFA-SEPARACAO THRU P420-FIM.
112900
113000 P400-SEPARACAO-L2-FIM.
113100
113200 P400-SEPARACAO-L1.
113300         PERFORM P410-LOCALIZA-ZONA THRU P410-FIM.
113400
113500 P400-SEPARACAO-L1-FIM.
113600*-----------------------------------------------------------------
113700 P410-LOCALIZA-ZONA.
113800
113900     MOVE "N" TO WS-ACHOU-LOCAL.
114000
114100     PERFORM P410-LOCALIZA-ZONA-L1 THRU P410-LOCALIZA-ZONA-L1-FIM
114200             VARYING WS-IX-ZONA FROM 1 BY 1 UNTIL WS-IX-ZONA >
114300             WS-QT-ZONAS OR WOF-ACHOU-LOCAL.
114400
114500     IF NOT WOF-ACHOU-LOCAL
114600         ADD 1 TO WS-QT-ZONAS
114700         MOVE WS-ITE-1A-ZONA (WS-IX-ITEM)
114800                                 TO WS-ZONA-NOME (WS-QT-ZONAS)
114900         MOVE 1                 TO WS-ZONA-QT-ITENS (WS-QT-ZONAS)
115000     END-IF.
115100
115200 P410-FIM.
115300
115400 P410-LOCALIZA-ZONA-L1.
115500         IF WS-ZONA-NOME (WS-IX-ZONA) = WS-ITE-1A-ZONA (WS-IX-ITEM)
115600             SET WOF-ACHOU-LOCAL TO TRUE
115700             ADD 1 TO WS-ZONA-QT-ITENS (WS-IX-ZONA)
115800         END-IF.
115900
116000 P410-LOCALIZA-ZONA-L1-FIM.
116100*-----------------------------------------------------------------
116200 P420-CRIA-TAREFA-SEPARACAO.
116300
116400     ADD 1 TO WS-SEQ-PICKT.
116500     ADD 1 TO WS-TOT-TAREFAS.
116600     STRING "PT" WS-SEQ-PICKT (1:6)
116700                         INTO WS-ZONA-TASK-ID (WS-IX-ZONA).
116800
116900     MOVE WS-ZONA-TASK-ID (WS-IX-ZONA) TO WOF-PKT-ID.
117000     STRING "PT-" WS-TS-DATA "-" WS-SEQ-PICKT
117100                         DELIMITED BY SIZE INTO WOF-PKT-NUMBER.
117200     MOVE WS-PC-ORDER-ID              TO WOF-PKT-ORDER-ID.
117300     MOVE WS-PC-WAREHOUSE-ID          TO WOF-PKT-WAREHOUSE-ID.
117400     MOVE WS-ZONA-NOME (WS-IX-ZONA)   TO WOF-PKT-ZONE.
117500     SET  WOF-PKT-NOT-STARTED         TO TRUE.
117600
117700     MOVE "PICK-TASK"      TO WS-LKS-ENTIDADE.
117800     MOVE "NOT-STARTED"    TO WS-LKS-DE.
117900     MOVE "IN-PROGRESS"    TO WS-LKS-PARA.
118000     CALL "WOFS0900" USING WS-LKS-TRANSICAO.
118100     IF WS-LKS-RETORNO = 0
118200         SET WOF-PKT-IN-PROGRESS TO TRUE
118300         MOVE "PICK-TASK"      TO WS-LKS-ENTIDADE
118400         MOVE "IN-PROGRESS"    TO WS-LKS-DE
118500         MOVE "COMPLETED"      TO WS-LKS-PARA
118600         CALL "WOFS0900" USING WS-LKS-TRANSICAO
118700         IF WS-LKS-RETORNO = 0
118800             SET WOF-PKT-COMPLETED TO TRUE
118900         END-IF
119000     END-IF.
119100     MOVE WS-ZONA-QT-ITENS (WS-IX-ZONA) TO WOF-PKT-TOTAL-ITEMS.
119200     MOVE WS-ZONA-QT-ITENS (WS-IX-ZONA) TO WOF-PKT-COMPLETED-ITEMS.
119300
119400     SET FD-PKT-CABECALHO TO TRUE.
119500     MOVE WOF-PKT-REC     TO FD-PKT-DADOS.
119600     WRITE FD-PKT-REG.
119700
119800     PERFORM P420-CRIA-TAREFA-SEPARACAO-L1 THRU
119900             P420-CRIA-TAREFA-SEPARACAO-L1-FIM VARYING WS-IX-ITEM
120000             FROM 1 BY 1 UNTIL WS-IX-ITEM > WS-QT-ITENS.
120100
120200     MOVE "PICK-TASK"          TO WS-AUD-ENTIDADE
120300     MOVE WS-ZONA-TASK-ID (WS-IX-ZONA) TO WS-AUD-ID
120400     MOVE "COMPLETE"           TO WS-AUD-ACAO
120500     MOVE "NOT-STARTED"        TO WS-AUD-STATUS-DE
120600     MOVE "COMPLETED"          TO WS-AUD-STATUS-PARA
120700     MOVE "SEPARACAO TOTAL AUTOMATICA DA ZONA"
120800                               TO WS-AUD-NOTA
120900     PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM.
121000
121100 P420-FIM.
121200
121300 P420-CRIA-TAREFA-SEPARACAO-L1.
121400         IF WS-ITE-1A-ZONA (WS-IX-ITEM) = WS-ZONA-NOME (WS-IX-ZONA)
121500             PERFORM P430-GRAVA-ITEM-SEPARACAO THRU P430-FIM
121600         END-IF.
121700
121800 P420-CRIA-TAREFA-SEPARACAO-L1-FIM.
121900*-----------------------------------------------------------------
122000 P430-GRAVA-ITEM-SEPARACAO.
122100
122200     MOVE WS-ZONA-TASK-ID (WS-IX-ZONA)  TO WOF-PKI-TASK-ID.
122300     MOVE WS-ITE-ITEM-ID (WS-IX-ITEM)   TO WOF-PKI-ITEM-ID.
122400     MOVE WS-ITE-QT-ALOCADA (WS-IX-ITEM) TO WOF-PKI-QTY-TO-PICK.
122500     MOVE WS-ITE-QT-ALOCADA (WS-IX-ITEM) TO WOF-PKI-QTY-PICKED.
122600     MOVE WS-ITE-1A-LOCAL (WS-IX-ITEM)  TO WOF-PKI-LOCATION.
122700     SET  WOF-PKI-COMPLETED             TO TRUE.
122800
122900     MOVE WS-ITE-QT-ALOCADA (WS-IX-ITEM)
123000                         TO WS-ITE-QT-SEPARADA (WS-IX-ITEM).
123100
123200     SET FD-PKT-ITEM-DET TO TRUE.
123300     MOVE WOF-PKI-REC     TO FD-PKT-DADOS.
123400     WRITE FD-PKT-REG.
123500
123600 P430-FIM.
123700*-----------------------------------------------------------------
123800* EMBALAGEM - UM UNICO PACOTE POR PEDIDO - U6
123900*-----------------------------------------------------------------
124000 P500-EMBALAGEM.
124100
124200     MOVE "ORDER"          TO WS-LKS-ENTIDADE.
124300     MOVE "PICKING"        TO WS-LKS-DE.
124400     MOVE "PACKING"        TO WS-LKS-PARA.
124500     CALL "WOFS0900" USING WS-LKS-TRANSICAO.
124600
124700     IF WS-LKS-RETORNO = 0
124800         SET WOF-ORD-PACKING TO TRUE
124900     END-IF.
125000
125100     ADD 1 TO WS-SEQ-PACKT.
125200     MOVE "PAT-TASK"     TO WS-CHAVE-EDITADA-D.
125300     MOVE 0 TO WS-PKG-PESO-BRUTO.
125400
125500     PERFORM P510-CRIA-PACOTE      THRU P510-FIM.
125600
125700     PERFORM P500-EMBALAGEM-L1 THRU P500-EMBALAGEM-L1-FIM VARYING
125800             WS-IX-ITEM FROM 1 BY 1 UNTIL WS-IX-ITEM >
125900             WS-QT-ITENS.
126000
126100     PERFORM P530-LACRA-PACOTE     THRU P530-FIM.
126200
126300 P500-FIM.
126400
126500 P500-EMBALAGEM-L1.
126600         PERFORM P520-ADICIONA-ITEM-PACOTE THRU P520-FIM.
126700
126800 P500-EMBALAGEM-L1-FIM.
126900*-----------------------------------------------------------------
127000 P510-CRIA-PACOTE.
127100
127200     ADD 1 TO WS-SEQ-PACOTE.
127300     STRING "PK" WS-SEQ-PACOTE (1:6) INTO WS-PKG-ID.
127400     STRING "PKG-" WS-TS-DATA "-" WS-SEQ-PACOTE
127500                 DELIMITED BY SIZE INTO WS-PKG-NUMERO.
127600
127700     STRING "PT" WS-SEQ-PACKT (1:6) INTO WOF-PAT-ID.
127800     STRING "PAT-" WS-TS-DATA "-" WS-SEQ-PACKT
127900                 DELIMITED BY SIZE INTO WOF-PAT-NUMBER.
128000     MOVE WS-PC-ORDER-ID     TO WOF-PAT-ORDER-ID.
128100     MOVE WS-QT-ITENS        TO WOF-PAT-TOTAL-ITEMS.
128200     MOVE 0                  TO WOF-PAT-COMPLETED-ITEMS.
128300     SET  WOF-PAT-NOT-STARTED TO TRUE.
128400
128500     MOVE "PACK-TASK"      TO WS-LKS-ENTIDADE.
128600     MOVE "NOT-STARTED"    TO WS-LKS-DE.
128700     MOVE "IN-PROGRESS"    TO WS-LKS-PARA.
128800     CALL "WOFS0900" USING WS-LKS-TRANSICAO.
128900     IF WS-LKS-RETORNO = 0
129000         SET WOF-PAT-IN-PROGRESS TO TRUE
129100     END-IF.
129200
129300     MOVE WS-PKG-ID          TO WOF-PKG-ID.
129400     MOVE WS-PKG-NUMERO      TO WOF-PKG-NUMBER.
129500     STRING "PT" WS-SEQ-PACKT (1:6) INTO WOF-PKG-TASK-ID.
129600     SET  WOF-PKG-BOX        TO TRUE.
129700     MOVE WS-PKG-COMPRIMENTO TO WOF-PKG-LENGTH.
129800     MOVE WS-PKG-LARGURA     TO WOF-PKG-WIDTH.
129900     MOVE WS-PKG-ALTURA      TO WOF-PKG-HEIGHT.
130000     MOVE WS-PKG-TARA        TO WOF-PKG-EMPTY-WEIGHT.
130100     MOVE 0                  TO WOF-PKG-GROSS-WEIGHT.
130200     MOVE WS-PKG-PESO-MAXIMO TO WOF-PKG-MAX-WEIGHT.
130300     SET  WOF-PKG-NOT-SEALED TO TRUE.
130400
130500     IF WOF-PKG-LENGTH NOT = 0 AND WOF-PKG-WIDTH NOT = 0
130600                               AND WOF-PKG-HEIGHT NOT = 0
130700         COMPUTE WOF-PKG-VOLUME ROUNDED =
130800                 WOF-PKG-LENGTH * WOF-PKG-WIDTH * WOF-PKG-HEIGHT
130900     ELSE
131000         MOVE 0 TO WOF-PKG-VOLUME
131100     END-IF.
131200
131300 P510-FIM.
131400*-----------------------------------------------------------------
131500 P520-ADICIONA-ITEM-PACOTE.
131600*    05/07/2008 CQP CH-0184 - INCLUIDAS AS CRITICAS DE PACOTE
131700*    JA LACRADO, ITEM JA CONSTANTE NO PACOTE E QUANTIDADE MAIOR
131800*    QUE O SALDO SEPARADO-MENOS-EMBALADO (VER HISTORICO).
131900
132000     IF WOF-PKG-SEALED
132100         MOVE "ORDER"          TO WS-AUD-ENTIDADE
132200         MOVE WS-PC-ORDER-ID   TO WS-AUD-ID
132300         MOVE "PACK-REJECTED"  TO WS-AUD-ACAO
132400         MOVE "PACKING"        TO WS-AUD-STATUS-DE
132500         MOVE "PACKING"        TO WS-AUD-STATUS-PARA
132600         MOVE "ITEM RECUSADO - PACOTE JA LACRADO"
132700                               TO WS-AUD-NOTA
132800         PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM
132900         ADD 1 TO WS-TOT-ITENS-REJ-EMBAL
133000     ELSE
133100         IF WS-ITE-QT-EMBALADA (WS-IX-ITEM) > 0
133200             MOVE "ORDER"          TO WS-AUD-ENTIDADE
133300             MOVE WS-PC-ORDER-ID   TO WS-AUD-ID
133400             MOVE "PACK-REJECTED"  TO WS-AUD-ACAO
133500             MOVE "PACKING"        TO WS-AUD-STATUS-DE
133600             MOVE "PACKING"        TO WS-AUD-STATUS-PARA
133700             MOVE "ITEM RECUSADO - ITEM JA CONSTA NO PACOTE"
133800                                   TO WS-AUD-NOTA
133900             PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM
134000             ADD 1 TO WS-TOT-ITENS-REJ-EMBAL
134100         ELSE
134200             COMPUTE WS-QT-A-EMBALAR =
134300                     WS-ITE-QT-SEPARADA (WS-IX-ITEM) -
134400                     WS-ITE-QT-EMBALADA (WS-IX-ITEM)
134500
134600             IF WS-ITE-QT-SEPARADA (WS-IX-ITEM) > WS-QT-A-EMBALAR
134700                 MOVE "ORDER"          TO WS-AUD-ENTIDADE
134800                 MOVE WS-PC-ORDER-ID   TO WS-AUD-ID
134900                 MOVE "PACK-REJECTED"  TO WS-AUD-ACAO
135000                 MOVE "PACKING"        TO WS-AUD-STATUS-DE
135100                 MOVE "PACKING"        TO WS-AUD-STATUS-PARA
135200                 MOVE "ITEM RECUSADO - QTDE MAIOR QUE O SALDO"
135300                                       TO WS-AUD-NOTA
135400                 PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM
135500                 ADD 1 TO WS-TOT-ITENS-REJ-EMBAL
135600             ELSE
135700                 COMPUTE WOF-PKG-GROSS-WEIGHT ROUNDED =
135800                         WOF-PKG-GROSS-WEIGHT + WOF-PKG-EMPTY-WEIGHT
135900                         + (WS-QT-A-EMBALAR *
136000                            WS-ITE-PESO-UNIT (WS-IX-ITEM))
136100
136200                 ADD WS-QT-A-EMBALAR
136300                             TO WS-ITE-QT-EMBALADA (WS-IX-ITEM)
136400
136500                 MOVE WOF-PKG-ID                  TO WOF-PGI-PACKAGE-ID
136600                 MOVE WS-ITE-ITEM-ID (WS-IX-ITEM) TO WOF-PGI-ITEM-ID
136700                 MOVE WS-ITE-QT-EMBALADA (WS-IX-ITEM)
136800                             TO WOF-PGI-QUANTITY
136900
137000                 SET FD-PKG-ITEM-DET TO TRUE
137100                 MOVE WOF-PGI-REC    TO FD-PKG-DADOS
137200                 WRITE FD-PKG-REG
137300             END-IF
137400         END-IF
137500     END-IF.
137600
137700 P520-FIM.
137800*-----------------------------------------------------------------
137900 P530-LACRA-PACOTE.
138000
138100     IF WOF-PKG-MAX-WEIGHT > 0
138200                    AND WOF-PKG-GROSS-WEIGHT > WOF-PKG-MAX-WEIGHT
138300         SET WOF-PKG-NOT-SEALED TO TRUE
138400     ELSE
138500         SET WOF-PKG-SEALED     TO TRUE
138600         MOVE "S"               TO WS-PC-PACOTE-LACRADO
138700         ADD 1                  TO WS-TOT-PACOTES-LACRADOS
138800     END-IF.
138900
139000     SET FD-PKG-CABECALHO TO TRUE.
139100     MOVE WOF-PKG-REC     TO FD-PKG-DADOS.
139200     WRITE FD-PKG-REG.
139300
139400     MOVE "PACK-TASK"      TO WS-LKS-ENTIDADE.
139500     MOVE "IN-PROGRESS"    TO WS-LKS-DE.
139600     MOVE "COMPLETED"      TO WS-LKS-PARA.
139700     CALL "WOFS0900" USING WS-LKS-TRANSICAO.
139800     IF WS-LKS-RETORNO = 0
139900         SET WOF-PAT-COMPLETED     TO TRUE
140000         MOVE WS-QT-ITENS          TO WOF-PAT-COMPLETED-ITEMS
140100     END-IF.
140200
140300     SET FD-PKG-TAREFA TO TRUE.
140400     MOVE WOF-PAT-REC     TO FD-PKG-DADOS.
140500     WRITE FD-PKG-REG.
140600
140700     MOVE "PACK-TASK"      TO WS-AUD-ENTIDADE
140800     STRING "PT" WS-SEQ-PACKT (1:6) INTO WS-AUD-ID
140900     MOVE "COMPLETE"       TO WS-AUD-ACAO
141000     MOVE "IN-PROGRESS"    TO WS-AUD-STATUS-DE
141100     MOVE "COMPLETED"      TO WS-AUD-STATUS-PARA
141200     MOVE "EMBALAGEM TOTAL AUTOMATICA DO PEDIDO"
141300                           TO WS-AUD-NOTA
141400     PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM.
141500
141600 P530-FIM.
141700*-----------------------------------------------------------------
141800* EXPEDICAO - CRIA REMESSA E ANDA O STATUS ATE ENTREGUE - U7
141900*-----------------------------------------------------------------
142000 P600-EXPEDICAO.
142100
142200     IF WOF-PC-TEM-LACRADO
142300
142400         MOVE "ORDER"          TO WS-LKS-ENTIDADE
142500         MOVE "PACKING"        TO WS-LKS-DE
142600         MOVE "SHIPPED"        TO WS-LKS-PARA
142700         CALL "WOFS0900" USING WS-LKS-TRANSICAO
142800         IF WS-LKS-RETORNO = 0
142900             SET WOF-ORD-SHIPPED TO TRUE
143000         END-IF
143100
143200         ADD 1 TO WS-SEQ-REMESSA.
143300         ADD 1 TO WS-TOT-REMESSAS.
143400         STRING "SH" WS-SEQ-REMESSA (1:6) INTO WS-SHP-ID.
143500         STRING "SHP-" WS-TS-DATA "-" WS-SEQ-REMESSA
143600                     DELIMITED BY SIZE INTO WS-SHP-NUMERO.
143700
143800         MOVE WS-SHP-ID           TO WOF-SHP-ID.
143900         MOVE WS-SHP-NUMERO       TO WOF-SHP-NUMBER.
144000         MOVE WS-PC-ORDER-ID      TO WOF-SHP-ORDER-ID.
144100         MOVE WS-SHP-TRANSPORTADORA TO WOF-SHP-CARRIER.
144200         STRING "TRK" WS-SHP-ID DELIMITED BY SIZE
144300                                 INTO WOF-SHP-TRACKING-NUMBER.
144400         SET  WOF-SHP-CREATED    TO TRUE.
144500         MOVE WOF-PKG-GROSS-WEIGHT TO WOF-SHP-TOTAL-WEIGHT.
144600         MOVE WOF-PKG-VOLUME       TO WOF-SHP-TOTAL-VOLUME.
144700         MOVE 0                    TO WOF-SHP-SHIPPING-COST.
144800         MOVE 0                    TO WOF-SHP-INSURANCE-COST.
144900         MOVE WS-PC-CUSTOMER-ID    TO WOF-SHP-RECIPIENT-NAME.
145000         MOVE WS-DS-AAAA           TO WOF-SHP-DSP-YYYY.
145100         MOVE WS-DS-MM             TO WOF-SHP-DSP-MM.
145200         MOVE WS-DS-DD             TO WOF-SHP-DSP-DD.
145300         MOVE WS-DS-AAAA           TO WOF-SHP-DLV-YYYY.
145400         MOVE WS-DS-MM             TO WOF-SHP-DLV-MM.
145500         MOVE WS-DS-DD             TO WOF-SHP-DLV-DD.
145600
145700         PERFORM P610-EVOLUI-REMESSA THRU P610-FIM.
145800
145900         IF WOF-SHP-DELIVERED
146000             MOVE "ORDER"          TO WS-LKS-ENTIDADE
146100             MOVE "SHIPPED"        TO WS-LKS-DE
146200             MOVE "DELIVERED"      TO WS-LKS-PARA
146300             CALL "WOFS0900" USING WS-LKS-TRANSICAO
146400             IF WS-LKS-RETORNO = 0
146500                 SET WOF-ORD-DELIVERED TO TRUE
146600             END-IF
146700         END-IF.
146800
146900         WRITE WOF-SHP-REC.
147000
147100         ADD WOF-SHP-TOTAL-WEIGHT TO WS-TOT-PESO-EXPEDIDO.
147200         ADD WOF-ORD-TOTAL-AMOUNT TO WS-TOT-VLR-EXPEDIDO.
147300
147400         PERFORM P620-GRAVA-MANIFESTO THRU P620-FIM
147500     END-IF.
147600
147700 P600-FIM.
147800*-----------------------------------------------------------------
147900 P610-EVOLUI-REMESSA.
148000
148100     MOVE "SHIPMENT"       TO WS-LKS-ENTIDADE.
148200     MOVE "CREATED"        TO WS-LKS-DE.
148300     MOVE "LOADED"         TO WS-LKS-PARA.
148400     CALL "WOFS0900" USING WS-LKS-TRANSICAO.
148500     IF WS-LKS-RETORNO = 0
148600         SET WOF-SHP-LOADED TO TRUE
148700     END-IF.
148800
148900     MOVE "SHIPMENT"       TO WS-LKS-ENTIDADE.
149000     MOVE "LOADED"         TO WS-LKS-DE.
149100     MOVE "DISPATCHED"     TO WS-LKS-PARA.
149200     CALL "WOFS0900" USING WS-LKS-TRANSICAO.
149300     IF WS-LKS-RETORNO = 0
149400         SET WOF-SHP-DISPATCHED TO TRUE
149500     END-IF.
149600
149700     MOVE "SHIPMENT"       TO WS-LKS-ENTIDADE.
149800     MOVE "DISPATCHED"     TO WS-LKS-DE.
149900     MOVE "IN-TRANSIT"     TO WS-LKS-PARA.
150000     CALL "WOFS0900" USING WS-LKS-TRANSICAO.
150100     IF WS-LKS-RETORNO = 0
150200         SET WOF-SHP-IN-TRANSIT TO TRUE
150300     END-IF.
150400
150500     MOVE "SHIPMENT"          TO WS-LKS-ENTIDADE.
150600     MOVE "IN-TRANSIT"        TO WS-LKS-DE.
150700     MOVE "OUT-FOR-DELIVERY"  TO WS-LKS-PARA.
150800     CALL "WOFS0900" USING WS-LKS-TRANSICAO.
150900     IF WS-LKS-RETORNO = 0
151000         SET WOF-SHP-OUT-FOR-DELIV TO TRUE
151100     END-IF.
151200
151300     MOVE "SHIPMENT"          TO WS-LKS-ENTIDADE.
151400     MOVE "OUT-FOR-DELIVERY"  TO WS-LKS-DE.
151500     MOVE "DELIVERED"         TO WS-LKS-PARA.
151600     CALL "WOFS0900" USING WS-LKS-TRANSICAO.
151700     IF WS-LKS-RETORNO = 0
151800         SET WOF-SHP-DELIVERED TO TRUE
151900     END-IF.
152000
152100     MOVE "SHIPMENT"       TO WS-AUD-ENTIDADE
152200     MOVE WOF-SHP-ID       TO WS-AUD-ID
152300     MOVE "DELIVER"        TO WS-AUD-ACAO
152400     MOVE "CREATED"        TO WS-AUD-STATUS-DE
152500     MOVE "DELIVERED"      TO WS-AUD-STATUS-PARA
152600     MOVE "CICLO COMPLETO EM LOTE UNICO"
152700                           TO WS-AUD-NOTA
152800     PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM.
152900
153000 P610-FIM.
153100*-----------------------------------------------------------------
153200 P620-GRAVA-MANIFESTO.
153300
153400     MOVE WOF-SHP-NUMBER     TO WS-MAN-NUMERO.
153500     MOVE WOF-SHP-ORDER-ID   TO WS-MAN-ORDER.
153600     MOVE WOF-SHP-CARRIER    TO WS-MAN-TRANSP.
153700     MOVE WOF-SHP-TRACKING-NUMBER TO WS-MAN-RASTR.
153800
153900     WRITE FD-REG-MANIFESTO FROM WS-MAN-CAB-1.
154000     WRITE FD-REG-MANIFESTO FROM WS-MAN-CAB-2.
154100     WRITE FD-REG-MANIFESTO FROM WS-MAN-CAB-3.
154200
154300     MOVE 1                  TO WS-MAN-PKG-SEQ.
154400     MOVE WS-PKG-NUMERO      TO WS-MAN-PKG-NUM.
154500     MOVE "BOX"              TO WS-MAN-PKG-TIPO.
154600     MOVE WOF-PKG-GROSS-WEIGHT TO WS-MAN-PKG-PESO.
154700     WRITE FD-REG-MANIFESTO FROM WS-MAN-PKG.
154800
154900     PERFORM P620-GRAVA-MANIFESTO-L1 THRU
155000             P620-GRAVA-MANIFESTO-L1-FIM VARYING WS-IX-ITEM FROM
155100             1 BY 1 UNTIL WS-IX-ITEM > WS-QT-ITENS.
155200
155300     MOVE WOF-SHP-TOTAL-WEIGHT TO WS-MAN-PESO-TOT.
155400     MOVE WOF-SHP-TOTAL-VOLUME TO WS-MAN-VOL-TOT.
155500     WRITE FD-REG-MANIFESTO FROM WS-MAN-TOTAIS.
155600
155700 P620-FIM.
155800
155900 P620-GRAVA-MANIFESTO-L1.
156000         MOVE WS-ITE-SKU (WS-IX-ITEM)   TO WS-MAN-SKU
156100         MOVE WS-ITE-NOME (WS-IX-ITEM)  TO WS-MAN-NOME
156200         MOVE WS-ITE-QT-EMBALADA (WS-IX-ITEM) TO WS-MAN-QT
156300         MOVE WS-ITE-VLR-UNIT (WS-IX-ITEM)    TO WS-MAN-PRECO
156400         COMPUTE WS-MAN-TOTAL ROUNDED =
156500                 WS-ITE-QT-EMBALADA (WS-IX-ITEM) *
156600                 WS-ITE-VLR-UNIT (WS-IX-ITEM)
156700         WRITE FD-REG-MANIFESTO FROM WS-MAN-ITEM.
156800
156900 P620-GRAVA-MANIFESTO-L1-FIM.
157000*-----------------------------------------------------------------
157100 P700-GRAVA-LINHA-RPT.
157200
157300     MOVE WS-PC-ORDER-NUMBER     TO WS-DET-NUMERO.
157400     MOVE WS-PC-CUSTOMER-ID      TO WS-DET-CLIENTE.
157500     MOVE WOF-ORD-STATUS         TO WS-DET-STATUS.
157600     MOVE WS-QT-ITENS            TO WS-DET-ITENS.
157700
157800     MOVE 0 TO WS-REMANESCENTE.
157900     PERFORM P700-GRAVA-LINHA-RPT-L1 THRU
158000             P700-GRAVA-LINHA-RPT-L1-FIM VARYING WS-IX-ITEM FROM
158100             1 BY 1 UNTIL WS-IX-ITEM > WS-QT-ITENS.
158200     MOVE WS-REMANESCENTE        TO WS-DET-QTALOC.
158300     MOVE WOF-ORD-TOTAL-AMOUNT   TO WS-DET-VALOR.
158400
158500     WRITE FD-REG-RELATORIO FROM WS-LST-DET.
158600
158700 P700-FIM.
158800
158900 P700-GRAVA-LINHA-RPT-L1.
159000         ADD WS-ITE-QT-ALOCADA (WS-IX-ITEM) TO WS-REMANESCENTE.
159100
159200 P700-GRAVA-LINHA-RPT-L1-FIM.
159300*-----------------------------------------------------------------
159400 P800-FINALIZA-RELATORIO.
159500
159600     WRITE FD-REG-RELATORIO FROM WS-LST-RODAPE-1.
159700     MOVE WS-TOT-LIDOS     TO WS-ROD-LIDOS.
159800     MOVE WS-TOT-APROVADOS TO WS-ROD-APROVADOS.
159900     WRITE FD-REG-RELATORIO FROM WS-LST-RODAPE-2.
160000     MOVE WS-TOT-ALOCADOS  TO WS-ROD-ALOCADOS.
160100     MOVE WS-TOT-FALHOS    TO WS-ROD-FALHOS.
160200     WRITE FD-REG-RELATORIO FROM WS-LST-RODAPE-3.
160300     MOVE WS-TOT-REMESSAS  TO WS-ROD-REMESSAS.
160400     MOVE WS-TOT-PESO-EXPEDIDO TO WS-ROD-PESO.
160500     WRITE FD-REG-RELATORIO FROM WS-LST-RODAPE-4.
160600     MOVE WS-TOT-VLR-EXPEDIDO  TO WS-ROD-VALOR.
160700     WRITE FD-REG-RELATORIO FROM WS-LST-RODAPE-5.
160800     MOVE WS-TOT-CANCELADOS     TO WS-ROD-CANCELADOS.
160900     MOVE WS-TOT-CANC-IGNORADOS TO WS-ROD-CANC-IGN.
161000     WRITE FD-REG-RELATORIO FROM WS-LST-RODAPE-6.
161100     MOVE WS-TOT-ITENS-REJ-EMBAL TO WS-ROD-ITENS-REJ.
161200     WRITE FD-REG-RELATORIO FROM WS-LST-RODAPE-7.
161300
161400 P800-FIM.
161500*-----------------------------------------------------------------
161600* GRAVA UM REGISTRO DE AUDITORIA - PARAMETROS EM WS-AUDITORIA-WORK
161700*-----------------------------------------------------------------
161800 P900-GRAVA-AUDITORIA.
161900
162000     ACCEPT WS-TS-DATA FROM DATE YYYYMMDD.
162100     ACCEPT WS-TS-HORA FROM TIME.
162200
162300     MOVE WS-AUD-ENTIDADE       TO WOF-AUD-ENTITY-TYPE.
162400     MOVE WS-AUD-ID             TO WOF-AUD-ENTITY-ID.
162500     MOVE WS-AUD-ACAO           TO WOF-AUD-ACTION.
162600     MOVE WS-AUD-STATUS-DE      TO WOF-AUD-OLD-STATUS.
162700     MOVE WS-AUD-STATUS-PARA    TO WOF-AUD-NEW-STATUS.
162800     MOVE "BATCH"               TO WOF-AUD-USER-ID.
162900     MOVE WS-AUD-NOTA           TO WOF-AUD-NOTES.
163000     STRING WS-TSR-AAAA WS-TSR-MM WS-TSR-DD
163100            WS-TSR-HH   WS-TSR-MN WS-TSR-SS
163200                               DELIMITED BY SIZE
163300                               INTO WOF-AUD-TIMESTAMP.
163400
163500     WRITE WOF-AUD-REC.
163600
163700 P900-FIM.
163800*-----------------------------------------------------------------
163900 P999-FIM.
164000
164100     CLOSE   PEDIDOS
164200             ITENS-PEDIDO
164300             INVENTARIO
164400             ALOCACOES
164500             TAREFAS-SEPARACAO
164600             PACOTES
164700             REMESSAS
164800             LOG-AUDITORIA
164900             WOFO0100
165000             WOFO0102.
165100     GOBACK.
165200
165300 END PROGRAM WOFS0100.
