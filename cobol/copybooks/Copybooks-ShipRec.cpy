000100******************************************************************
000200* COPYBOOK:  SHIPMENT OUTPUT RECORD (WOF-SHP-REC)
000300* Author: A. RAFFUL
000400* Date:   12/06/1994
000500* Purpose: one shipment per order, over all sealed packages,
000600*          written to the SHIPMENTS file and walked through the
000700*          carrier status workflow by WOFS0100.
000800******************************************************************
000900 01  WOF-SHP-REC.
001000     05  WOF-SHP-ID                  PIC X(08).
001100     05  WOF-SHP-NUMBER              PIC X(25).
001200     05  WOF-SHP-ORDER-ID            PIC X(08).
001300     05  WOF-SHP-CARRIER             PIC X(20).
001400     05  WOF-SHP-TRACKING-NUMBER     PIC X(30).
001500     05  WOF-SHP-STATUS              PIC X(16).
001600         88  WOF-SHP-CREATED         VALUE "CREATED         ".
001700         88  WOF-SHP-LOADED          VALUE "LOADED          ".
001800         88  WOF-SHP-DISPATCHED      VALUE "DISPATCHED      ".
001900         88  WOF-SHP-IN-TRANSIT      VALUE "IN-TRANSIT      ".
002000         88  WOF-SHP-OUT-FOR-DELIV   VALUE "OUT-FOR-DELIVERY".
002100         88  WOF-SHP-DELIVERED       VALUE "DELIVERED       ".
002200         88  WOF-SHP-CANCELLED       VALUE "CANCELLED       ".
002300         88  WOF-SHP-RETURNED        VALUE "RETURNED        ".
002400     05  WOF-SHP-SHIPPING-COST       PIC S9(08)V99.
002500     05  WOF-SHP-INSURANCE-COST      PIC S9(08)V99.
002600     05  WOF-SHP-TOTAL-WEIGHT        PIC S9(06)V99.
002700     05  WOF-SHP-TOTAL-VOLUME        PIC S9(08)V99.
002800     05  WOF-SHP-RECIPIENT-NAME      PIC X(30).
002900     05  WOF-SHP-DISPATCH-DATE.
003000         10  WOF-SHP-DSP-YYYY        PIC 9(04).
003100         10  WOF-SHP-DSP-MM          PIC 9(02).
003200         10  WOF-SHP-DSP-DD          PIC 9(02).
003300     05  WOF-SHP-DELIVERY-DATE.
003400         10  WOF-SHP-DLV-YYYY        PIC 9(04).
003500         10  WOF-SHP-DLV-MM          PIC 9(02).
003600         10  WOF-SHP-DLV-DD          PIC 9(02).
003700     05  FILLER                      PIC X(08).
