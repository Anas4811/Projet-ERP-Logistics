000100******************************************************************
000200* COPYBOOK:  PUTAWAY-RULE RECORD (WOF-PWR-REC)
000300* Author: A. RAFFUL
000400* Date:   13/06/1994
000500* Purpose: PUTAWAY-RULES file, priority order, used by the
000600*          category-priority putaway engine in WOFS0200.
000700******************************************************************
000800 01  WOF-PWR-REC.
000900     05  WOF-PWR-RULE-ID             PIC X(08).
001000     05  WOF-PWR-PRODUCT-CATEGORY    PIC X(20).
001100     05  WOF-PWR-STORAGE-TYPE        PIC X(06).
001200     05  WOF-PWR-PRIORITY            PIC 9(01).
001300     05  WOF-PWR-ACTIVE-FLAG         PIC X(01).
001400         88  WOF-PWR-ACTIVE          VALUE "Y".
001500         88  WOF-PWR-INACTIVE        VALUE "N".
001600     05  FILLER                      PIC X(10).
