000100******************************************************************
000200* COPYBOOK:  ORDER-ITEM RECORD (WOF-ORDI-REC)
000300* Author: A. RAFFUL
000400* Date:   08/06/1994
000500* Purpose: one order line - running allocate/pick/pack/ship
000600*          quantities carried on the ORDER-ITEMS file.
000700* Alteracoes:
000800*   03/02/1999 AR  CR1077  Y2K sweep - no date fields on this
000900*                          record, entry left as a marker only.
001000******************************************************************
001100 01  WOF-ORDI-REC.
001200     05  WOF-ORDI-ITEM-ID            PIC X(08).
001300     05  WOF-ORDI-ORDER-ID           PIC X(08).
001400     05  WOF-ORDI-SKU                PIC X(20).
001500     05  WOF-ORDI-PRODUCT-NAME       PIC X(30).
001600     05  WOF-ORDI-QTY-ORDERED        PIC S9(08)V9(04).
001700     05  WOF-ORDI-QTY-ALLOCATED      PIC S9(08)V9(04).
001800     05  WOF-ORDI-QTY-PICKED         PIC S9(08)V9(04).
001900     05  WOF-ORDI-QTY-PACKED         PIC S9(08)V9(04).
002000     05  WOF-ORDI-QTY-SHIPPED        PIC S9(08)V9(04).
002100     05  WOF-ORDI-UNIT-PRICE         PIC S9(10)V99.
002200     05  WOF-ORDI-UNIT-WEIGHT        PIC S9(08)V9(04).
002300     05  WOF-ORDI-LINE-TOTAL         PIC S9(10)V99.
002400     05  WOF-ORDI-TOTAL-WEIGHT       PIC S9(08)V9(04).
002500     05  WOF-ORDI-LINE-STATUS        PIC X(01).
002600         88  WOF-ORDI-LINE-OPEN      VALUE "O".
002700         88  WOF-ORDI-LINE-FULL-ALC  VALUE "A".
002800         88  WOF-ORDI-LINE-FULL-SHP  VALUE "S".
002900     05  FILLER                      PIC X(15).
