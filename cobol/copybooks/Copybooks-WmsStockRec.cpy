000100******************************************************************
000200* COPYBOOK:  WMS STOCK RECORD (WOF-WMS-REC)
000300* Author: A. RAFFUL
000400* Date:   14/06/1994
000500* Purpose: WMS-STOCK file - one row per bin/batch, used by the
000600*          putaway-suggest and FEFO picking-list engines
000700*          (WOFS0300) and the stock reports (WOFS0400). Carries
000800*          the bin-master CAPACITY on the same row - this shop
000900*          keeps no separate bin file.
001000******************************************************************
001100 01  WOF-WMS-REC.
001200     05  WOF-WMS-BIN-CODE            PIC X(10).
001300     05  WOF-WMS-WAREHOUSE-ID        PIC X(08).
001400     05  WOF-WMS-ZONE                PIC X(10).
001500     05  WOF-WMS-SKU                 PIC X(20).
001600     05  WOF-WMS-QUANTITY            PIC S9(12)V9(03).
001700     05  WOF-WMS-BATCH-NUMBER        PIC X(15).
001800     05  WOF-WMS-EXPIRY-DATE         PIC 9(08).
001900     05  WOF-WMS-EXPIRY-DATE-R REDEFINES WOF-WMS-EXPIRY-DATE.
002000         10  WOF-WMS-EXP-YYYY        PIC 9(04).
002100         10  WOF-WMS-EXP-MM          PIC 9(02).
002200         10  WOF-WMS-EXP-DD          PIC 9(02).
002300     05  WOF-WMS-RECEIPT-DATE        PIC 9(08).
002400     05  WOF-WMS-CAPACITY            PIC S9(12)V9(03).
002500     05  FILLER                      PIC X(15).
