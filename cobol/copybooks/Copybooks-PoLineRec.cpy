000100******************************************************************
000200* COPYBOOK:  PURCHASE-ORDER LINE RECORD (WOF-POL-REC)
000300* Author: A. RAFFUL
000400* Date:   15/06/1994
000500* Purpose: PO-LINES file - pending/fully-received rules run per
000600*          line by WOFS0500; ASN expected quantity is derived
000700*          from this line by WOFS0600.
000800******************************************************************
000900 01  WOF-POL-REC.
001000     05  WOF-POL-PO-NUMBER           PIC X(10).
001100     05  WOF-POL-ITEM-CODE           PIC X(20).
001200     05  WOF-POL-QTY-ORDERED         PIC S9(08)V99.
001300     05  WOF-POL-QTY-RECEIVED        PIC S9(08)V99.
001400     05  WOF-POL-UNIT-PRICE          PIC S9(08)V99.
001500     05  WOF-POL-LINE-TOTAL          PIC S9(10)V99.
001600     05  FILLER                      PIC X(10).
