000100******************************************************************
000200* COPYBOOK:  WMS PUTAWAY-RULE RECORD (WOF-WPR-REC)
000300* Author: A. RAFFUL
000400* Date:   14/06/1994
000500* Purpose: WMS-RULES file, priority order - product/category/
000600*          wildcard rule matched by the WOFS0300 putaway-suggest
000700*          engine.
000800******************************************************************
000900 01  WOF-WPR-REC.
001000     05  WOF-WPR-PRIORITY            PIC 9(04) COMP.
001100     05  WOF-WPR-SKU                 PIC X(20).
001200*        SPACES = MATCHES ANY PRODUCT
001300     05  WOF-WPR-CATEGORY            PIC X(20).
001400*        SPACES = MATCHES ANY CATEGORY
001500     05  WOF-WPR-ZONE                PIC X(10).
001600     05  FILLER                      PIC X(10).
