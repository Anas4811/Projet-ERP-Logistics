000100******************************************************************
000200* COPYBOOK:  ASN LINE RECORD (WOF-ASL-REC)
000300* Author: A. RAFFUL
000400* Date:   16/06/1994
000500* Purpose: ASN-LINES file - expected = PO line ordered minus
000600*          received, built one-for-one from the PO lines.
000700******************************************************************
000800 01  WOF-ASL-REC.
000900     05  WOF-ASL-ASN-NUMBER          PIC X(10).
001000     05  WOF-ASL-ITEM-CODE           PIC X(20).
001100     05  WOF-ASL-QTY-EXPECTED        PIC S9(08)V99.
001200     05  WOF-ASL-QTY-RECEIVED        PIC S9(08)V99.
001300     05  WOF-ASL-UNIT-PRICE          PIC S9(08)V99.
001400     05  FILLER                      PIC X(10).
