000100******************************************************************
000200* COPYBOOK:  PURCHASE-ORDER HEADER RECORD (WOF-POH-REC)
000300* Author: A. RAFFUL
000400* Date:   15/06/1994
000500* Purpose: PO file - approval-gating rules run against this
000600*          header by WOFS0500; also read (APPROVED only) by
000700*          WOFS0600 to build an ASN.
000800******************************************************************
000900 01  WOF-POH-REC.
001000     05  WOF-POH-NUMBER              PIC X(10).
001100     05  WOF-POH-NUMBER-R REDEFINES WOF-POH-NUMBER.
001200         10  WOF-POHN-PREFIX         PIC X(02).
001300         10  WOF-POHN-SEQ            PIC 9(06).
001400         10  FILLER                  PIC X(02).
001500     05  WOF-POH-VENDOR-ID           PIC X(08).
001600     05  WOF-POH-STATUS              PIC X(18).
001700         88  WOF-POH-DRAFT           VALUE "DRAFT             ".
001800         88  WOF-POH-PENDING-APPR    VALUE "PENDING-APPROVAL  ".
001900         88  WOF-POH-APPROVED        VALUE "APPROVED          ".
002000         88  WOF-POH-REJECTED        VALUE "REJECTED          ".
002100         88  WOF-POH-ORDERED         VALUE "ORDERED           ".
002200         88  WOF-POH-PARTIAL-RCVD    VALUE "PARTIALLY-RECEIVED".
002300         88  WOF-POH-RECEIVED        VALUE "RECEIVED          ".
002400         88  WOF-POH-CANCELLED       VALUE "CANCELLED         ".
002500     05  WOF-POH-ORDER-DATE          PIC 9(08).
002600     05  WOF-POH-EXPECTED-DELIVERY   PIC 9(08).
002700     05  WOF-POH-SUBTOTAL            PIC S9(10)V99.
002800     05  WOF-POH-TAX                 PIC S9(10)V99.
002900     05  WOF-POH-DISCOUNT            PIC S9(10)V99.
003000     05  WOF-POH-TOTAL               PIC S9(10)V99.
003100     05  WOF-POH-APPROVER-ID         PIC X(10).
003200     05  WOF-POH-APPROVAL-TIME       PIC X(14).
003300     05  FILLER                      PIC X(10).
