000100******************************************************************
000200* COPYBOOK:  ORDER RECORD (WOF-ORDER-REC)
000300* Author: A. RAFFUL
000400* Date:   08/06/1994
000500* Purpose: master layout for a customer order header on the
000600*          ORDERS file - read/rewritten by WOFS0100.
000700* Alteracoes:
000800*   14/11/1998 AR  CR1077  Y2K - WOF-ORD-CR-DATE widened to
000900*                          4-digit year, old 2-digit field
001000*                          kept as WOF-ORD-CR-YY-OLD for the
001100*                          jobs that have not converted yet.
001200*   22/07/2003 MLT CR1188  Added WOF-ORD-PRIORITY 88-levels.
001300*   17/04/2008 CQP CH-0171  INCLUIDO WOF-ORD-CANCEL-REQ - SINALIZADOR
001400*                          DE CANCELAMENTO SOLICITADO PELO SAC, PARA
001500*                          O LOTE WOFS0100 EFETIVAR O CANCELAMENTO.
001600*                          CAMPO RETIRADO DA FAIXA DE FILLER, SEM
001700*                          AUMENTO DO TAMANHO DO REGISTRO.
001800*   02/06/2008 CQP CH-0179  INCLUIDA 88 WOF-ORD-CANCEL-BLOQUEADO -
001900*                          AUDITORIA APONTOU PEDIDO SHIPPED SENDO
002000*                          CANCELADO PELO WOFS0100 PORQUE A P250 SO
002100*                          BLOQUEAVA POR WOF-ORD-STATUS-FINAL (QUE
002200*                          NAO PODE INCLUIR SHIPPED, POIS SHIPPED
002300*                          AINDA EVOLUI PARA DELIVERED). A NOVA 88
002400*                          E O QUE A P250 DEVE TESTAR NO LUGAR.
002500******************************************************************
002600 01  WOF-ORDER-REC.
002700     05  WOF-ORD-ID                  PIC X(08).
002800     05  WOF-ORD-NUMBER              PIC X(25).
002900*        DISPLAY FORM "ORD-yyyymmddhhmmss-xxxxxxxx"
003000     05  WOF-ORD-NUMBER-R  REDEFINES WOF-ORD-NUMBER.
003100         10  WOF-ORDN-PREFIX         PIC X(04).
003200         10  FILLER                  PIC X(01).
003300         10  WOF-ORDN-STAMP.
003400             15  WOF-ORDN-YYYY       PIC 9(04).
003500             15  WOF-ORDN-MM         PIC 9(02).
003600             15  WOF-ORDN-DD         PIC 9(02).
003700             15  WOF-ORDN-HH         PIC 9(02).
003800             15  WOF-ORDN-MN         PIC 9(02).
003900             15  WOF-ORDN-SS         PIC 9(02).
004000         10  FILLER                  PIC X(01).
004100         10  WOF-ORDN-SEQ            PIC X(08).
004200     05  WOF-ORD-CUSTOMER-ID         PIC X(08).
004300     05  WOF-ORD-WAREHOUSE-ID        PIC X(08).
004400     05  WOF-ORD-STATUS              PIC X(10).
004500         88  WOF-ORD-CREATED         VALUE "CREATED   ".
004600         88  WOF-ORD-APPROVED        VALUE "APPROVED  ".
004700         88  WOF-ORD-ALLOCATED       VALUE "ALLOCATED ".
004800         88  WOF-ORD-PICKING         VALUE "PICKING   ".
004900         88  WOF-ORD-PACKING         VALUE "PACKING   ".
005000         88  WOF-ORD-SHIPPED         VALUE "SHIPPED   ".
005100         88  WOF-ORD-DELIVERED       VALUE "DELIVERED ".
005200         88  WOF-ORD-CANCELLED       VALUE "CANCELLED ".
005300         88  WOF-ORD-STATUS-FINAL    VALUE "DELIVERED "
005400                                            "CANCELLED ".
005500         88  WOF-ORD-CANCEL-BLOQUEADO VALUE "SHIPPED   "
005600                                            "DELIVERED "
005700                                            "CANCELLED ".
005800     05  WOF-ORD-PRIORITY            PIC X(06).
005900         88  WOF-ORD-PRI-LOW         VALUE "LOW   ".
006000         88  WOF-ORD-PRI-MEDIUM      VALUE "MEDIUM".
006100         88  WOF-ORD-PRI-HIGH        VALUE "HIGH  ".
006200         88  WOF-ORD-PRI-URGENT      VALUE "URGENT".
006300     05  WOF-ORD-SUBTOTAL            PIC S9(10)V99.
006400     05  WOF-ORD-TAX-AMOUNT          PIC S9(10)V99.
006500     05  WOF-ORD-SHIP-AMOUNT         PIC S9(10)V99.
006600     05  WOF-ORD-TOTAL-AMOUNT        PIC S9(10)V99.
006700     05  WOF-ORD-ITEM-COUNT          PIC 9(04)     COMP.
006800     05  WOF-ORD-CR-DATE.
006900         10  WOF-ORD-CR-YYYY         PIC 9(04).
007000         10  WOF-ORD-CR-MM           PIC 9(02).
007100         10  WOF-ORD-CR-DD           PIC 9(02).
007200     05  WOF-ORD-CR-YY-OLD           PIC 9(02).
007300*        RETAINED FOR JOBS STILL KEYING A 2-DIGIT YEAR - CR1077
007400     05  WOF-ORD-LAST-CHG-DATE.
007500         10  WOF-ORD-LC-YYYY         PIC 9(04).
007600         10  WOF-ORD-LC-MM           PIC 9(02).
007700         10  WOF-ORD-LC-DD           PIC 9(02).
007800     05  WOF-ORD-LAST-CHG-USER       PIC X(10).
007900     05  WOF-ORD-CANCEL-REQ          PIC X(01).
008000         88  WOF-ORD-CANCEL-SOLICITADO      VALUE "S".
008100         88  WOF-ORD-CANCEL-NAO-SOLICITADO  VALUE "N" SPACE.
008200     05  FILLER                      PIC X(19).
