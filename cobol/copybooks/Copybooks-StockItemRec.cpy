000100******************************************************************
000200* COPYBOOK:  WAREHOUSE STOCK-ITEM RECORD (WOF-STK-REC)
000300* Author: A. RAFFUL
000400* Date:   13/06/1994
000500* Purpose: WHSTOCK file - one row per (location,product), used by
000600*          the stock, movement and putaway engines in WOFS0200.
000700*          Carries the location-master attributes on the same
000800*          row since this shop keeps no separate location file.
000900******************************************************************
001000 01  WOF-STK-REC.
001100     05  WOF-STK-LOCATION-CODE       PIC X(10).
001200     05  WOF-STK-SKU                 PIC X(20).
001300     05  WOF-STK-QUANTITY            PIC S9(08)V99.
001400     05  WOF-STK-RESERVED-QTY        PIC S9(08)V99.
001500     05  WOF-STK-STORAGE-TYPE        PIC X(06).
001600         88  WOF-STK-PALLET          VALUE "PALLET".
001700         88  WOF-STK-BOX             VALUE "BOX   ".
001800         88  WOF-STK-BULK            VALUE "BULK  ".
001900     05  WOF-STK-CAPACITY            PIC S9(08)V99.
002000     05  WOF-STK-CATEGORY            PIC X(20).
002100     05  WOF-STK-ACTIVE-FLAG         PIC X(01).
002200         88  WOF-STK-ACTIVE          VALUE "Y".
002300         88  WOF-STK-INACTIVE        VALUE "N".
002400     05  FILLER                      PIC X(15).
