000100******************************************************************
000200* COPYBOOK:  ALLOCATION OUTPUT RECORD (WOF-ALO-REC)
000300* Author: A. RAFFUL
000400* Date:   09/06/1994
000500* Purpose: one line per (order-item, location) reservation split
000600*          - written line-sequential to the ALLOCATIONS file by
000700*          WOFS0100, creation order.
000800******************************************************************
000900 01  WOF-ALO-REC.
001000     05  WOF-ALO-ID                  PIC X(08).
001100     05  WOF-ALO-ORDER-ID            PIC X(08).
001200     05  WOF-ALO-ITEM-ID             PIC X(08).
001300     05  WOF-ALO-WAREHOUSE-ID        PIC X(08).
001400     05  WOF-ALO-LOCATION            PIC X(10).
001500     05  WOF-ALO-QTY-RESERVED        PIC S9(08)V9(04).
001600     05  WOF-ALO-STATUS              PIC X(10).
001700         88  WOF-ALO-RESERVED        VALUE "RESERVED  ".
001800         88  WOF-ALO-RELEASED        VALUE "RELEASED  ".
001900         88  WOF-ALO-CONSUMED        VALUE "CONSUMED  ".
002000     05  WOF-ALO-RESERVATION-ID      PIC X(40).
002100     05  FILLER                      PIC X(10).
