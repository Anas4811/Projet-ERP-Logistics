000100******************************************************************
000200* COPYBOOK:  ASN HEADER RECORD (WOF-ASH-REC)
000300* Author: A. RAFFUL
000400* Date:   16/06/1994
000500* Purpose: ASN file - advance-shipment-notice built from an
000600*          approved PO by WOFS0600.
000700******************************************************************
000800 01  WOF-ASH-REC.
000900     05  WOF-ASH-NUMBER              PIC X(10).
001000     05  WOF-ASH-NUMBER-R REDEFINES WOF-ASH-NUMBER.
001100         10  WOF-ASHN-PREFIX         PIC X(03).
001200         10  WOF-ASHN-SEQ            PIC 9(06).
001300         10  FILLER                  PIC X(01).
001400     05  WOF-ASH-PO-NUMBER           PIC X(10).
001500     05  WOF-ASH-VENDOR-ID           PIC X(08).
001600     05  WOF-ASH-STATUS              PIC X(12).
001700         88  WOF-ASH-CREATED         VALUE "CREATED     ".
001800         88  WOF-ASH-APPROVED        VALUE "APPROVED    ".
001900         88  WOF-ASH-IN-TRANSIT      VALUE "IN-TRANSIT  ".
002000         88  WOF-ASH-ARRIVED         VALUE "ARRIVED     ".
002100         88  WOF-ASH-RECEIVED        VALUE "RECEIVED    ".
002200         88  WOF-ASH-CANCELLED       VALUE "CANCELLED   ".
002300         88  WOF-ASH-REJECTED        VALUE "REJECTED    ".
002400     05  WOF-ASH-EXPECTED-ARRIVAL    PIC 9(08).
002500     05  WOF-ASH-ACTUAL-ARRIVAL      PIC 9(08).
002600     05  WOF-ASH-VARIANCE-DAYS       PIC S9(04).
002700     05  FILLER                      PIC X(10).
