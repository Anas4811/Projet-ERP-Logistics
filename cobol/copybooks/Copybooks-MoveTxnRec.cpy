000100******************************************************************
000200* COPYBOOK:  STOCK MOVEMENT TRANSACTION (WOF-MOV-REC)
000300* Author: A. RAFFUL
000400* Date:   13/06/1994
000500* Purpose: MOVEMENTS transaction file - shared by the warehouse
000600*          movement engine (WOFS0200, FROM/TO treated as
000700*          warehouse locations) and the WMS fast/slow-mover
000800*          report (WOFS0400, FROM/TO treated as bins).
000900* Alteracoes:
001000*   09/06/2008 CQP CH-0183  INCLUIDOS OS TIPOS RESERVE/RELEASE -
001100*                          AUDITORIA CONSTATOU QUE WOF-STK-
001200*                          RESERVED-QTY ERA CARREGADA E LIDA MAS
001300*                          NUNCA GRAVADA PELO WOFS0200 (NEM
001400*                          RESERVA, NEM LIBERACAO DE RESERVA).
001500******************************************************************
001600 01  WOF-MOV-REC.
001700     05  WOF-MOV-TYPE                PIC X(10).
001800         88  WOF-MOV-RECEIPT         VALUE "RECEIPT   ".
001900         88  WOF-MOV-ISSUE           VALUE "ISSUE     ".
002000         88  WOF-MOV-TRANSFER        VALUE "TRANSFER  ".
002100         88  WOF-MOV-ADJUSTMENT      VALUE "ADJUSTMENT".
002200         88  WOF-MOV-PICK            VALUE "PICK      ".
002300         88  WOF-MOV-PUTAWAY         VALUE "PUTAWAY   ".
002400         88  WOF-MOV-RESERVE         VALUE "RESERVE   ".
002500         88  WOF-MOV-RELEASE         VALUE "RELEASE   ".
002600     05  WOF-MOV-SKU                 PIC X(20).
002700     05  WOF-MOV-QUANTITY            PIC S9(12)V9(03).
002800     05  WOF-MOV-FROM-LOC            PIC X(10).
002900     05  WOF-MOV-TO-LOC              PIC X(10).
003000     05  WOF-MOV-DATE                PIC 9(08).
003100     05  WOF-MOV-DATE-R REDEFINES WOF-MOV-DATE.
003200         10  WOF-MOV-YYYY            PIC 9(04).
003300         10  WOF-MOV-MM              PIC 9(02).
003400         10  WOF-MOV-DD              PIC 9(02).
003500     05  FILLER                      PIC X(10).
