000100******************************************************************
000200* COPYBOOK:  AUDIT LOG OUTPUT RECORD (WOF-AUD-REC)
000300* Author: A. RAFFUL
000400* Date:   08/06/1994
000500* Purpose: one line per status change or business action, shared
000600*          by every WOFS job step - appended (OPEN EXTEND) to the
000700*          common AUDIT-LOG file.
000800******************************************************************
000900 01  WOF-AUD-REC.
001000     05  WOF-AUD-ENTITY-TYPE         PIC X(15).
001100     05  WOF-AUD-ENTITY-ID           PIC X(08).
001200     05  WOF-AUD-ACTION              PIC X(20).
001300     05  WOF-AUD-OLD-STATUS          PIC X(16).
001400     05  WOF-AUD-NEW-STATUS          PIC X(16).
001500     05  WOF-AUD-USER-ID             PIC X(10).
001600     05  WOF-AUD-NOTES               PIC X(60).
001700     05  WOF-AUD-TIMESTAMP           PIC X(14).
