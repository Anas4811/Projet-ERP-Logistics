000100******************************************************************
000200* COPYBOOK:  WMS OUTBOUND ORDER LINE (WOF-OBL-REC)
000300* Author: A. RAFFUL
000400* Date:   14/06/1994
000500* Purpose: OUTBOUND-LINES file - one line per order/sku, read by
000600*          the WOFS0300 FEFO picking-list engine.
000700******************************************************************
000800 01  WOF-OBL-REC.
000900     05  WOF-OBL-ORDER-NUMBER        PIC X(15).
001000     05  WOF-OBL-SKU                 PIC X(20).
001100     05  WOF-OBL-QTY-REQUESTED       PIC S9(12)V9(03).
001200     05  WOF-OBL-QTY-PICKED          PIC S9(12)V9(03).
001300     05  FILLER                      PIC X(10).
