000100******************************************************************
000200* COPYBOOK:  INVENTORY AVAILABILITY RECORD (WOF-INV-REC)
000300* Author: A. RAFFUL
000400* Date:   09/06/1994
000500* Purpose: INVENTORY file - sorted warehouse+sku - loaded into
000600*          the WOFS0100 in-memory table WS-INV-TABLE and located
000700*          by SEARCH ALL (binary search, no indexed file).
000800******************************************************************
000900 01  WOF-INV-REC.
001000     05  WOF-INV-WAREHOUSE-ID        PIC X(08).
001100     05  WOF-INV-SKU                 PIC X(20).
001200     05  WOF-INV-LOCATION            PIC X(10).
001300     05  WOF-INV-QTY-AVAILABLE       PIC S9(08)V9(04).
001400     05  FILLER                      PIC X(10).
