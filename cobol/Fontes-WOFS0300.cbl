000100******************************************************************
000200* PROGRAM:  WOFS0300
000300* Purpose: MOTORES DO WMS - SUGESTAO DE ENDERECAMENTO (PUTAWAY)
000400*          POR REGRA DE PRODUTO/CATEGORIA/CURINGA E LISTA DE
000500*          SEPARACAO POR VALIDADE (FEFO) PARA AS LINHAS DE
000600*          PEDIDO DE SAIDA DO ARMAZEM DE PICKING (WMS).
000700******************************************************************
000800*-----------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.      WOFS0300.
001200 AUTHOR.          A. RAFFUL.
001300 INSTALLATION.    DEPTO DE PROCESSAMENTO DE DADOS - CD CENTRAL.
001400 DATE-WRITTEN.    18/07/1994.
001500 DATE-COMPILED.
001600 SECURITY.        USO INTERNO - CONFIDENCIAL.
001700*-----------------------------------------------------------------
001800* HISTORICO DE ALTERACOES
001900*-----------------------------------------------------------------
002000*   DATA        PROGR  CHAMADO    DESCRICAO
002100*   ----------  -----  ---------  -------------------------------
002200*   18/07/1994  AR     --------   VERSAO ORIGINAL - SUGESTAO DE
002300*                                 ENDERECO POR REGRA DE PRODUTO.
002400*   25/07/1994  AR     --------   INCLUIDA A LISTA DE SEPARACAO
002500*                                 POR VALIDADE (FEFO).
002600*   30/10/1998  MLT    CH-0102    ANO 2000 - COMPARACAO DE DATA
002700*                                 DE VALIDADE/RECEBIMENTO PASSOU A
002800*                                 USAR ANO DE 4 DIGITOS.
002900*   11/03/2002  RGF    CH-0134    BIN SEM REGRA COMPATIVEL PASSA A
003000*                                 CONSIDERAR TODOS OS BINS COMO
003100*                                 CANDIDATOS (ANTES REJEITAVA).
003200*   19/09/2004  RGF    CH-0158    CAPACIDADE DE BIN ZERADA PASSOU
003300*                                 A SER TRATADA COMO SEM LIMITE
003400*                                 (999.999.999) NA SOBRA LIVRE.
003500*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     UPSI-0 ON  STATUS IS WOF-TRACE-LIGADO
004100            OFF STATUS IS WOF-TRACE-DESLIGADO.
004200*-----------------------------------------------------------------
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600     SELECT WMS-ESTOQUE ASSIGN TO
004700         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
004800-        "-DISTRIB\Arquivos\WMS-STOCK.dat"
004900          ORGANIZATION   IS LINE SEQUENTIAL
005000          ACCESS         IS SEQUENTIAL
005100          FILE STATUS    IS WS-FS-ESTOQUE.
005200*
005300     SELECT WMS-REGRAS ASSIGN TO
005400         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
005500-        "-DISTRIB\Arquivos\WMS-RULES.dat"
005600          ORGANIZATION   IS LINE SEQUENTIAL
005700          ACCESS         IS SEQUENTIAL
005800          FILE STATUS    IS WS-FS-REGRAS.
005900*
006000     SELECT LINHAS-SAIDA ASSIGN TO
006100         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
006200-        "-DISTRIB\Arquivos\OUTBOUND-LINES.dat"
006300          ORGANIZATION   IS LINE SEQUENTIAL
006400          ACCESS         IS SEQUENTIAL
006500          FILE STATUS    IS WS-FS-LINHAS.
006600*
006700     SELECT SUGESTAO-PUTAWAY ASSIGN TO
006800         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
006900-        "-DISTRIB\Arquivos\WMS-PUTAWAY-SUGGESTIONS.dat"
007000          ORGANIZATION   IS LINE SEQUENTIAL
007100          FILE STATUS    IS WS-FS-SUG-PUT.
007200*
007300     SELECT SUGESTAO-SEPARACAO ASSIGN TO
007400         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
007500-        "-DISTRIB\Arquivos\WMS-PICK-SUGGESTIONS.dat"
007600          ORGANIZATION   IS LINE SEQUENTIAL
007700          FILE STATUS    IS WS-FS-SUG-PIK.
007800*-----------------------------------------------------------------
007900 DATA DIVISION.
008000*-----------------------------------------------------------------
008100 FILE SECTION.
008200*
008300 FD  WMS-ESTOQUE.
008400     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
008500-        "-DISTRIB\Copybooks\Copybooks-WmsStockRec.cpy".
008600*
008700 FD  WMS-REGRAS.
008800     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
008900-        "-DISTRIB\Copybooks\Copybooks-WmsRuleRec.cpy".
009000*
009100 FD  LINHAS-SAIDA.
009200     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
009300-        "-DISTRIB\Copybooks\Copybooks-OutboundLineRec.cpy".
009400*
009500 FD  SUGESTAO-PUTAWAY.
009600 01  FD-SUG-PUT-LINHA               PIC X(80).
009700*
009800 FD  SUGESTAO-SEPARACAO.
009900 01  FD-SUG-PIK-LINHA               PIC X(80).
010000*-----------------------------------------------------------------
010100 WORKING-STORAGE SECTION.
010200*-----------------------------------------------------------------
010300 77  WS-FS-ESTOQUE                PIC X(02).
010400     88  WS-FS-EST-OK             VALUE "00".
010500     88  WS-FS-EST-FIM            VALUE "10".
010600 77  WS-FS-REGRAS                 PIC X(02).
010700     88  WS-FS-REG-OK             VALUE "00".
010800     88  WS-FS-REG-FIM            VALUE "10".
010900 77  WS-FS-LINHAS                 PIC X(02).
011000     88  WS-FS-LIN-OK             VALUE "00".
011100     88  WS-FS-LIN-FIM            VALUE "10".
011200 77  WS-FS-SUG-PUT                PIC X(02).
011300 77  WS-FS-SUG-PIK                PIC X(02).
011400*-----------------------------------------------------------------
011500 01  WS-INDICES.
011600     05  WS-IX-BIN                 PIC 9(05)   COMP.
011700     05  WS-QT-BIN                 PIC 9(05)   COMP.
011800     05  WS-IX-REGRA                PIC 9(05)  COMP.
011900     05  WS-QT-REGRA                PIC 9(05)  COMP.
012000     05  WS-IX-MELHOR               PIC 9(05)  COMP.
012100     05  WS-IX-AUX                  PIC 9(05)  COMP.
012200     05  WS-IX-MENOR                PIC 9(05)  COMP.
012300     05  FILLER                     PIC X(06).
012400*-----------------------------------------------------------------
012500* TABELA DE BINS DO WMS - CARREGADA INTEGRALMENTE - U11/U12
012600*-----------------------------------------------------------------
012700 01  WS-TABELA-BINS.
012800     05  WS-BIN-ENTRADA OCCURS 2000 TIMES.
012900         10  WS-BIN-CODIGO          PIC X(10).
013000         10  WS-BIN-CODIGO-R REDEFINES WS-BIN-CODIGO.
013100             15  WS-BIN-COD-PREFIXO PIC X(04).
013200             15  WS-BIN-COD-SUFIXO  PIC X(06).
013300         10  WS-BIN-ARMAZEM         PIC X(08).
013400         10  WS-BIN-ZONA            PIC X(10).
013500         10  WS-BIN-SKU             PIC X(20).
013600         10  WS-BIN-QUANTIDADE      PIC S9(12)V9(03).
013700         10  WS-BIN-LOTE            PIC X(15).
013800         10  WS-BIN-VALIDADE        PIC 9(08).
013900         10  WS-BIN-DT-RECEB        PIC 9(08).
014000         10  WS-BIN-CAPACIDADE      PIC S9(12)V9(03).
014100*
014200 01  WS-BIN-TROCA                   PIC X(109).
014300*
014400 01  WS-TABELA-CHAVES-BIN.
014500     05  WS-BIN-CHAVE-AUX OCCURS 2000 TIMES PIC X(46).
014600*-----------------------------------------------------------------
014700* TABELA DE REGRAS WMS - EM ORDEM DE PRIORIDADE - U11
014800*-----------------------------------------------------------------
014900 01  WS-TABELA-REGRAS.
015000     05  WS-REG-ENTRADA OCCURS 200 TIMES.
015100         10  WS-REG-PRIORIDADE      PIC 9(04)  COMP.
015200         10  WS-REG-SKU             PIC X(20).
015300         10  WS-REG-CATEGORIA       PIC X(20).
015400         10  WS-REG-ZONA            PIC X(10).
015500*-----------------------------------------------------------------
015600* AREA DE TRABALHO DO PUTAWAY-SUGGEST - U11
015700*-----------------------------------------------------------------
015800 01  WS-PUTAWAY-WORK.
015900     05  WS-PUT-SKU                 PIC X(20).
016000     05  WS-PUT-QUANTIDADE          PIC S9(12)V9(03).
016100     05  WS-PUT-ZONA-ALVO           PIC X(10).
016200     05  WS-PUT-TODAS-ZONAS         PIC X(01)  VALUE "N".
016300         88  WOF-PUT-TODAS-ZONAS    VALUE "S".
016400     05  WS-PUT-CAPACIDADE-LIVRE    PIC S9(12)V9(03).
016500     05  WS-PUT-MELHOR-LIVRE        PIC S9(12)V9(03).
016600     05  FILLER                     PIC X(10).
016700*
016800 01  WS-CAPACIDADE-ILIMITADA        PIC S9(12)V9(03)
016900                                        VALUE 999999999.
017000*-----------------------------------------------------------------
017100* AREA DE TRABALHO DO PICKING FEFO - U12
017200*-----------------------------------------------------------------
017300 01  WS-FEFO-WORK.
017400     05  WS-FEFO-RESTANTE           PIC S9(12)V9(03).
017500     05  WS-FEFO-TAKE               PIC S9(12)V9(03).
017600     05  WS-FEFO-VALIDADE-CHAVE     PIC 9(08).
017700     05  FILLER                     PIC X(08).
017800*-----------------------------------------------------------------
017900 01  WS-DATA-SISTEMA.
018000     05  WS-DS-AAAA                 PIC 9(04).
018100     05  WS-DS-MM                   PIC 9(02).
018200     05  WS-DS-DD                   PIC 9(02).
018300 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA
018400                                  PIC 9(08).
018500*-----------------------------------------------------------------
018600 01  WS-CHAVE-ORDENACAO.
018700     05  WS-CHV-SKU                 PIC X(20).
018800     05  WS-CHV-VALIDADE            PIC 9(08).
018900     05  WS-CHV-DT-RECEB            PIC 9(08).
019000     05  WS-CHV-CODIGO              PIC X(10).
019100 01  WS-CHAVE-ORDENACAO-R REDEFINES WS-CHAVE-ORDENACAO
019200                                  PIC X(46).
019300*-----------------------------------------------------------------
019400 01  WS-CONTADORES.
019500     05  WS-TOT-LINHAS-LIDAS       PIC 9(06)  COMP  VALUE 0.
019600     05  WS-TOT-SUGESTOES-PUT      PIC 9(06)  COMP  VALUE 0.
019700     05  WS-TOT-SUGESTOES-PIK      PIC 9(06)  COMP  VALUE 0.
019800     05  WS-TOT-SEM-ENDERECO       PIC 9(06)  COMP  VALUE 0.
019900*-----------------------------------------------------------------
020000 LINKAGE SECTION.
020100*-----------------------------------------------------------------
020200 01  LK-COM-AREA.
020300     05  LK-MENSAGEM               PIC X(20).
020400*-----------------------------------------------------------------
020500 PROCEDURE DIVISION USING LK-COM-AREA.
020600*-----------------------------------------------------------------
020700 MAIN-PROCEDURE.
020800
020900     PERFORM P100-INICIALIZA          THRU P100-FIM.
021000     PERFORM P200-SUGERE-PUTAWAY      THRU P200-FIM
021100             UNTIL WS-FS-EST-FIM.
021200     PERFORM P400-LISTA-SEPARACAO-FEFO THRU P400-FIM
021300             UNTIL WS-FS-LIN-FIM.
021400     PERFORM P999-FIM.
021500
021600*-----------------------------------------------------------------
021700 P100-INICIALIZA.
021800
021900     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
022000
022100     OPEN INPUT  WMS-REGRAS.
022200     OPEN INPUT  WMS-ESTOQUE
022300                 LINHAS-SAIDA.
022400     OPEN OUTPUT SUGESTAO-PUTAWAY
022500                 SUGESTAO-SEPARACAO.
022600
022700     PERFORM P110-CARREGA-REGRAS       THRU P110-FIM.
022800     PERFORM P120-CARREGA-ESTOQUE      THRU P120-FIM.
022900
023000     MOVE SPACES TO FD-SUG-PUT-LINHA.
023100     STRING "SUGESTOES DE ENDERECAMENTO (PUTAWAY) - WMS"
023200                 DELIMITED BY SIZE INTO FD-SUG-PUT-LINHA.
023300     WRITE FD-SUG-PUT-LINHA.
023400
023500     MOVE SPACES TO FD-SUG-PIK-LINHA.
023600     STRING "SUGESTOES DE SEPARACAO POR VALIDADE (FEFO) - WMS"
023700                 DELIMITED BY SIZE INTO FD-SUG-PIK-LINHA.
023800     WRITE FD-SUG-PIK-LINHA.
023900
024000     CLOSE WMS-ESTOQUE.
024100     OPEN INPUT WMS-ESTOQUE.
024200
024300     READ WMS-ESTOQUE
024400         AT END
024500             SET WS-FS-EST-FIM TO TRUE
024600     END-READ.
024700
024800 P100-FIM.
024900*-----------------------------------------------------------------
025000 P110-CARREGA-REGRAS.
025100
025200     MOVE 0 TO WS-QT-REGRA.
025300
025400     PERFORM P110-CARREGA-REGRAS-L1 THRU
025500             P110-CARREGA-REGRAS-L1-FIM UNTIL WS-FS-REG-FIM.
025600
025700     CLOSE WMS-REGRAS.
025800
025900 P110-FIM.
026000
026100 P110-CARREGA-REGRAS-L1.
026200         READ WMS-REGRAS
026300             AT END
026400                 SET WS-FS-REG-FIM TO TRUE
026500             NOT AT END
026600                 ADD 1 TO WS-QT-REGRA
026700                 MOVE WOF-WPR-PRIORITY
026800                            TO WS-REG-PRIORIDADE (WS-QT-REGRA)
026900                 MOVE WOF-WPR-SKU
027000                            TO WS-REG-SKU        (WS-QT-REGRA)
027100                 MOVE WOF-WPR-CATEGORY
027200                            TO WS-REG-CATEGORIA  (WS-QT-REGRA)
027300                 MOVE WOF-WPR-ZONE
027400                            TO WS-REG-ZONA       (WS-QT-REGRA)
027500         END-READ.
027600
027700 P110-CARREGA-REGRAS-L1-FIM.
027800*-----------------------------------------------------------------
027900 P120-CARREGA-ESTOQUE.
028000
028100     MOVE 0 TO WS-QT-BIN.
028200
028300     PERFORM P120-CARREGA-ESTOQUE-L1 THRU
028400             P120-CARREGA-ESTOQUE-L1-FIM UNTIL WS-FS-EST-FIM.
028500
028600     SET WS-FS-EST-FIM TO FALSE.
028700
028800 P120-FIM.
028900
029000 P120-CARREGA-ESTOQUE-L1.
029100         READ WMS-ESTOQUE
029200             AT END
029300                 SET WS-FS-EST-FIM TO TRUE
029400             NOT AT END
029500                 ADD 1 TO WS-QT-BIN
029600                 MOVE WOF-WMS-BIN-CODE
029700                              TO WS-BIN-CODIGO     (WS-QT-BIN)
029800                 MOVE WOF-WMS-WAREHOUSE-ID
029900                              TO WS-BIN-ARMAZEM    (WS-QT-BIN)
030000                 MOVE WOF-WMS-ZONE
030100                              TO WS-BIN-ZONA       (WS-QT-BIN)
030200                 MOVE WOF-WMS-SKU
030300                              TO WS-BIN-SKU        (WS-QT-BIN)
030400                 MOVE WOF-WMS-QUANTITY
030500                              TO WS-BIN-QUANTIDADE (WS-QT-BIN)
030600                 MOVE WOF-WMS-BATCH-NUMBER
030700                              TO WS-BIN-LOTE       (WS-QT-BIN)
030800                 MOVE WOF-WMS-EXPIRY-DATE
030900                              TO WS-BIN-VALIDADE   (WS-QT-BIN)
031000                 MOVE WOF-WMS-RECEIPT-DATE
031100                              TO WS-BIN-DT-RECEB   (WS-QT-BIN)
031200                 MOVE WOF-WMS-CAPACITY
031300                              TO WS-BIN-CAPACIDADE (WS-QT-BIN)
031400         END-READ.
031500
031600 P120-CARREGA-ESTOQUE-L1-FIM.
031700*-----------------------------------------------------------------
031800* PUTAWAY-SUGGEST (U11) - UMA LINHA DE ESTOQUE DE ENTRADA POR VEZ
031900*-----------------------------------------------------------------
032000 P200-SUGERE-PUTAWAY.
032100
032200     ADD 1 TO WS-TOT-LINHAS-LIDAS.
032300
032400     MOVE WOF-WMS-SKU      TO WS-PUT-SKU.
032500     MOVE WOF-WMS-QUANTITY TO WS-PUT-QUANTIDADE.
032600     MOVE SPACES           TO WS-PUT-ZONA-ALVO.
032700     MOVE "N"               TO WS-PUT-TODAS-ZONAS.
032800
032900* PRECEDENCIA: PRODUTO EXATO, MESMA CATEGORIA, REGRA CURINGA
033000     PERFORM P200-SUGERE-PUTAWAY-L1 THRU
033100             P200-SUGERE-PUTAWAY-L1-FIM VARYING WS-IX-REGRA FROM
033200             1 BY 1 UNTIL WS-IX-REGRA > WS-QT-REGRA OR
033300             WS-PUT-ZONA-ALVO NOT = SPACES.
033400
033500     IF WS-PUT-ZONA-ALVO = SPACES
033600     PERFORM P200-SUGERE-PUTAWAY-L2 THRU
033700             P200-SUGERE-PUTAWAY-L2-FIM VARYING WS-IX-REGRA FROM
033800             1 BY 1 UNTIL WS-IX-REGRA > WS-QT-REGRA OR
033900             WS-PUT-ZONA-ALVO NOT = SPACES.
034000     END-IF.
034100
034200     IF WS-PUT-ZONA-ALVO = SPACES
034300     PERFORM P200-SUGERE-PUTAWAY-L3 THRU
034400             P200-SUGERE-PUTAWAY-L3-FIM VARYING WS-IX-REGRA FROM
034500             1 BY 1 UNTIL WS-IX-REGRA > WS-QT-REGRA OR
034600             WS-PUT-ZONA-ALVO NOT = SPACES.
034700     END-IF.
034800
034900* NENHUMA REGRA BATEU - CH-0134 - CONSIDERA TODOS OS BINS
035000     IF WS-PUT-ZONA-ALVO = SPACES
035100         MOVE "S" TO WS-PUT-TODAS-ZONAS
035200     END-IF.
035300
035400     PERFORM P210-ESCOLHE-MELHOR-BIN THRU P210-FIM.
035500
035600     IF WS-IX-MELHOR = 0
035700         ADD 1 TO WS-TOT-SEM-ENDERECO
035800         MOVE SPACES TO FD-SUG-PUT-LINHA
035900         STRING "SEM BIN - SKU=" WS-PUT-SKU
036000                " QTD=" WS-PUT-QUANTIDADE
036100                " - NENHUM BIN COM CAPACIDADE SUFICIENTE"
036200                       DELIMITED BY SIZE INTO FD-SUG-PUT-LINHA
036300         WRITE FD-SUG-PUT-LINHA
036400     ELSE
036500         ADD 1 TO WS-TOT-SUGESTOES-PUT
036600         MOVE SPACES TO FD-SUG-PUT-LINHA
036700         STRING "SKU=" WS-PUT-SKU
036800                " QTD=" WS-PUT-QUANTIDADE
036900                " BIN=" WS-BIN-CODIGO (WS-IX-MELHOR)
037000                " ZONA=" WS-BIN-ZONA (WS-IX-MELHOR)
037100                       DELIMITED BY SIZE INTO FD-SUG-PUT-LINHA
037200         WRITE FD-SUG-PUT-LINHA
037300     END-IF.
037400
037500     READ WMS-ESTOQUE
037600         AT END
037700             SET WS-FS-EST-FIM TO TRUE
037800     END-READ.
037900
038000 P200-FIM.
038100
038200 P200-SUGERE-PUTAWAY-L3.
038300             IF WS-REG-SKU (WS-IX-REGRA) = SPACES
038400                AND WS-REG-CATEGORIA (WS-IX-REGRA) = SPACES
038500                 MOVE WS-REG-ZONA (WS-IX-REGRA)
038600                                 TO WS-PUT-ZONA-ALVO
038700             END-IF.
038800
038900 P200-SUGERE-PUTAWAY-L3-FIM.
039000
039100 P200-SUGERE-PUTAWAY-L2.
039200             IF WS-REG-SKU (WS-IX-REGRA) = SPACES
039300                AND WS-REG-CATEGORIA (WS-IX-REGRA) NOT = SPACES
039400                 MOVE WS-REG-ZONA (WS-IX-REGRA)
039500                                 TO WS-PUT-ZONA-ALVO
039600             END-IF.
039700
039800 P200-SUGERE-PUTAWAY-L2-FIM.
039900
040000 P200-SUGERE-PUTAWAY-L1.
040100         IF WS-REG-SKU (WS-IX-REGRA) = WS-PUT-SKU
040200             MOVE WS-REG-ZONA (WS-IX-REGRA) TO WS-PUT-ZONA-ALVO
040300         END-IF.
040400
040500 P200-SUGERE-PUTAWAY-L1-FIM.
040600*-----------------------------------------------------------------
040700* ENTRE OS BINS CANDIDATOS, ESCOLHE O DE MAIOR SOBRA LIVRE - U11
040800*-----------------------------------------------------------------
040900 P210-ESCOLHE-MELHOR-BIN.
041000
041100     MOVE 0 TO WS-IX-MELHOR.
041200     MOVE 0 TO WS-PUT-MELHOR-LIVRE.
041300
041400     PERFORM P210-ESCOLHE-MELHOR-BIN-L1 THRU
041500             P210-ESCOLHE-MELHOR-BIN-L1-FIM VARYING WS-IX-BIN
041600             FROM 1 BY 1 UNTIL WS-IX-BIN > WS-QT-BIN.
041700
041800 P210-FIM.
041900
042000 P210-ESCOLHE-MELHOR-BIN-L1.
042100         IF WOF-PUT-TODAS-ZONAS OR
042200            WS-BIN-ZONA (WS-IX-BIN) = WS-PUT-ZONA-ALVO
042300
042400             IF WS-BIN-CAPACIDADE (WS-IX-BIN) <= 0
042500                 MOVE WS-CAPACIDADE-ILIMITADA
042600                                 TO WS-PUT-CAPACIDADE-LIVRE
042700             ELSE
042800                 COMPUTE WS-PUT-CAPACIDADE-LIVRE =
042900                     WS-BIN-CAPACIDADE (WS-IX-BIN) -
043000                     WS-BIN-QUANTIDADE (WS-IX-BIN)
043100             END-IF
043200
043300             IF WS-PUT-CAPACIDADE-LIVRE >= WS-PUT-QUANTIDADE
043400                 IF WS-IX-MELHOR = 0 OR
043500                    WS-PUT-CAPACIDADE-LIVRE > WS-PUT-MELHOR-LIVRE
043600                     MOVE WS-IX-BIN TO WS-IX-MELHOR
043700                     MOVE WS-PUT-CAPACIDADE-LIVRE
043800                                 TO WS-PUT-MELHOR-LIVRE
043900                 END-IF
044000             END-IF
044100         END-IF.
044200
044300 P210-ESCOLHE-MELHOR-BIN-L1-FIM.
044400*-----------------------------------------------------------------
044500* FEFO PICKING LIST (U12) - UMA LINHA DE PEDIDO DE SAIDA POR VEZ
044600*-----------------------------------------------------------------
044700 P400-LISTA-SEPARACAO-FEFO.
044800
044900     ADD 1 TO WS-TOT-LINHAS-LIDAS.
045000
045100     COMPUTE WS-FEFO-RESTANTE =
045200             WOF-OBL-QTY-REQUESTED - WOF-OBL-QTY-PICKED.
045300
045400     IF WS-FEFO-RESTANTE > 0
045500         PERFORM P410-ORDENA-BINS-DO-SKU THRU P410-FIM
045600
045700     PERFORM P400-LISTA-SEPARACAO-FEFO-L1 THRU
045800             P400-LISTA-SEPARACAO-FEFO-L1-FIM VARYING WS-IX-AUX
045900             FROM 1 BY 1 UNTIL WS-IX-AUX > WS-QT-BIN OR
046000             WS-FEFO-RESTANTE <= 0.
046100
046200         IF WS-FEFO-RESTANTE > 0
046300             MOVE SPACES TO FD-SUG-PIK-LINHA
046400             STRING "PEDIDO=" WOF-OBL-ORDER-NUMBER
046500                    " SKU=" WOF-OBL-SKU
046600                    " NAO ATENDIDO - FALTAM " WS-FEFO-RESTANTE
046700                           DELIMITED BY SIZE
046800                           INTO FD-SUG-PIK-LINHA
046900             WRITE FD-SUG-PIK-LINHA
047000         END-IF
047100     END-IF.
047200
047300     READ LINHAS-SAIDA
047400         AT END
047500             SET WS-FS-LIN-FIM TO TRUE
047600     END-READ.
047700
047800 P400-FIM.
047900
048000 P400-LISTA-SEPARACAO-FEFO-L1.
048100             IF WS-BIN-SKU (WS-IX-AUX) = WOF-OBL-SKU
048200                AND WS-BIN-QUANTIDADE (WS-IX-AUX) > 0
048300                 PERFORM P420-GRAVA-SUGESTAO-PICK THRU P420-FIM
048400             END-IF.
048500
048600 P400-LISTA-SEPARACAO-FEFO-L1-FIM.
048700*-----------------------------------------------------------------
048800* ORDENA A TABELA DE BINS POR VALIDADE (SEM VALIDADE POR ULTIMO),
048900* DEPOIS DATA DE RECEBIMENTO, DEPOIS CODIGO DO BIN - SELECT SORT
049000* SIMPLES, TABELA PEQUENA (ATE 2000 BINS)
049100*-----------------------------------------------------------------
049200 P410-ORDENA-BINS-DO-SKU.
049300
049400     PERFORM P410-ORDENA-BINS-DO-SKU-L1 THRU
049500             P410-ORDENA-BINS-DO-SKU-L1-FIM VARYING WS-IX-AUX
049600             FROM 1 BY 1 UNTIL WS-IX-AUX > WS-QT-BIN.
049700
049800     PERFORM P410-ORDENA-BINS-DO-SKU-L3 THRU
049900             P410-ORDENA-BINS-DO-SKU-L3-FIM VARYING WS-IX-AUX
050000             FROM 1 BY 1 UNTIL WS-IX-AUX > WS-QT-BIN.
050100
050200 P410-FIM.
050300
050400 P410-ORDENA-BINS-DO-SKU-L3.
050500         MOVE WS-IX-AUX TO WS-IX-MENOR
050600     PERFORM P410-ORDENA-BINS-DO-SKU-L2 THRU
050700             P410-ORDENA-BINS-DO-SKU-L2-FIM VARYING WS-IX-BIN
050800             FROM WS-IX-AUX BY 1 UNTIL WS-IX-BIN > WS-QT-BIN.
050900         IF WS-IX-MENOR NOT = WS-IX-AUX
051000             MOVE WS-BIN-ENTRADA (WS-IX-AUX) TO WS-BIN-TROCA
051100             MOVE WS-BIN-ENTRADA (WS-IX-MENOR)
051200                                 TO WS-BIN-ENTRADA (WS-IX-AUX)
051300             MOVE WS-BIN-TROCA   TO WS-BIN-ENTRADA (WS-IX-MENOR)
051400         END-IF.
051500
051600 P410-ORDENA-BINS-DO-SKU-L3-FIM.
051700
051800 P410-ORDENA-BINS-DO-SKU-L2.
051900             IF WS-BIN-SKU (WS-IX-BIN) = WOF-OBL-SKU
052000                AND WS-BIN-CHAVE-AUX (WS-IX-BIN) <
052100                    WS-BIN-CHAVE-AUX (WS-IX-MENOR)
052200                 MOVE WS-IX-BIN TO WS-IX-MENOR
052300             END-IF.
052400
052500 P410-ORDENA-BINS-DO-SKU-L2-FIM.
052600
052700 P410-ORDENA-BINS-DO-SKU-L1.
052800         IF WS-BIN-VALIDADE (WS-IX-AUX) = 0
052900             MOVE 99999999 TO WS-FEFO-VALIDADE-CHAVE
053000         ELSE
053100             MOVE WS-BIN-VALIDADE (WS-IX-AUX)
053200                                 TO WS-FEFO-VALIDADE-CHAVE
053300         END-IF
053400         MOVE WS-BIN-SKU (WS-IX-AUX)      TO WS-CHV-SKU
053500         MOVE WS-FEFO-VALIDADE-CHAVE TO WS-CHV-VALIDADE
053600         MOVE WS-BIN-DT-RECEB (WS-IX-AUX) TO WS-CHV-DT-RECEB
053700         MOVE WS-BIN-CODIGO (WS-IX-AUX)   TO WS-CHV-CODIGO
053800         MOVE WS-CHAVE-ORDENACAO-R
053900                                 TO WS-BIN-CHAVE-AUX (WS-IX-AUX).
054000
054100 P410-ORDENA-BINS-DO-SKU-L1-FIM.
054200*-----------------------------------------------------------------
054300 P420-GRAVA-SUGESTAO-PICK.
054400
054500     MOVE WS-FEFO-RESTANTE TO WS-FEFO-TAKE.
054600     IF WS-BIN-QUANTIDADE (WS-IX-AUX) < WS-FEFO-RESTANTE
054700         MOVE WS-BIN-QUANTIDADE (WS-IX-AUX) TO WS-FEFO-TAKE
054800     END-IF.
054900
055000     SUBTRACT WS-FEFO-TAKE FROM WS-FEFO-RESTANTE.
055100     SUBTRACT WS-FEFO-TAKE
055200         FROM WS-BIN-QUANTIDADE (WS-IX-AUX).
055300
055400     ADD 1 TO WS-TOT-SUGESTOES-PIK.
055500
055600     MOVE SPACES TO FD-SUG-PIK-LINHA.
055700     STRING "PEDIDO=" WOF-OBL-ORDER-NUMBER
055800            " SKU=" WOF-OBL-SKU
055900            " BIN=" WS-BIN-CODIGO (WS-IX-AUX)
056000            " LOTE=" WS-BIN-LOTE (WS-IX-AUX)
056100            " QTD=" WS-FEFO-TAKE
056200                   DELIMITED BY SIZE INTO FD-SUG-PIK-LINHA.
056300     WRITE FD-SUG-PIK-LINHA.
056400
056500 P420-FIM.
056600*-----------------------------------------------------------------
056700 P999-FIM.
056800
056900     CLOSE   WMS-ESTOQUE
057000             LINHAS-SAIDA
057100             SUGESTAO-PUTAWAY
057200             SUGESTAO-SEPARACAO.
057300     GOBACK.
057400
057500 END PROGRAM WOFS0300.
