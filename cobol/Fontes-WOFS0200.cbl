000100******************************************************************
000200* PROGRAM:  WOFS0200
000300* Purpose: MOTOR DE ESTOQUE DO ARMAZEM - APLICA AS TRANSACOES DE
000400*          MOVIMENTACAO (RECEBIMENTO/SAIDA/TRANSFERENCIA/AJUSTE)
000500*          SOBRE O ARQUIVO MESTRE DE ESTOQUE POR LOCALIZACAO
000600*          (WHSTOCK), SUGERINDO O ENDERECO DE GUARDA QUANDO A
000700*          TRANSACAO DE PUTAWAY NAO TRAZ O LOCAL DESTINO.
000800******************************************************************
000900*-----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.      WOFS0200.
001300 AUTHOR.          A. RAFFUL.
001400 INSTALLATION.    DEPTO DE PROCESSAMENTO DE DADOS - CD CENTRAL.
001500 DATE-WRITTEN.    20/06/1994.
001600 DATE-COMPILED.
001700 SECURITY.        USO INTERNO - CONFIDENCIAL.
001800*-----------------------------------------------------------------
001900* HISTORICO DE ALTERACOES
002000*-----------------------------------------------------------------
002100*   DATA        PROGR  CHAMADO    DESCRICAO
002200*   ----------  -----  ---------  -------------------------------
002300*   20/06/1994  AR     --------   VERSAO ORIGINAL - RECEBIMENTO E
002400*                                 SAIDA DE ESTOQUE POR LOCAL.
002500*   27/06/1994  AR     --------   INCLUIDA TRANSFERENCIA ENTRE
002600*                                 LOCAIS E AJUSTE DE INVENTARIO.
002700*   04/07/1994  AR     --------   INCLUIDO O MOTOR DE PUTAWAY POR
002800*                                 REGRA DE CATEGORIA/PRIORIDADE.
002900*   12/12/1995  AR     CH-0068    REGISTRO DE ESTOQUE PASSA A SER
003000*                                 EXCLUIDO DO MESTRE QUANDO A
003100*                                 QUANTIDADE CAI A ZERO OU MENOS.
003200*   30/10/1998  MLT    CH-0102    ANO 2000 - WS-DATA-SISTEMA
003300*                                 AMPLIADO PARA 4 DIGITOS DE ANO.
003400*   14/01/1999  MLT    CH-0102    ANO 2000 - TESTE DE REGRESSAO
003500*                                 CONCLUIDO SEM OCORRENCIAS.
003600*   08/09/2003  RGF    CH-0146    CATEGORIA DO PRODUTO PARA FINS
003700*                                 DE PUTAWAY PASSOU A SER OBTIDA
003800*                                 DO PRIMEIRO REGISTRO DE ESTOQUE
003900*                                 JA EXISTENTE PARA O SKU (NAO HA
004000*                                 CADASTRO DE PRODUTO NESTE LOTE).
004100*   17/05/2006  RGF    CH-0171    AJUSTE NA MESMA LOCALIZACAO
004200*                                 PASSOU A SOMAR A QUANTIDADE COM
004300*                                 SINAL SEM QUALQUER OUTRA CRITICA.
004400*   09/06/2008  CQP    CH-0183    WS-STK-RESERVADA ERA CARREGADA
004500*                                 DE WOF-STK-RESERVED-QTY E LIDA
004600*                                 NAS CRITICAS DE DISPONIVEL DA
004700*                                 SAIDA/TRANSFERENCIA MAS NUNCA
004800*                                 GRAVADA - NAO HAVIA COMO RESERVAR
004900*                                 NEM LIBERAR ESTOQUE.  INCLUIDOS OS
005000*                                 TIPOS DE MOVIMENTO RESERVE/RELEASE
005100*                                 (COPYBOOK MOVTXNREC) E A NOVA
005200*                                 P650-APLICA-RESERVA, QUE GRAVA A
005300*                                 RESERVA SO QUANDO O DISPONIVEL
005400*                                 COBRE A QUANTIDADE PEDIDA E
005500*                                 SUBTRAI DA RESERVADA NA LIBERACAO.
005600*-----------------------------------------------------------------
005700 ENVIRONMENT DIVISION.
005800*-----------------------------------------------------------------
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     UPSI-0 ON  STATUS IS WOF-TRACE-LIGADO
006200            OFF STATUS IS WOF-TRACE-DESLIGADO.
006300*-----------------------------------------------------------------
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*
006700     SELECT ESTOQUE-ENTRADA ASSIGN TO
006800         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
006900-        "-DISTRIB\Arquivos\WHSTOCK.dat"
007000          ORGANIZATION   IS LINE SEQUENTIAL
007100          ACCESS         IS SEQUENTIAL
007200          FILE STATUS    IS WS-FS-ESTOQUE-E.
007300*
007400     SELECT ESTOQUE-SAIDA ASSIGN TO
007500         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
007600-        "-DISTRIB\Arquivos\WHSTOCK.dat"
007700          ORGANIZATION   IS LINE SEQUENTIAL
007800          ACCESS         IS SEQUENTIAL
007900          FILE STATUS    IS WS-FS-ESTOQUE-S.
008000*
008100     SELECT REGRAS-PUTAWAY ASSIGN TO
008200         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
008300-        "-DISTRIB\Arquivos\PUTAWAY-RULES.dat"
008400          ORGANIZATION   IS LINE SEQUENTIAL
008500          ACCESS         IS SEQUENTIAL
008600          FILE STATUS    IS WS-FS-REGRAS.
008700*
008800     SELECT MOVIMENTOS ASSIGN TO
008900         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
009000-        "-DISTRIB\Arquivos\MOVEMENTS.dat"
009100          ORGANIZATION   IS LINE SEQUENTIAL
009200          ACCESS         IS SEQUENTIAL
009300          FILE STATUS    IS WS-FS-MOVTO.
009400*
009500     SELECT LOG-AUDITORIA ASSIGN TO
009600         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
009700-        "-DISTRIB\Arquivos\AUDIT-LOG.dat"
009800          ORGANIZATION   IS LINE SEQUENTIAL
009900          ACCESS         IS SEQUENTIAL
010000          FILE STATUS    IS WS-FS-AUDIT.
010100*-----------------------------------------------------------------
010200 DATA DIVISION.
010300*-----------------------------------------------------------------
010400 FILE SECTION.
010500*
010600 FD  ESTOQUE-ENTRADA.
010700     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
010800-        "-DISTRIB\Copybooks\Copybooks-StockItemRec.cpy".
010900*
011000 FD  ESTOQUE-SAIDA.
011100 01  FD-STK-REG-SAIDA                PIC X(102).
011200*
011300 FD  REGRAS-PUTAWAY.
011400     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
011500-        "-DISTRIB\Copybooks\Copybooks-PutawayRuleRec.cpy".
011600*
011700 FD  MOVIMENTOS.
011800     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
011900-        "-DISTRIB\Copybooks\Copybooks-MoveTxnRec.cpy".
012000*
012100 FD  LOG-AUDITORIA.
012200     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
012300-        "-DISTRIB\Copybooks\Copybooks-AuditRec.cpy".
012400*-----------------------------------------------------------------
012500 WORKING-STORAGE SECTION.
012600*-----------------------------------------------------------------
012700 77  WS-FS-ESTOQUE-E              PIC X(02).
012800     88  WS-FS-EST-E-OK           VALUE "00".
012900     88  WS-FS-EST-E-FIM          VALUE "10".
013000 77  WS-FS-ESTOQUE-S              PIC X(02).
013100 77  WS-FS-REGRAS                 PIC X(02).
013200     88  WS-FS-REGRAS-OK          VALUE "00".
013300     88  WS-FS-REGRAS-FIM         VALUE "10".
013400 77  WS-FS-MOVTO                  PIC X(02).
013500     88  WS-FS-MOVTO-OK           VALUE "00".
013600     88  WS-FS-MOVTO-FIM          VALUE "10".
013700 77  WS-FS-AUDIT                  PIC X(02).
013800     88  WS-FS-AUDIT-OK           VALUE "00".
013900*-----------------------------------------------------------------
014000 01  WS-INDICES.
014100     05  WS-IX-STK                 PIC 9(05)   COMP.
014200     05  WS-QT-STK                 PIC 9(05)   COMP.
014300     05  WS-IX-REGRA                PIC 9(03)  COMP.
014400     05  WS-QT-REGRA                PIC 9(03)  COMP.
014500     05  WS-IX-DESTINO              PIC 9(05)  COMP.
014600     05  WS-IX-ORIGEM               PIC 9(05)  COMP.
014700     05  FILLER                     PIC X(06).
014800*-----------------------------------------------------------------
014900* TABELA DE ESTOQUE EM MEMORIA - MESTRE WHSTOCK COMPLETO - U8/U9
015000*-----------------------------------------------------------------
015100 01  WS-TABELA-ESTOQUE.
015200     05  WS-STK-ENTRADA OCCURS 2000 TIMES.
015300         10  WS-STK-LOCAL           PIC X(10).
015400         10  WS-STK-LOCAL-R REDEFINES WS-STK-LOCAL.
015500             15  WS-STK-LOC-ARMAZEM PIC X(04).
015600             15  WS-STK-LOC-ENDER   PIC X(06).
015700         10  WS-STK-SKU             PIC X(20).
015800         10  WS-STK-QUANTIDADE      PIC S9(08)V99.
015900         10  WS-STK-RESERVADA       PIC S9(08)V99.
016000         10  WS-STK-TIPO-ARMZ       PIC X(06).
016100         10  WS-STK-CAPACIDADE      PIC S9(08)V99.
016200         10  WS-STK-CATEGORIA       PIC X(20).
016300         10  WS-STK-ATIVO           PIC X(01).
016400         10  WS-STK-EXCLUIDO        PIC X(01).
016500             88  WOF-STK-EXCLUIDO   VALUE "S".
016600*-----------------------------------------------------------------
016700* TABELA DE REGRAS DE PUTAWAY - EM ORDEM DE PRIORIDADE - U10
016800*-----------------------------------------------------------------
016900 01  WS-TABELA-REGRAS.
017000     05  WS-REG-ENTRADA OCCURS 50 TIMES.
017100         10  WS-REG-ID              PIC X(08).
017200         10  WS-REG-CATEGORIA       PIC X(20).
017300         10  WS-REG-TIPO-ARMZ       PIC X(06).
017400         10  WS-REG-PRIORIDADE      PIC 9(01).
017500         10  WS-REG-ATIVO           PIC X(01).
017600*-----------------------------------------------------------------
017700 01  WS-DATA-SISTEMA.
017800     05  WS-DS-AAAA                 PIC 9(04).
017900     05  WS-DS-MM                   PIC 9(02).
018000     05  WS-DS-DD                   PIC 9(02).
018100 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA
018200                                  PIC 9(08).
018300*-----------------------------------------------------------------
018400 01  WS-TIMESTAMP-ATUAL.
018500     05  WS-TS-DATA                 PIC 9(08).
018600     05  WS-TS-HORA                 PIC 9(06).
018700 01  WS-TIMESTAMP-ATUAL-R REDEFINES WS-TIMESTAMP-ATUAL.
018800     05  WS-TSR-AAAA                PIC 9(04).
018900     05  WS-TSR-MM                  PIC 9(02).
019000     05  WS-TSR-DD                  PIC 9(02).
019100     05  WS-TSR-HH                  PIC 9(02).
019200     05  WS-TSR-MN                  PIC 9(02).
019300     05  WS-TSR-SS                  PIC 9(02).
019400*-----------------------------------------------------------------
019500* AREA DE TRABALHO DA TRANSACAO CORRENTE
019600*-----------------------------------------------------------------
019700 01  WS-MOVTO-CORRENTE.
019800     05  WS-MOV-CATEGORIA          PIC X(10).
019900         88  WOF-MOV-CAT-ENTRADA   VALUE "ENTRADA".
020000         88  WOF-MOV-CAT-SAIDA     VALUE "SAIDA".
020100         88  WOF-MOV-CAT-TRANSF    VALUE "TRANSFER".
020200         88  WOF-MOV-CAT-AJUSTE    VALUE "AJUSTE".
020300         88  WOF-MOV-CAT-RESERVA   VALUE "RESERVA".
020400     05  WS-MOV-VALIDO             PIC X(01)  VALUE "S".
020500         88  WOF-MOV-VALIDO        VALUE "S".
020600     05  WS-MOV-MOTIVO-REJEICAO    PIC X(60)  VALUE SPACES.
020700     05  WS-MOV-CATEGORIA-PRODUTO  PIC X(20)  VALUE SPACES.
020800*-----------------------------------------------------------------
020900 01  WS-AUDITORIA-WORK.
021000     05  WS-AUD-ENTIDADE           PIC X(15).
021100     05  WS-AUD-ID                 PIC X(08).
021200     05  WS-AUD-ACAO               PIC X(20).
021300     05  WS-AUD-STATUS-DE          PIC X(16).
021400     05  WS-AUD-STATUS-PARA        PIC X(16).
021500     05  WS-AUD-NOTA               PIC X(60).
021600*-----------------------------------------------------------------
021700 01  WS-CONTADORES.
021800     05  WS-TOT-MOVTOS-LIDOS       PIC 9(06)  COMP  VALUE 0.
021900     05  WS-TOT-MOVTOS-APLICADOS   PIC 9(06)  COMP  VALUE 0.
022000     05  WS-TOT-MOVTOS-REJEITADOS  PIC 9(06)  COMP  VALUE 0.
022100     05  WS-TOT-REGISTROS-EXCLUIDOS PIC 9(06) COMP  VALUE 0.
022200*-----------------------------------------------------------------
022300 LINKAGE SECTION.
022400*-----------------------------------------------------------------
022500 01  LK-COM-AREA.
022600     05  LK-MENSAGEM               PIC X(20).
022700*-----------------------------------------------------------------
022800 PROCEDURE DIVISION USING LK-COM-AREA.
022900*-----------------------------------------------------------------
023000 MAIN-PROCEDURE.
023100
023200     PERFORM P100-INICIALIZA         THRU P100-FIM.
023300
023400     PERFORM P200-PROCESSA-MOVIMENTOS THRU P200-FIM
023500             UNTIL WS-FS-MOVTO-FIM.
023600
023700     PERFORM P800-REGRAVA-ESTOQUE    THRU P800-FIM.
023800
023900     PERFORM P999-FIM.
024000
024100*-----------------------------------------------------------------
024200 P100-INICIALIZA.
024300
024400     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
024500
024600     OPEN INPUT  ESTOQUE-ENTRADA
024700                 REGRAS-PUTAWAY
024800                 MOVIMENTOS.
024900     OPEN EXTEND LOG-AUDITORIA.
025000     IF NOT WS-FS-AUDIT-OK
025100         CLOSE LOG-AUDITORIA
025200         OPEN OUTPUT LOG-AUDITORIA
025300     END-IF.
025400
025500     PERFORM P110-CARREGA-ESTOQUE    THRU P110-FIM.
025600     PERFORM P120-CARREGA-REGRAS     THRU P120-FIM.
025700
025800     READ MOVIMENTOS
025900         AT END
026000             SET WS-FS-MOVTO-FIM TO TRUE
026100     END-READ.
026200
026300 P100-FIM.
026400*-----------------------------------------------------------------
026500 P110-CARREGA-ESTOQUE.
026600
026700     MOVE 0 TO WS-QT-STK.
026800
026900     PERFORM P110-CARREGA-ESTOQUE-L1 THRU
027000             P110-CARREGA-ESTOQUE-L1-FIM UNTIL WS-FS-EST-E-FIM.
027100
027200 P110-FIM.
027300
027400 P110-CARREGA-ESTOQUE-L1.
027500         READ ESTOQUE-ENTRADA
027600             AT END
027700                 SET WS-FS-EST-E-FIM TO TRUE
027800             NOT AT END
027900                 ADD 1 TO WS-QT-STK
028000                 MOVE WOF-STK-LOCATION-CODE
028100                                 TO WS-STK-LOCAL (WS-QT-STK)
028200                 MOVE WOF-STK-SKU
028300                                 TO WS-STK-SKU (WS-QT-STK)
028400                 MOVE WOF-STK-QUANTITY
028500                                 TO WS-STK-QUANTIDADE (WS-QT-STK)
028600                 MOVE WOF-STK-RESERVED-QTY
028700                                 TO WS-STK-RESERVADA (WS-QT-STK)
028800                 MOVE WOF-STK-STORAGE-TYPE
028900                                 TO WS-STK-TIPO-ARMZ (WS-QT-STK)
029000                 MOVE WOF-STK-CAPACITY
029100                                 TO WS-STK-CAPACIDADE (WS-QT-STK)
029200                 MOVE WOF-STK-CATEGORY
029300                                 TO WS-STK-CATEGORIA (WS-QT-STK)
029400                 MOVE WOF-STK-ACTIVE-FLAG
029500                                 TO WS-STK-ATIVO (WS-QT-STK)
029600                 MOVE "N"        TO WS-STK-EXCLUIDO (WS-QT-STK)
029700         END-READ.
029800
029900 P110-CARREGA-ESTOQUE-L1-FIM.
030000*-----------------------------------------------------------------
030100 P120-CARREGA-REGRAS.
030200
030300     MOVE 0 TO WS-QT-REGRA.
030400
030500     PERFORM P120-CARREGA-REGRAS-L1 THRU
030600             P120-CARREGA-REGRAS-L1-FIM UNTIL WS-FS-REGRAS-FIM.
030700
030800 P120-FIM.
030900
031000 P120-CARREGA-REGRAS-L1.
031100         READ REGRAS-PUTAWAY
031200             AT END
031300                 SET WS-FS-REGRAS-FIM TO TRUE
031400             NOT AT END
031500                 ADD 1 TO WS-QT-REGRA
031600                 MOVE WOF-PWR-RULE-ID
031700                               TO WS-REG-ID (WS-QT-REGRA)
031800                 MOVE WOF-PWR-PRODUCT-CATEGORY
031900                               TO WS-REG-CATEGORIA (WS-QT-REGRA)
032000                 MOVE WOF-PWR-STORAGE-TYPE
032100                               TO WS-REG-TIPO-ARMZ (WS-QT-REGRA)
032200                 MOVE WOF-PWR-PRIORITY
032300                               TO WS-REG-PRIORIDADE (WS-QT-REGRA)
032400                 MOVE WOF-PWR-ACTIVE-FLAG
032500                               TO WS-REG-ATIVO (WS-QT-REGRA)
032600         END-READ.
032700
032800 P120-CARREGA-REGRAS-L1-FIM.
032900*-----------------------------------------------------------------
033000 P200-PROCESSA-MOVIMENTOS.
033100
033200     ADD 1 TO WS-TOT-MOVTOS-LIDOS.
033300     MOVE "S" TO WS-MOV-VALIDO.
033400     MOVE SPACES TO WS-MOV-MOTIVO-REJEICAO.
033500
033600     EVALUATE TRUE
033700         WHEN WOF-MOV-RECEIPT  OR WOF-MOV-PUTAWAY
033800             SET WOF-MOV-CAT-ENTRADA TO TRUE
033900         WHEN WOF-MOV-ISSUE    OR WOF-MOV-PICK
034000             SET WOF-MOV-CAT-SAIDA   TO TRUE
034100         WHEN WOF-MOV-TRANSFER
034200             SET WOF-MOV-CAT-TRANSF  TO TRUE
034300         WHEN WOF-MOV-ADJUSTMENT
034400             SET WOF-MOV-CAT-AJUSTE  TO TRUE
034500         WHEN WOF-MOV-RESERVE  OR WOF-MOV-RELEASE
034600             SET WOF-MOV-CAT-RESERVA TO TRUE
034700     END-EVALUATE.
034800
034900     IF WOF-MOV-PUTAWAY AND WOF-MOV-TO-LOC = SPACES
035000         PERFORM P300-SUGERE-LOCAL-PUTAWAY THRU P300-FIM
035100     END-IF.
035200
035300     IF WOF-MOV-FROM-LOC = SPACES AND WOF-MOV-TO-LOC = SPACES
035400         MOVE "N"  TO WS-MOV-VALIDO
035500         MOVE "TRANSACAO SEM LOCAL DE ORIGEM OU DESTINO"
035600                                 TO WS-MOV-MOTIVO-REJEICAO
035700     END-IF.
035800
035900     IF WOF-MOV-VALIDO
036000        AND WOF-MOV-FROM-LOC = WOF-MOV-TO-LOC
036100        AND WOF-MOV-FROM-LOC NOT = SPACES
036200        AND NOT WOF-MOV-CAT-AJUSTE
036300         MOVE "N" TO WS-MOV-VALIDO
036400         MOVE "ORIGEM IGUAL AO DESTINO SO E VALIDO EM AJUSTE"
036500                                 TO WS-MOV-MOTIVO-REJEICAO
036600     END-IF.
036700
036800     IF WOF-MOV-VALIDO
036900         EVALUATE TRUE
037000             WHEN WOF-MOV-CAT-AJUSTE
037100                 PERFORM P400-APLICA-AJUSTE     THRU P400-FIM
037200             WHEN WOF-MOV-CAT-ENTRADA
037300                 PERFORM P500-APLICA-ENTRADA    THRU P500-FIM
037400             WHEN WOF-MOV-CAT-SAIDA
037500                 PERFORM P600-APLICA-SAIDA      THRU P600-FIM
037600             WHEN WOF-MOV-CAT-TRANSF
037700                 PERFORM P700-APLICA-TRANSFERENCIA THRU P700-FIM
037800             WHEN WOF-MOV-CAT-RESERVA
037900                 PERFORM P650-APLICA-RESERVA    THRU P650-FIM
038000         END-EVALUATE
038100     END-IF.
038200
038300     PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM.
038400
038500     READ MOVIMENTOS
038600         AT END
038700             SET WS-FS-MOVTO-FIM TO TRUE
038800     END-READ.
038900
039000 P200-FIM.
039100*-----------------------------------------------------------------
039200* MOTOR DE PUTAWAY - REGRAS POR CATEGORIA/PRIORIDADE - U10
039300*-----------------------------------------------------------------
039400 P300-SUGERE-LOCAL-PUTAWAY.
039500
039600     MOVE SPACES TO WS-MOV-CATEGORIA-PRODUTO.
039700
039800     PERFORM P300-SUGERE-LOCAL-PUTAWAY-L1 THRU
039900             P300-SUGERE-LOCAL-PUTAWAY-L1-FIM VARYING WS-IX-STK
040000             FROM 1 BY 1 UNTIL WS-IX-STK > WS-QT-STK OR
040100             WS-MOV-CATEGORIA-PRODUTO NOT = SPACES.
040200
040300     MOVE SPACES TO WOF-MOV-TO-LOC.
040400
040500     PERFORM P300-SUGERE-LOCAL-PUTAWAY-L2 THRU
040600             P300-SUGERE-LOCAL-PUTAWAY-L2-FIM VARYING WS-IX-REGRA
040700             FROM 1 BY 1 UNTIL WS-IX-REGRA > WS-QT-REGRA OR
040800             WOF-MOV-TO-LOC NOT = SPACES.
040900
041000     IF WOF-MOV-TO-LOC = SPACES
041100         MOVE "N" TO WS-MOV-VALIDO
041200         MOVE "PUTAWAY - NENHUMA REGRA OU LOCAL COMPATIVEL"
041300                               TO WS-MOV-MOTIVO-REJEICAO
041400     END-IF.
041500
041600 P300-FIM.
041700
041800 P300-SUGERE-LOCAL-PUTAWAY-L2.
041900         IF WS-REG-CATEGORIA (WS-IX-REGRA) = WS-MOV-CATEGORIA-PRODUTO
042000            AND WS-REG-ATIVO (WS-IX-REGRA) = "Y"
042100             PERFORM P310-BUSCA-MELHOR-LOCAL THRU P310-FIM
042200         END-IF.
042300
042400 P300-SUGERE-LOCAL-PUTAWAY-L2-FIM.
042500
042600 P300-SUGERE-LOCAL-PUTAWAY-L1.
042700         IF WS-STK-SKU (WS-IX-STK) = WOF-MOV-SKU
042800            AND NOT WOF-STK-EXCLUIDO (WS-IX-STK)
042900             MOVE WS-STK-CATEGORIA (WS-IX-STK)
043000                                 TO WS-MOV-CATEGORIA-PRODUTO
043100         END-IF.
043200
043300 P300-SUGERE-LOCAL-PUTAWAY-L1-FIM.
043400*-----------------------------------------------------------------
043500* ENTRE OS LOCAIS QUE ATENDEM A REGRA, ESCOLHE O DE MENOR SOBRA -
043600* ISTO PREENCHE OS ENDERECOS JA PARCIALMENTE OCUPADOS PRIMEIRO
043700*-----------------------------------------------------------------
043800 P310-BUSCA-MELHOR-LOCAL.
043900
044000     MOVE 0 TO WS-IX-DESTINO.
044100
044200     PERFORM P310-BUSCA-MELHOR-LOCAL-L1 THRU
044300             P310-BUSCA-MELHOR-LOCAL-L1-FIM VARYING WS-IX-STK
044400             FROM 1 BY 1 UNTIL WS-IX-STK > WS-QT-STK.
044500
044600     IF WS-IX-DESTINO NOT = 0
044700         MOVE WS-STK-LOCAL (WS-IX-DESTINO) TO WOF-MOV-TO-LOC
044800     END-IF.
044900
045000 P310-FIM.
045100
045200 P310-BUSCA-MELHOR-LOCAL-L1.
045300         IF WS-STK-TIPO-ARMZ (WS-IX-STK) =
045400                           WS-REG-TIPO-ARMZ (WS-IX-REGRA)
045500            AND WS-STK-ATIVO (WS-IX-STK) = "Y"
045600            AND NOT WOF-STK-EXCLUIDO (WS-IX-STK)
045700            AND (WS-STK-CATEGORIA (WS-IX-STK) = SPACES OR
045800                 WS-STK-CATEGORIA (WS-IX-STK) =
045900                           WS-MOV-CATEGORIA-PRODUTO)
046000            AND (WS-STK-CAPACIDADE (WS-IX-STK) -
046100                 WS-STK-QUANTIDADE (WS-IX-STK)) >=
046200                           WOF-MOV-QUANTITY
046300
046400             IF WS-IX-DESTINO = 0
046500                 MOVE WS-IX-STK TO WS-IX-DESTINO
046600             ELSE
046700                 IF (WS-STK-CAPACIDADE (WS-IX-STK) -
046800                     WS-STK-QUANTIDADE (WS-IX-STK)) <
046900                    (WS-STK-CAPACIDADE (WS-IX-DESTINO) -
047000                     WS-STK-QUANTIDADE (WS-IX-DESTINO))
047100                     MOVE WS-IX-STK TO WS-IX-DESTINO
047200                 END-IF
047300             END-IF
047400         END-IF.
047500
047600 P310-BUSCA-MELHOR-LOCAL-L1-FIM.
047700*-----------------------------------------------------------------
047800* AJUSTE DE INVENTARIO - U9
047900*-----------------------------------------------------------------
048000 P400-APLICA-AJUSTE.
048100
048200     IF WOF-MOV-FROM-LOC = WOF-MOV-TO-LOC
048300         PERFORM P410-LOCALIZA-ORIGEM THRU P410-FIM
048400         IF WS-IX-ORIGEM NOT = 0
048500             ADD WOF-MOV-QUANTITY
048600                 TO WS-STK-QUANTIDADE (WS-IX-ORIGEM)
048700             PERFORM P450-VERIFICA-EXCLUSAO THRU P450-FIM
048800             ADD 1 TO WS-TOT-MOVTOS-APLICADOS
048900         ELSE
049000             MOVE "N" TO WS-MOV-VALIDO
049100             MOVE "AJUSTE - LOCAL NAO CADASTRADO NO ESTOQUE"
049200                                 TO WS-MOV-MOTIVO-REJEICAO
049300         END-IF
049400     ELSE
049500         IF WOF-MOV-TO-LOC NOT = SPACES
049600             PERFORM P500-APLICA-ENTRADA THRU P500-FIM
049700         ELSE
049800             PERFORM P600-APLICA-SAIDA   THRU P600-FIM
049900         END-IF
050000     END-IF.
050100
050200 P400-FIM.
050300*-----------------------------------------------------------------
050400 P410-LOCALIZA-ORIGEM.
050500
050600     MOVE 0 TO WS-IX-ORIGEM.
050700
050800     PERFORM P410-LOCALIZA-ORIGEM-L1 THRU
050900             P410-LOCALIZA-ORIGEM-L1-FIM VARYING WS-IX-STK FROM 1
051000             BY 1 UNTIL WS-IX-STK > WS-QT-STK OR WS-IX-ORIGEM NOT
051100             = 0.
051200
051300 P410-FIM.
051400
051500 P410-LOCALIZA-ORIGEM-L1.
051600         IF WS-STK-LOCAL (WS-IX-STK) = WOF-MOV-FROM-LOC
051700            AND WS-STK-SKU (WS-IX-STK)   = WOF-MOV-SKU
051800            AND NOT WOF-STK-EXCLUIDO (WS-IX-STK)
051900             MOVE WS-IX-STK TO WS-IX-ORIGEM
052000         END-IF.
052100
052200 P410-LOCALIZA-ORIGEM-L1-FIM.
052300*-----------------------------------------------------------------
052400* MOVIMENTO DE ENTRADA - RECEBIMENTO/PUTAWAY - U8
052500*-----------------------------------------------------------------
052600 P500-APLICA-ENTRADA.
052700
052800     PERFORM P510-LOCALIZA-DESTINO THRU P510-FIM.
052900
053000     IF WS-IX-DESTINO = 0
053100         MOVE "N" TO WS-MOV-VALIDO
053200         MOVE "ENTRADA - LOCAL DESTINO NAO CADASTRADO"
053300                                 TO WS-MOV-MOTIVO-REJEICAO
053400     ELSE
053500         IF (WS-STK-QUANTIDADE (WS-IX-DESTINO) + WOF-MOV-QUANTITY)
053600                           > WS-STK-CAPACIDADE (WS-IX-DESTINO)
053700             MOVE "N" TO WS-MOV-VALIDO
053800             MOVE "ENTRADA - EXCEDE A CAPACIDADE DO LOCAL"
053900                                 TO WS-MOV-MOTIVO-REJEICAO
054000         ELSE
054100             ADD WOF-MOV-QUANTITY
054200                     TO WS-STK-QUANTIDADE (WS-IX-DESTINO)
054300             ADD 1 TO WS-TOT-MOVTOS-APLICADOS
054400         END-IF
054500     END-IF.
054600
054700 P500-FIM.
054800*-----------------------------------------------------------------
054900 P510-LOCALIZA-DESTINO.
055000
055100     MOVE 0 TO WS-IX-DESTINO.
055200
055300     PERFORM P510-LOCALIZA-DESTINO-L1 THRU
055400             P510-LOCALIZA-DESTINO-L1-FIM VARYING WS-IX-STK FROM
055500             1 BY 1 UNTIL WS-IX-STK > WS-QT-STK OR WS-IX-DESTINO
055600             NOT = 0.
055700
055800 P510-FIM.
055900
056000 P510-LOCALIZA-DESTINO-L1.
056100         IF WS-STK-LOCAL (WS-IX-STK) = WOF-MOV-TO-LOC
056200            AND WS-STK-SKU (WS-IX-STK)   = WOF-MOV-SKU
056300            AND NOT WOF-STK-EXCLUIDO (WS-IX-STK)
056400             MOVE WS-IX-STK TO WS-IX-DESTINO
056500         END-IF.
056600
056700 P510-LOCALIZA-DESTINO-L1-FIM.
056800*-----------------------------------------------------------------
056900* MOVIMENTO DE SAIDA - EMISSAO/SEPARACAO - U8
057000*-----------------------------------------------------------------
057100 P600-APLICA-SAIDA.
057200
057300     PERFORM P410-LOCALIZA-ORIGEM THRU P410-FIM.
057400
057500     IF WS-IX-ORIGEM = 0
057600         MOVE "N" TO WS-MOV-VALIDO
057700         MOVE "SAIDA - LOCAL ORIGEM NAO CADASTRADO"
057800                                 TO WS-MOV-MOTIVO-REJEICAO
057900     ELSE
058000         IF (WS-STK-QUANTIDADE (WS-IX-ORIGEM) -
058100             WS-STK-RESERVADA (WS-IX-ORIGEM)) < WOF-MOV-QUANTITY
058200             MOVE "N" TO WS-MOV-VALIDO
058300             MOVE "SAIDA - DISPONIVEL INSUFICIENTE NO LOCAL"
058400                                 TO WS-MOV-MOTIVO-REJEICAO
058500         ELSE
058600             SUBTRACT WOF-MOV-QUANTITY
058700                 FROM WS-STK-QUANTIDADE (WS-IX-ORIGEM)
058800             PERFORM P450-VERIFICA-EXCLUSAO THRU P450-FIM
058900             ADD 1 TO WS-TOT-MOVTOS-APLICADOS
059000         END-IF
059100     END-IF.
059200
059300 P600-FIM.
059400*-----------------------------------------------------------------
059500* RESERVA/LIBERACAO DE ESTOQUE - CH-0183 - U8
059600* RESERVE GRAVA EM WS-STK-RESERVADA SO QUANDO O DISPONIVEL
059700* (QUANTIDADE - RESERVADA) COBRE A QUANTIDADE PEDIDA; RELEASE
059800* SUBTRAI DA RESERVADA, SEM DEIXAR A RESERVADA FICAR NEGATIVA.
059900*-----------------------------------------------------------------
060000 P650-APLICA-RESERVA.
060100
060200     PERFORM P410-LOCALIZA-ORIGEM THRU P410-FIM.
060300
060400     IF WS-IX-ORIGEM = 0
060500         MOVE "N" TO WS-MOV-VALIDO
060600         MOVE "RESERVA - LOCAL ORIGEM NAO CADASTRADO"
060700                                 TO WS-MOV-MOTIVO-REJEICAO
060800     ELSE
060900         IF WOF-MOV-RESERVE
061000             IF (WS-STK-QUANTIDADE (WS-IX-ORIGEM) -
061100                 WS-STK-RESERVADA (WS-IX-ORIGEM)) < WOF-MOV-QUANTITY
061200                 MOVE "N" TO WS-MOV-VALIDO
061300                 MOVE "RESERVA - DISPONIVEL INSUFICIENTE NO LOCAL"
061400                                 TO WS-MOV-MOTIVO-REJEICAO
061500             ELSE
061600                 ADD WOF-MOV-QUANTITY
061700                     TO WS-STK-RESERVADA (WS-IX-ORIGEM)
061800                 ADD 1 TO WS-TOT-MOVTOS-APLICADOS
061900             END-IF
062000         ELSE
062100             IF WOF-MOV-QUANTITY > WS-STK-RESERVADA (WS-IX-ORIGEM)
062200                 MOVE "N" TO WS-MOV-VALIDO
062300                 MOVE "LIBERACAO - MAIOR QUE A RESERVA DO LOCAL"
062400                                 TO WS-MOV-MOTIVO-REJEICAO
062500             ELSE
062600                 SUBTRACT WOF-MOV-QUANTITY
062700                     FROM WS-STK-RESERVADA (WS-IX-ORIGEM)
062800                 ADD 1 TO WS-TOT-MOVTOS-APLICADOS
062900             END-IF
063000         END-IF
063100     END-IF.
063200
063300 P650-FIM.
063400*-----------------------------------------------------------------
063500* TRANSFERENCIA ENTRE LOCAIS - U8/U9
063600*-----------------------------------------------------------------
063700 P700-APLICA-TRANSFERENCIA.
063800
063900     PERFORM P410-LOCALIZA-ORIGEM  THRU P410-FIM.
064000     PERFORM P510-LOCALIZA-DESTINO THRU P510-FIM.
064100
064200     IF WS-IX-ORIGEM = 0 OR WS-IX-DESTINO = 0
064300         MOVE "N" TO WS-MOV-VALIDO
064400         MOVE "TRANSFERENCIA - ORIGEM OU DESTINO NAO CADASTRADO"
064500                                 TO WS-MOV-MOTIVO-REJEICAO
064600     ELSE
064700         IF (WS-STK-QUANTIDADE (WS-IX-ORIGEM) -
064800             WS-STK-RESERVADA (WS-IX-ORIGEM)) < WOF-MOV-QUANTITY
064900             MOVE "N" TO WS-MOV-VALIDO
065000             MOVE "TRANSFERENCIA - DISPONIVEL INSUFICIENTE"
065100                                 TO WS-MOV-MOTIVO-REJEICAO
065200         ELSE
065300             IF (WS-STK-QUANTIDADE (WS-IX-DESTINO) +
065400                 WOF-MOV-QUANTITY) >
065500                           WS-STK-CAPACIDADE (WS-IX-DESTINO)
065600                 MOVE "N" TO WS-MOV-VALIDO
065700                 MOVE "TRANSFERENCIA - EXCEDE CAPACIDADE DESTINO"
065800                                 TO WS-MOV-MOTIVO-REJEICAO
065900             ELSE
066000                 SUBTRACT WOF-MOV-QUANTITY
066100                     FROM WS-STK-QUANTIDADE (WS-IX-ORIGEM)
066200                 ADD WOF-MOV-QUANTITY
066300                     TO WS-STK-QUANTIDADE (WS-IX-DESTINO)
066400                 PERFORM P450-VERIFICA-EXCLUSAO THRU P450-FIM
066500                 ADD 1 TO WS-TOT-MOVTOS-APLICADOS
066600             END-IF
066700         END-IF
066800     END-IF.
066900
067000 P700-FIM.
067100*-----------------------------------------------------------------
067200 P450-VERIFICA-EXCLUSAO.
067300
067400     IF WS-IX-ORIGEM NOT = 0
067500         IF WS-STK-QUANTIDADE (WS-IX-ORIGEM) <= 0
067600             SET WOF-STK-EXCLUIDO (WS-IX-ORIGEM) TO TRUE
067700             ADD 1 TO WS-TOT-REGISTROS-EXCLUIDOS
067800         END-IF
067900     END-IF.
068000
068100 P450-FIM.
068200*-----------------------------------------------------------------
068300 P800-REGRAVA-ESTOQUE.
068400
068500     OPEN OUTPUT ESTOQUE-SAIDA.
068600
068700     PERFORM P800-REGRAVA-ESTOQUE-L1 THRU
068800             P800-REGRAVA-ESTOQUE-L1-FIM VARYING WS-IX-STK FROM 1
068900             BY 1 UNTIL WS-IX-STK > WS-QT-STK.
069000
069100     CLOSE ESTOQUE-SAIDA.
069200
069300 P800-FIM.
069400
069500 P800-REGRAVA-ESTOQUE-L1.
069600         IF NOT WOF-STK-EXCLUIDO (WS-IX-STK)
069700             PERFORM P810-MOVE-LINHA-ESTOQUE THRU P810-FIM
069800             WRITE FD-STK-REG-SAIDA
069900         END-IF.
070000
070100 P800-REGRAVA-ESTOQUE-L1-FIM.
070200*-----------------------------------------------------------------
070300 P810-MOVE-LINHA-ESTOQUE.
070400
070500     MOVE SPACES TO FD-STK-REG-SAIDA.
070600     STRING WS-STK-LOCAL      (WS-IX-STK)
070700            WS-STK-SKU        (WS-IX-STK)
070800            WS-STK-QUANTIDADE (WS-IX-STK)
070900            WS-STK-RESERVADA  (WS-IX-STK)
071000            WS-STK-TIPO-ARMZ  (WS-IX-STK)
071100            WS-STK-CAPACIDADE (WS-IX-STK)
071200            WS-STK-CATEGORIA  (WS-IX-STK)
071300            WS-STK-ATIVO      (WS-IX-STK)
071400                 DELIMITED BY SIZE INTO FD-STK-REG-SAIDA.
071500
071600 P810-FIM.
071700*-----------------------------------------------------------------
071800 P900-GRAVA-AUDITORIA.
071900
072000     ACCEPT WS-TS-DATA FROM DATE YYYYMMDD.
072100     ACCEPT WS-TS-HORA FROM TIME.
072200
072300     MOVE "MOVEMENT"           TO WS-AUD-ENTIDADE.
072400     MOVE WOF-MOV-SKU (1:8)    TO WS-AUD-ID.
072500     MOVE WOF-MOV-TYPE         TO WS-AUD-STATUS-DE.
072600     MOVE SPACES               TO WS-AUD-STATUS-PARA.
072700
072800     IF WOF-MOV-VALIDO
072900         MOVE "MOVEMENT-APPLIED"  TO WS-AUD-ACAO
073000         MOVE "TRANSACAO APLICADA COM SUCESSO" TO WS-AUD-NOTA
073100     ELSE
073200         MOVE "MOVEMENT-REJECTED" TO WS-AUD-ACAO
073300         MOVE WS-MOV-MOTIVO-REJEICAO TO WS-AUD-NOTA
073400         ADD 1 TO WS-TOT-MOVTOS-REJEITADOS
073500     END-IF.
073600
073700     MOVE WS-AUD-ENTIDADE       TO WOF-AUD-ENTITY-TYPE.
073800     MOVE WS-AUD-ID             TO WOF-AUD-ENTITY-ID.
073900     MOVE WS-AUD-ACAO           TO WOF-AUD-ACTION.
074000     MOVE WS-AUD-STATUS-DE      TO WOF-AUD-OLD-STATUS.
074100     MOVE WS-AUD-STATUS-PARA    TO WOF-AUD-NEW-STATUS.
074200     MOVE "BATCH"               TO WOF-AUD-USER-ID.
074300     MOVE WS-AUD-NOTA           TO WOF-AUD-NOTES.
074400     STRING WS-TSR-AAAA WS-TSR-MM WS-TSR-DD
074500            WS-TSR-HH   WS-TSR-MN WS-TSR-SS
074600                               DELIMITED BY SIZE
074700                               INTO WOF-AUD-TIMESTAMP.
074800
074900     WRITE WOF-AUD-REC.
075000
075100 P900-FIM.
075200*-----------------------------------------------------------------
075300 P999-FIM.
075400
075500     CLOSE   ESTOQUE-ENTRADA
075600             REGRAS-PUTAWAY
075700             MOVIMENTOS
075800             LOG-AUDITORIA.
075900     GOBACK.
076000
076100 END PROGRAM WOFS0200.
