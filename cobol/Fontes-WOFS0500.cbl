000100******************************************************************
000200* PROGRAM:  WOFS0500
000300* Purpose: REGRAS DE APROVACAO DE PEDIDO DE COMPRA (PO) - LE O
000400*          MESTRE DE PEDIDOS DE COMPRA E SUAS LINHAS PARA A
000500*          MEMORIA, APROVA EM LOTE OS PEDIDOS PENDENTES DE
000600*          APROVACAO, ATUALIZA O STATUS DE RECEBIMENTO PARCIAL/
000700*          TOTAL DE CADA PEDIDO ORDERED, REGRAVA O MESTRE PO E
000800*          EMITE O RELATORIO DE SITUACAO DOS PEDIDOS (WOFO0500).
000900* OBS: NAO HA ARQUIVO DE TRANSACAO DE APROVACAO/REJEICAO NESTE
001000*      LOTE; TODO PEDIDO EM PENDING-APPROVAL E APROVADO
001100*      AUTOMATICAMENTE NO PASSE (MESMO CRITERIO JA ADOTADO NO
001200*      WOFS0100 PARA APROVACAO DE PEDIDO DE VENDA). O MESTRE E
001300*      LIDO INTEGRALMENTE PARA A MEMORIA ANTES DE SER REGRAVADO,
001400*      POIS ENTRADA E SAIDA APONTAM PARA O MESMO ARQUIVO FISICO
001500*      (MESMA TECNICA DO WOFS0200 PARA O WHSTOCK).
001600******************************************************************
001700*-----------------------------------------------------------------
001800 IDENTIFICATION DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.      WOFS0500.
002100 AUTHOR.          A. RAFFUL.
002200 INSTALLATION.    DEPTO DE PROCESSAMENTO DE DADOS - CD CENTRAL.
002300 DATE-WRITTEN.    22/06/1994.
002400 DATE-COMPILED.
002500 SECURITY.        USO INTERNO - CONFIDENCIAL.
002600*-----------------------------------------------------------------
002700* HISTORICO DE ALTERACOES
002800*-----------------------------------------------------------------
002900*   DATA        PROGR  CHAMADO    DESCRICAO
003000*   ----------  -----  ---------  -------------------------------
003100*   22/06/1994  AR     --------   VERSAO ORIGINAL - APROVACAO DE
003200*                                 PEDIDO DE COMPRA.
003300*   29/06/1994  AR     --------   INCLUIDO O CALCULO DE QUANTIDADE
003400*                                 PENDENTE E TOTALMENTE RECEBIDO
003500*                                 POR LINHA DE PEDIDO.
003600*   06/07/1994  AR     --------   INCLUIDO O RELATORIO DE SITUACAO
003700*                                 DOS PEDIDOS (WOFO0500) COM
003800*                                 PERCENTUAL POR STATUS.
003900*   14/03/1997  MLT    CH-0087    INCLUIDA A REGRA DE PEDIDO EM
004000*                                 ATRASO (EXPECTED-DELIVERY MENOR
004100*                                 QUE A DATA DE PROCESSAMENTO E
004200*                                 STATUS DIFERENTE DE RECEIVED E
004300*                                 CANCELLED).
004400*   30/10/1998  MLT    CH-0102    ANO 2000 - WS-DATA-SISTEMA
004500*                                 AMPLIADO PARA 4 DIGITOS DE ANO.
004600*   14/01/1999  MLT    CH-0102    ANO 2000 - TESTE DE REGRESSAO
004700*                                 CONCLUIDO SEM OCORRENCIAS.
004800*   11/09/2003  RGF    CH-0148    PERCENTUAL DO RELATORIO DE
004900*                                 SITUACAO PASSOU A SER ARREDONDADO
005000*                                 PARA 2 CASAS DECIMAIS (ANTES
005100*                                 TRUNCAVA).
005200*   09/04/2007  RGF    CH-0175    APROVACAO PASSA A GRAVAR O
005300*                                 CARIMBO DE APROVADOR/HORA NO
005400*                                 PROPRIO MESTRE DE PEDIDOS (ANTES
005500*                                 SO CONSTAVA NO LOG DE AUDITORIA).
005600*                                 O MESTRE PASSOU A SER LIDO PARA
005700*                                 A MEMORIA E REGRAVADO NO FINAL
005800*                                 (ANTES SO GRAVAVA NO LOG).
005900*   30/01/2008  RGF    CH-0180    INCLUIDA A TRANSICAO AUTOMATICA
006000*                                 ORDERED -> PARTIALLY-RECEIVED E
006100*                                 ORDERED/PARTIALLY-RECEIVED ->
006200*                                 RECEIVED CONFORME O RECEBIMENTO
006300*                                 JA REGISTRADO NAS LINHAS DO PO.
006400*-----------------------------------------------------------------
006500 ENVIRONMENT DIVISION.
006600*-----------------------------------------------------------------
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     UPSI-0 ON  STATUS IS WOF-TRACE-LIGADO
007100            OFF STATUS IS WOF-TRACE-DESLIGADO.
007200*-----------------------------------------------------------------
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*
007600     SELECT PEDIDOS-COMPRA-ENTRADA ASSIGN TO
007700         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
007800-        "-DISTRIB\Arquivos\PO.dat"
007900          ORGANIZATION   IS LINE SEQUENTIAL
008000          ACCESS         IS SEQUENTIAL
008100          FILE STATUS    IS WS-FS-PO-E.
008200*
008300     SELECT PEDIDOS-COMPRA-SAIDA ASSIGN TO
008400         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
008500-        "-DISTRIB\Arquivos\PO.dat"
008600          ORGANIZATION   IS LINE SEQUENTIAL
008700          ACCESS         IS SEQUENTIAL
008800          FILE STATUS    IS WS-FS-PO-S.
008900*
009000     SELECT LINHAS-PEDIDO-COMPRA ASSIGN TO
009100         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
009200-        "-DISTRIB\Arquivos\PO-LINES.dat"
009300          ORGANIZATION   IS LINE SEQUENTIAL
009400          ACCESS         IS SEQUENTIAL
009500          FILE STATUS    IS WS-FS-LINHA.
009600*
009700     SELECT LOG-AUDITORIA ASSIGN TO
009800         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
009900-        "-DISTRIB\Arquivos\AUDIT-LOG.dat"
010000          ORGANIZATION   IS LINE SEQUENTIAL
010100          ACCESS         IS SEQUENTIAL
010200          FILE STATUS    IS WS-FS-AUDIT.
010300*
010400     SELECT WOFO0500 ASSIGN TO
010500         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
010600-        "-DISTRIB\Arquivos\WOFO0500.txt"
010700          ORGANIZATION   IS LINE SEQUENTIAL
010800          ACCESS         IS SEQUENTIAL
010900          FILE STATUS    IS WS-FS-RPT.
011000*-----------------------------------------------------------------
011100 DATA DIVISION.
011200*-----------------------------------------------------------------
011300 FILE SECTION.
011400*
011500 FD  PEDIDOS-COMPRA-ENTRADA.
011600     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
011700-        "-DISTRIB\Copybooks\Copybooks-PoHeaderRec.cpy".
011800*
011900 FD  PEDIDOS-COMPRA-SAIDA.
012000 01  FD-POH-REG-SAIDA                PIC X(134).
012100*
012200 FD  LINHAS-PEDIDO-COMPRA.
012300     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
012400-        "-DISTRIB\Copybooks\Copybooks-PoLineRec.cpy".
012500*
012600 FD  LOG-AUDITORIA.
012700     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\WOFS
012800-        "-DISTRIB\Copybooks\Copybooks-AuditRec.cpy".
012900*
013000 FD  WOFO0500.
013100 01  FD-REG-RELATORIO                PIC X(132).
013200*-----------------------------------------------------------------
013300 WORKING-STORAGE SECTION.
013400*-----------------------------------------------------------------
013500 77  WS-FS-PO-E                   PIC X(02).
013600     88  WS-FS-PO-E-OK            VALUE "00".
013700     88  WS-FS-PO-E-FIM           VALUE "10".
013800 77  WS-FS-PO-S                   PIC X(02).
013900 77  WS-FS-LINHA                  PIC X(02).
014000     88  WS-FS-LINHA-OK           VALUE "00".
014100     88  WS-FS-LINHA-FIM          VALUE "10".
014200 77  WS-FS-AUDIT                  PIC X(02).
014300     88  WS-FS-AUDIT-OK           VALUE "00".
014400 77  WS-FS-RPT                    PIC X(02).
014500*-----------------------------------------------------------------
014600 01  WS-INDICES.
014700     05  WS-IX-PO                  PIC 9(04) COMP.
014800     05  WS-QT-PO                  PIC 9(04) COMP.
014900     05  WS-IX-LINHA                PIC 9(03) COMP.
015000     05  WS-QT-LINHAS                PIC 9(03) COMP.
015100     05  FILLER                      PIC X(06).
015200*-----------------------------------------------------------------
015300* MESTRE PO COMPLETO EM MEMORIA - LIDO NO P110 E REGRAVADO NO P800
015400*-----------------------------------------------------------------
015500 01  WS-TABELA-PO.
015600     05  WS-PO-ENTRADA OCCURS 500 TIMES.
015700         10  WS-PO-NUMBER            PIC X(10).
015800         10  WS-PO-NUMBER-R REDEFINES WS-PO-NUMBER.
015900             15  WS-PO-NUM-PREFIXO   PIC X(02).
016000             15  WS-PO-NUM-SEQ       PIC 9(08).
016100         10  WS-PO-VENDOR-ID         PIC X(08).
016200         10  WS-PO-STATUS            PIC X(18).
016300             88  WOF-PO-DRAFT        VALUE "DRAFT             ".
016400             88  WOF-PO-PENDING-APPR VALUE "PENDING-APPROVAL  ".
016500             88  WOF-PO-APPROVED     VALUE "APPROVED          ".
016600             88  WOF-PO-REJECTED     VALUE "REJECTED          ".
016700             88  WOF-PO-ORDERED      VALUE "ORDERED           ".
016800             88  WOF-PO-PARTIAL-RCVD VALUE "PARTIALLY-RECEIVED".
016900             88  WOF-PO-RECEIVED     VALUE "RECEIVED          ".
017000             88  WOF-PO-CANCELLED    VALUE "CANCELLED         ".
017100         10  WS-PO-ORDER-DATE        PIC 9(08).
017200         10  WS-PO-EXPECTED-DELIVERY PIC 9(08).
017300         10  WS-PO-SUBTOTAL          PIC S9(10)V99.
017400         10  WS-PO-TAX               PIC S9(10)V99.
017500         10  WS-PO-DISCOUNT          PIC S9(10)V99.
017600         10  WS-PO-TOTAL             PIC S9(10)V99.
017700         10  WS-PO-APPROVER-ID       PIC X(10).
017800         10  WS-PO-APPROVAL-TIME     PIC X(14).
017900*-----------------------------------------------------------------
018000* LINHAS DO PEDIDO CORRENTE, CASADAS PELO PO-NUMBER DURANTE A
018100* CARGA (PO E PO-LINES ESTAO NA MESMA ORDEM DE NUMERO DE PEDIDO)
018200*-----------------------------------------------------------------
018300 01  WS-TABELA-LINHAS.
018400     05  WS-LIN-ENTRADA OCCURS 200 TIMES.
018500         10  WS-LIN-ITEM-CODE        PIC X(20).
018600         10  WS-LIN-QT-PEDIDA        PIC S9(08)V99.
018700         10  WS-LIN-QT-RECEBIDA      PIC S9(08)V99.
018800*-----------------------------------------------------------------
018900 01  WS-LINHA-CORRENTE.
019000     05  WS-LC-PO-NUMBER            PIC X(10)  VALUE SPACES.
019100     05  WS-LC-PENDENTE             PIC X(01)  VALUE "N".
019200*-----------------------------------------------------------------
019300 01  WS-PC-FLAGS.
019400     05  WS-PC-TOTALMENTE-RECEBIDO  PIC X(01)  VALUE "N".
019500         88  WOF-PC-TOTAL-RECEBIDO  VALUE "S".
019600     05  WS-PC-ALGO-RECEBIDO        PIC X(01)  VALUE "N".
019700         88  WOF-PC-ALGO-RECEBIDO   VALUE "S".
019800*-----------------------------------------------------------------
019900 01  WS-DATA-SISTEMA.
020000     05  WS-DS-AAAA                 PIC 9(04).
020100     05  WS-DS-MM                   PIC 9(02).
020200     05  WS-DS-DD                   PIC 9(02).
020300 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA
020400                                  PIC 9(08).
020500*-----------------------------------------------------------------
020600 01  WS-TIMESTAMP-ATUAL.
020700     05  WS-TS-DATA                 PIC 9(08).
020800     05  WS-TS-HORA                 PIC 9(06).
020900 01  WS-TIMESTAMP-ATUAL-R REDEFINES WS-TIMESTAMP-ATUAL.
021000     05  WS-TSR-AAAA                PIC 9(04).
021100     05  WS-TSR-MM                  PIC 9(02).
021200     05  WS-TSR-DD                  PIC 9(02).
021300     05  WS-TSR-HH                  PIC 9(02).
021400     05  WS-TSR-MN                  PIC 9(02).
021500     05  WS-TSR-SS                  PIC 9(02).
021600*-----------------------------------------------------------------
021700* CHAMADA DA SUB-ROTINA DE TRANSICAO DE STATUS - WOFS0900
021800*-----------------------------------------------------------------
021900 01  WS-LKS-TRANSICAO.
022000     05  WS-LKS-ENTIDADE           PIC X(10).
022100     05  WS-LKS-DE                 PIC X(18).
022200     05  WS-LKS-PARA               PIC X(18).
022300     05  WS-LKS-RETORNO            PIC 9(01).
022400*-----------------------------------------------------------------
022500 01  WS-AUDITORIA-WORK.
022600     05  WS-AUD-ENTIDADE           PIC X(15).
022700     05  WS-AUD-ID                 PIC X(08).
022800     05  WS-AUD-ACAO               PIC X(20).
022900     05  WS-AUD-STATUS-DE          PIC X(16).
023000     05  WS-AUD-STATUS-PARA        PIC X(16).
023100     05  WS-AUD-NOTA               PIC X(60).
023200*-----------------------------------------------------------------
023300* CONTADORES POR STATUS - BASE DO RELATORIO DE SITUACAO (U14)
023400*-----------------------------------------------------------------
023500 01  WS-CONTADORES-STATUS.
023600     05  WS-QT-DRAFT               PIC 9(06)  COMP  VALUE 0.
023700     05  WS-QT-PENDENTE-APROV      PIC 9(06)  COMP  VALUE 0.
023800     05  WS-QT-APROVADO            PIC 9(06)  COMP  VALUE 0.
023900     05  WS-QT-REJEITADO           PIC 9(06)  COMP  VALUE 0.
024000     05  WS-QT-ORDERED             PIC 9(06)  COMP  VALUE 0.
024100     05  WS-QT-PARCIAL-RECEB       PIC 9(06)  COMP  VALUE 0.
024200     05  WS-QT-RECEBIDO            PIC 9(06)  COMP  VALUE 0.
024300     05  WS-QT-CANCELADO           PIC 9(06)  COMP  VALUE 0.
024400     05  WS-QT-TOTAL-PEDIDOS       PIC 9(06)  COMP  VALUE 0.
024500     05  WS-QT-EM-ATRASO           PIC 9(06)  COMP  VALUE 0.
024600*-----------------------------------------------------------------
024700 01  WS-CONTADORES.
024800     05  WS-TOT-LIDOS              PIC 9(06)  COMP  VALUE 0.
024900     05  WS-TOT-APROVADOS          PIC 9(06)  COMP  VALUE 0.
025000*-----------------------------------------------------------------
025100* AREA DE CALCULO DO PERCENTUAL DO RELATORIO DE SITUACAO
025200*-----------------------------------------------------------------
025300 01  WS-CALC-PERCENTUAL.
025400     05  WS-CP-QUANTIDADE          PIC 9(06)  COMP.
025500     05  WS-CP-PERCENTUAL          PIC 9(03)V99.
025600*-----------------------------------------------------------------
025700* LAYOUT DO RELATORIO DE SITUACAO DE PEDIDOS DE COMPRA (WOFO0500)
025800*-----------------------------------------------------------------
025900 01  WS-LST-CAB-1.
026000     05  FILLER                    PIC X(40) VALUE SPACES.
026100     05  FILLER                    PIC X(40)
026200             VALUE "RELATORIO DE SITUACAO DE PEDIDOS DE COMPRA".
026300     05  FILLER                    PIC X(52) VALUE SPACES.
026400 01  WS-LST-CAB-2.
026500     05  FILLER                    PIC X(06) VALUE "DATA: ".
026600     05  WS-CAB-DATA               PIC 9(08).
026700     05  FILLER                    PIC X(118) VALUE SPACES.
026800 01  WS-LST-TIT.
026900     05  FILLER                    PIC X(20) VALUE "STATUS".
027000     05  FILLER                    PIC X(12) VALUE "QUANTIDADE".
027100     05  FILLER                    PIC X(12) VALUE "PERCENTUAL".
027200     05  FILLER                    PIC X(88) VALUE SPACES.
027300 01  WS-DET-STATUS.
027400     05  WS-DET-DESCRICAO          PIC X(20).
027500     05  WS-DET-QUANTIDADE         PIC ZZZ,ZZ9.
027600     05  FILLER                    PIC X(06) VALUE SPACES.
027700     05  WS-DET-PERCENTUAL         PIC ZZ9,99.
027800     05  FILLER                    PIC X(01) VALUE "%".
027900     05  FILLER                    PIC X(88) VALUE SPACES.
028000 01  WS-LST-RODAPE.
028100     05  FILLER                    PIC X(18) VALUE "TOTAL DE PEDIDOS: ".
028200     05  WS-ROD-TOTAL              PIC ZZZ,ZZ9.
028300     05  FILLER                    PIC X(15) VALUE "  EM ATRASO: ".
028400     05  WS-ROD-ATRASO             PIC ZZZ,ZZ9.
028500     05  FILLER                    PIC X(85) VALUE SPACES.
028600*-----------------------------------------------------------------
028700 LINKAGE SECTION.
028800*-----------------------------------------------------------------
028900 01  LK-COM-AREA.
029000     05  LK-MENSAGEM               PIC X(20).
029100*-----------------------------------------------------------------
029200 PROCEDURE DIVISION USING LK-COM-AREA.
029300*-----------------------------------------------------------------
029400 MAIN-PROCEDURE.
029500
029600     PERFORM P100-INICIALIZA         THRU P100-FIM.
029700
029800     MOVE 1 TO WS-IX-PO.
029900     PERFORM P200-PROCESSA-PEDIDOS   THRU P200-FIM
030000             UNTIL WS-IX-PO > WS-QT-PO.
030100
030200     PERFORM P700-EMITE-RELATORIO    THRU P700-FIM.
030300
030400     PERFORM P999-FIM.
030500
030600*-----------------------------------------------------------------
030700 P100-INICIALIZA.
030800
030900     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
031000
031100     OPEN INPUT  PEDIDOS-COMPRA-ENTRADA
031200                 LINHAS-PEDIDO-COMPRA.
031300
031400     PERFORM P110-CARREGA-PEDIDOS    THRU P110-FIM.
031500
031600     CLOSE PEDIDOS-COMPRA-ENTRADA
031700           LINHAS-PEDIDO-COMPRA.
031800
031900     OPEN OUTPUT PEDIDOS-COMPRA-SAIDA
032000                 WOFO0500.
032100     OPEN EXTEND LOG-AUDITORIA.
032200     IF NOT WS-FS-AUDIT-OK
032300         CLOSE LOG-AUDITORIA
032400         OPEN OUTPUT LOG-AUDITORIA
032500     END-IF.
032600
032700 P100-FIM.
032800*-----------------------------------------------------------------
032900* CARREGA O MESTRE PO INTEIRO PARA A MEMORIA, CASANDO AS LINHAS
033000* DE CADA PEDIDO NA MESMA PASSADA (CONTROL BREAK POR PO-NUMBER)
033100*-----------------------------------------------------------------
033200 P110-CARREGA-PEDIDOS.
033300
033400     MOVE 0 TO WS-QT-PO.
033500
033600     READ PEDIDOS-COMPRA-ENTRADA
033700         AT END
033800             SET WS-FS-PO-E-FIM TO TRUE
033900     END-READ.
034000
034100     PERFORM P110-CARREGA-PEDIDOS-L1 THRU
034200             P110-CARREGA-PEDIDOS-L1-FIM UNTIL WS-FS-PO-E-FIM.
034300
034400 P110-FIM.
034500
034600 P110-CARREGA-PEDIDOS-L1.
034700         ADD 1 TO WS-QT-PO
034800         MOVE WOF-POH-NUMBER            TO WS-PO-NUMBER (WS-QT-PO)
034900         MOVE WOF-POH-VENDOR-ID         TO WS-PO-VENDOR-ID (WS-QT-PO)
035000         MOVE WOF-POH-STATUS            TO WS-PO-STATUS (WS-QT-PO)
035100         MOVE WOF-POH-ORDER-DATE        TO WS-PO-ORDER-DATE (WS-QT-PO)
035200         MOVE WOF-POH-EXPECTED-DELIVERY
035300                                        TO WS-PO-EXPECTED-DELIVERY
035400                                                             (WS-QT-PO)
035500         MOVE WOF-POH-SUBTOTAL          TO WS-PO-SUBTOTAL (WS-QT-PO)
035600         MOVE WOF-POH-TAX               TO WS-PO-TAX (WS-QT-PO)
035700         MOVE WOF-POH-DISCOUNT          TO WS-PO-DISCOUNT (WS-QT-PO)
035800         MOVE WOF-POH-TOTAL             TO WS-PO-TOTAL (WS-QT-PO)
035900         MOVE WOF-POH-APPROVER-ID       TO WS-PO-APPROVER-ID (WS-QT-PO)
036000         MOVE WOF-POH-APPROVAL-TIME     TO WS-PO-APPROVAL-TIME
036100                                                             (WS-QT-PO)
036200
036300         READ PEDIDOS-COMPRA-ENTRADA
036400             AT END
036500                 SET WS-FS-PO-E-FIM TO TRUE
036600         END-READ.
036700
036800 P110-CARREGA-PEDIDOS-L1-FIM.
036900*-----------------------------------------------------------------
037000* LE AS LINHAS DO PEDIDO CORRENTE - PO-LINES ESTA NA MESMA ORDEM
037100* DE NUMERO DE PEDIDO DO MESTRE PO (VIDE TABELA DE ARQUIVOS)
037200*-----------------------------------------------------------------
037300 P220-LE-LINHAS-PEDIDO.
037400
037500     MOVE 0 TO WS-QT-LINHAS.
037600
037700     IF NOT WS-FS-LINHA-FIM AND WS-LC-PENDENTE = "N"
037800         READ LINHAS-PEDIDO-COMPRA
037900             AT END
038000                 SET WS-FS-LINHA-FIM TO TRUE
038100             NOT AT END
038200                 MOVE "S" TO WS-LC-PENDENTE
038300         END-READ
038400     END-IF.
038500
038600     PERFORM P220-LE-LINHAS-PEDIDO-L1 THRU
038700             P220-LE-LINHAS-PEDIDO-L1-FIM UNTIL WS-FS-LINHA-FIM
038800             OR WOF-POL-PO-NUMBER NOT = WS-PO-NUMBER (WS-IX-PO).
038900
039000 P220-FIM.
039100
039200 P220-LE-LINHAS-PEDIDO-L1.
039300         ADD 1 TO WS-QT-LINHAS
039400         MOVE WOF-POL-ITEM-CODE   TO WS-LIN-ITEM-CODE (WS-QT-LINHAS)
039500         MOVE WOF-POL-QTY-ORDERED TO WS-LIN-QT-PEDIDA (WS-QT-LINHAS)
039600         MOVE WOF-POL-QTY-RECEIVED
039700                                  TO WS-LIN-QT-RECEBIDA (WS-QT-LINHAS)
039800
039900         MOVE "N" TO WS-LC-PENDENTE
040000
040100         READ LINHAS-PEDIDO-COMPRA
040200             AT END
040300                 SET WS-FS-LINHA-FIM TO TRUE
040400             NOT AT END
040500                 MOVE "S" TO WS-LC-PENDENTE
040600         END-READ.
040700
040800 P220-LE-LINHAS-PEDIDO-L1-FIM.
040900*-----------------------------------------------------------------
041000 P200-PROCESSA-PEDIDOS.
041100
041200     ADD 1 TO WS-TOT-LIDOS.
041300     ADD 1 TO WS-QT-TOTAL-PEDIDOS.
041400
041500     PERFORM P220-LE-LINHAS-PEDIDO      THRU P220-FIM.
041600     PERFORM P250-VERIFICA-RECEBIMENTO  THRU P250-FIM.
041700
041800     IF WOF-PO-PENDING-APPR (WS-IX-PO)
041900         PERFORM P240-APROVA-PEDIDO     THRU P240-FIM
042000     ELSE
042100         PERFORM P245-ATUALIZA-RECEB    THRU P245-FIM
042200     END-IF.
042300
042400     PERFORM P260-VERIFICA-ATRASO       THRU P260-FIM.
042500     PERFORM P280-ACUMULA-STATUS        THRU P280-FIM.
042600
042700     PERFORM P810-MOVE-LINHA-PO         THRU P810-FIM.
042800     WRITE FD-POH-REG-SAIDA.
042900
043000     ADD 1 TO WS-IX-PO.
043100
043200 P200-FIM.
043300*-----------------------------------------------------------------
043400 P240-APROVA-PEDIDO.
043500
043600     MOVE "PO"             TO WS-LKS-ENTIDADE.
043700     MOVE "PENDING-APPROVAL" TO WS-LKS-DE.
043800     MOVE "APPROVED"       TO WS-LKS-PARA.
043900     CALL "WOFS0900" USING WS-LKS-TRANSICAO.
044000
044100     IF WS-LKS-RETORNO = 0
044200         SET WOF-PO-APPROVED (WS-IX-PO) TO TRUE
044300         MOVE "COMPRAS-BATCH" TO WS-PO-APPROVER-ID (WS-IX-PO)
044400         ACCEPT WS-TS-DATA FROM DATE YYYYMMDD
044500         ACCEPT WS-TS-HORA FROM TIME
044600         STRING WS-TSR-AAAA WS-TSR-MM WS-TSR-DD
044700                WS-TSR-HH   WS-TSR-MN WS-TSR-SS
044800                                  DELIMITED BY SIZE
044900                                  INTO WS-PO-APPROVAL-TIME (WS-IX-PO)
045000         ADD 1 TO WS-TOT-APROVADOS
045100
045200         MOVE "PO"                       TO WS-AUD-ENTIDADE
045300         MOVE WS-PO-NUMBER (WS-IX-PO) (1:8) TO WS-AUD-ID
045400         MOVE "APPROVE"                  TO WS-AUD-ACAO
045500         MOVE "PENDING-APPROVAL"         TO WS-AUD-STATUS-DE
045600         MOVE "APPROVED"                 TO WS-AUD-STATUS-PARA
045700         MOVE "APROVACAO AUTOMATICA DO LOTE DE COMPRAS"
045800                                         TO WS-AUD-NOTA
045900         PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM
046000     END-IF.
046100
046200 P240-FIM.
046300*-----------------------------------------------------------------
046400* AVANCA O STATUS DE UM PEDIDO ORDERED/PARTIALLY-RECEIVED QUANDO
046500* AS LINHAS JA REGISTRAM RECEBIMENTO (RECEBIMENTO E LANCADO PELO
046600* WOFS0600 QUANDO A ASN DA ENTRADA E CONFIRMADA) - U14
046700*-----------------------------------------------------------------
046800 P245-ATUALIZA-RECEB.
046900
047000     MOVE SPACES TO WS-LKS-DE.
047100     MOVE SPACES TO WS-LKS-PARA.
047200
047300     IF WOF-PO-ORDERED (WS-IX-PO) AND WOF-PC-TOTAL-RECEBIDO
047400         MOVE "ORDERED"   TO WS-LKS-DE
047500         MOVE "RECEIVED"  TO WS-LKS-PARA
047600     ELSE
047700         IF WOF-PO-ORDERED (WS-IX-PO) AND WOF-PC-ALGO-RECEBIDO
047800             MOVE "ORDERED"            TO WS-LKS-DE
047900             MOVE "PARTIALLY-RECEIVED" TO WS-LKS-PARA
048000         ELSE
048100             IF WOF-PO-PARTIAL-RCVD (WS-IX-PO)
048200                AND WOF-PC-TOTAL-RECEBIDO
048300                 MOVE "PARTIALLY-RECEIVED" TO WS-LKS-DE
048400                 MOVE "RECEIVED"           TO WS-LKS-PARA
048500             END-IF
048600         END-IF
048700     END-IF.
048800
048900     IF WS-LKS-PARA NOT = SPACES
049000         MOVE "PO" TO WS-LKS-ENTIDADE
049100         CALL "WOFS0900" USING WS-LKS-TRANSICAO
049200         IF WS-LKS-RETORNO = 0
049300             MOVE WS-LKS-PARA TO WS-PO-STATUS (WS-IX-PO)
049400
049500             MOVE "PO"                       TO WS-AUD-ENTIDADE
049600             MOVE WS-PO-NUMBER (WS-IX-PO) (1:8) TO WS-AUD-ID
049700             MOVE "STATUS-CHANGE"            TO WS-AUD-ACAO
049800             MOVE WS-LKS-DE                  TO WS-AUD-STATUS-DE
049900             MOVE WS-LKS-PARA                TO WS-AUD-STATUS-PARA
050000             MOVE "RECEBIMENTO ATUALIZADO A PARTIR DAS LINHAS"
050100                                             TO WS-AUD-NOTA
050200             PERFORM P900-GRAVA-AUDITORIA THRU P900-FIM
050300         END-IF
050400     END-IF.
050500
050600 P245-FIM.
050700*-----------------------------------------------------------------
050800* PEDIDO TOTALMENTE RECEBIDO QUANDO TODA LINHA TEM QTY-RECEIVED
050900* MAIOR OU IGUAL A QTY-ORDERED (U14)
051000*-----------------------------------------------------------------
051100 P250-VERIFICA-RECEBIMENTO.
051200
051300     MOVE "S" TO WS-PC-TOTALMENTE-RECEBIDO.
051400     MOVE "N" TO WS-PC-ALGO-RECEBIDO.
051500
051600     PERFORM P250-VERIFICA-RECEBIMENTO-L1 THRU
051700             P250-VERIFICA-RECEBIMENTO-L1-FIM VARYING WS-IX-LINHA
051800             FROM 1 BY 1 UNTIL WS-IX-LINHA > WS-QT-LINHAS.
051900
052000     IF WS-QT-LINHAS = 0
052100         MOVE "N" TO WS-PC-TOTALMENTE-RECEBIDO
052200     END-IF.
052300
052400 P250-FIM.
052500
052600 P250-VERIFICA-RECEBIMENTO-L1.
052700         IF WS-LIN-QT-RECEBIDA (WS-IX-LINHA) <
052800            WS-LIN-QT-PEDIDA (WS-IX-LINHA)
052900             MOVE "N" TO WS-PC-TOTALMENTE-RECEBIDO
053000         END-IF
053100         IF WS-LIN-QT-RECEBIDA (WS-IX-LINHA) > 0
053200             MOVE "S" TO WS-PC-ALGO-RECEBIDO
053300         END-IF.
053400
053500 P250-VERIFICA-RECEBIMENTO-L1-FIM.
053600*-----------------------------------------------------------------
053700* PEDIDO EM ATRASO QUANDO A ENTREGA PREVISTA JA PASSOU E O STATUS
053800* NAO E RECEIVED NEM CANCELLED (U14)
053900*-----------------------------------------------------------------
054000 P260-VERIFICA-ATRASO.
054100
054200     IF WS-PO-EXPECTED-DELIVERY (WS-IX-PO) < WS-DATA-SISTEMA-R
054300         IF NOT WOF-PO-RECEIVED (WS-IX-PO)
054400            AND NOT WOF-PO-CANCELLED (WS-IX-PO)
054500             ADD 1 TO WS-QT-EM-ATRASO
054600         END-IF
054700     END-IF.
054800
054900 P260-FIM.
055000*-----------------------------------------------------------------
055100 P280-ACUMULA-STATUS.
055200
055300     EVALUATE TRUE
055400         WHEN WOF-PO-DRAFT (WS-IX-PO)
055500             ADD 1 TO WS-QT-DRAFT
055600         WHEN WOF-PO-PENDING-APPR (WS-IX-PO)
055700             ADD 1 TO WS-QT-PENDENTE-APROV
055800         WHEN WOF-PO-APPROVED (WS-IX-PO)
055900             ADD 1 TO WS-QT-APROVADO
056000         WHEN WOF-PO-REJECTED (WS-IX-PO)
056100             ADD 1 TO WS-QT-REJEITADO
056200         WHEN WOF-PO-ORDERED (WS-IX-PO)
056300             ADD 1 TO WS-QT-ORDERED
056400         WHEN WOF-PO-PARTIAL-RCVD (WS-IX-PO)
056500             ADD 1 TO WS-QT-PARCIAL-RECEB
056600         WHEN WOF-PO-RECEIVED (WS-IX-PO)
056700             ADD 1 TO WS-QT-RECEBIDO
056800         WHEN WOF-PO-CANCELLED (WS-IX-PO)
056900             ADD 1 TO WS-QT-CANCELADO
057000     END-EVALUATE.
057100
057200 P280-FIM.
057300*-----------------------------------------------------------------
057400 P810-MOVE-LINHA-PO.
057500
057600     MOVE SPACES TO FD-POH-REG-SAIDA.
057700     STRING WS-PO-NUMBER            (WS-IX-PO)
057800            WS-PO-VENDOR-ID         (WS-IX-PO)
057900            WS-PO-STATUS            (WS-IX-PO)
058000            WS-PO-ORDER-DATE        (WS-IX-PO)
058100            WS-PO-EXPECTED-DELIVERY (WS-IX-PO)
058200            WS-PO-SUBTOTAL          (WS-IX-PO)
058300            WS-PO-TAX               (WS-IX-PO)
058400            WS-PO-DISCOUNT          (WS-IX-PO)
058500            WS-PO-TOTAL             (WS-IX-PO)
058600            WS-PO-APPROVER-ID       (WS-IX-PO)
058700            WS-PO-APPROVAL-TIME     (WS-IX-PO)
058800                 DELIMITED BY SIZE INTO FD-POH-REG-SAIDA.
058900
059000 P810-FIM.
059100*-----------------------------------------------------------------
059200 P900-GRAVA-AUDITORIA.
059300
059400     ACCEPT WS-TS-DATA FROM DATE YYYYMMDD.
059500     ACCEPT WS-TS-HORA FROM TIME.
059600
059700     MOVE WS-AUD-ENTIDADE       TO WOF-AUD-ENTITY-TYPE.
059800     MOVE WS-AUD-ID             TO WOF-AUD-ENTITY-ID.
059900     MOVE WS-AUD-ACAO           TO WOF-AUD-ACTION.
060000     MOVE WS-AUD-STATUS-DE      TO WOF-AUD-OLD-STATUS.
060100     MOVE WS-AUD-STATUS-PARA    TO WOF-AUD-NEW-STATUS.
060200     MOVE "BATCH"               TO WOF-AUD-USER-ID.
060300     MOVE WS-AUD-NOTA           TO WOF-AUD-NOTES.
060400     STRING WS-TSR-AAAA WS-TSR-MM WS-TSR-DD
060500            WS-TSR-HH   WS-TSR-MN WS-TSR-SS
060600                               DELIMITED BY SIZE
060700                               INTO WOF-AUD-TIMESTAMP.
060800
060900     WRITE WOF-AUD-REC.
061000
061100 P900-FIM.
061200*-----------------------------------------------------------------
061300* RELATORIO DE SITUACAO DE PEDIDOS DE COMPRA - PERCENTUAL POR
061400* STATUS ARREDONDADO A 2 CASAS DECIMAIS (U14)
061500*-----------------------------------------------------------------
061600 P700-EMITE-RELATORIO.
061700
061800     MOVE WS-DATA-SISTEMA-R TO WS-CAB-DATA.
061900     WRITE FD-REG-RELATORIO FROM WS-LST-CAB-1.
062000     WRITE FD-REG-RELATORIO FROM WS-LST-CAB-2.
062100     WRITE FD-REG-RELATORIO FROM WS-LST-TIT.
062200
062300     MOVE "DRAFT"              TO WS-DET-DESCRICAO.
062400     MOVE WS-QT-DRAFT          TO WS-CP-QUANTIDADE.
062500     PERFORM P710-CALCULA-PCT  THRU P710-FIM.
062600
062700     MOVE "PENDING-APPROVAL"   TO WS-DET-DESCRICAO.
062800     MOVE WS-QT-PENDENTE-APROV TO WS-CP-QUANTIDADE.
062900     PERFORM P710-CALCULA-PCT  THRU P710-FIM.
063000
063100     MOVE "APPROVED"           TO WS-DET-DESCRICAO.
063200     MOVE WS-QT-APROVADO       TO WS-CP-QUANTIDADE.
063300     PERFORM P710-CALCULA-PCT  THRU P710-FIM.
063400
063500     MOVE "REJECTED"           TO WS-DET-DESCRICAO.
063600     MOVE WS-QT-REJEITADO      TO WS-CP-QUANTIDADE.
063700     PERFORM P710-CALCULA-PCT  THRU P710-FIM.
063800
063900     MOVE "ORDERED"            TO WS-DET-DESCRICAO.
064000     MOVE WS-QT-ORDERED        TO WS-CP-QUANTIDADE.
064100     PERFORM P710-CALCULA-PCT  THRU P710-FIM.
064200
064300     MOVE "PARTIALLY-RECEIVED" TO WS-DET-DESCRICAO.
064400     MOVE WS-QT-PARCIAL-RECEB  TO WS-CP-QUANTIDADE.
064500     PERFORM P710-CALCULA-PCT  THRU P710-FIM.
064600
064700     MOVE "RECEIVED"           TO WS-DET-DESCRICAO.
064800     MOVE WS-QT-RECEBIDO       TO WS-CP-QUANTIDADE.
064900     PERFORM P710-CALCULA-PCT  THRU P710-FIM.
065000
065100     MOVE "CANCELLED"          TO WS-DET-DESCRICAO.
065200     MOVE WS-QT-CANCELADO      TO WS-CP-QUANTIDADE.
065300     PERFORM P710-CALCULA-PCT  THRU P710-FIM.
065400
065500     MOVE WS-QT-TOTAL-PEDIDOS  TO WS-ROD-TOTAL.
065600     MOVE WS-QT-EM-ATRASO      TO WS-ROD-ATRASO.
065700     WRITE FD-REG-RELATORIO FROM WS-LST-RODAPE.
065800
065900 P700-FIM.
066000*-----------------------------------------------------------------
066100* PERCENTUAL = QUANTIDADE / TOTAL DE PEDIDOS * 100 (2 CASAS) -
066200* SE NAO HOUVER PEDIDO NO LOTE O PERCENTUAL FICA ZERADO
066300*-----------------------------------------------------------------
066400 P710-CALCULA-PCT.
066500
066600     MOVE 0 TO WS-CP-PERCENTUAL.
066700     IF WS-QT-TOTAL-PEDIDOS > 0
066800         COMPUTE WS-CP-PERCENTUAL ROUNDED =
066900             (WS-CP-QUANTIDADE / WS-QT-TOTAL-PEDIDOS) * 100
067000     END-IF.
067100
067200     MOVE WS-CP-QUANTIDADE  TO WS-DET-QUANTIDADE.
067300     MOVE WS-CP-PERCENTUAL  TO WS-DET-PERCENTUAL.
067400     WRITE FD-REG-RELATORIO FROM WS-DET-STATUS.
067500
067600 P710-FIM.
067700*-----------------------------------------------------------------
067800 P999-FIM.
067900
068000     CLOSE   PEDIDOS-COMPRA-SAIDA
068100             LOG-AUDITORIA
068200             WOFO0500.
068300     GOBACK.
068400
068500 END PROGRAM WOFS0500.
